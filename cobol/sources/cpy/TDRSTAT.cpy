000100*****************************************************************
000200* TDRSTAT - STAGE COMPLETION LINKAGE RECORD, PASSED BY TDRDRV1 *
000300*           TO EACH OF THE FIVE STAGE PROGRAMS AND RETURNED   *
000400*           TO TDRDRV1 ON EXIT.                                *
000500*****************************************************************
000600* TCR0098 09/09/1989 MWT    INITIAL VERSION
000700*****************************************************************
000800     01  WK-C-STAGE-RESULT.
000900         05  WK-C-STAGE-RC         PIC S9(04) COMP VALUE ZERO.
001000             88  WK-STAGE-OKAY             VALUE ZERO.
001100             88  WK-STAGE-INPUT-MISSING    VALUE 8.
001200         05  WK-C-STAGE-MSG        PIC X(60) VALUE SPACES.
001300     01  WK-C-STAGE-RESULT-R REDEFINES WK-C-STAGE-RESULT.
001400         05  WK-N-STAGE-RC-NUM     PIC S9(04).
001500         05  FILLER                PIC X(60).
