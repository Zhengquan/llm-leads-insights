000100*****************************************************************
000200* TDRKWD - FIXED KEYWORD TABLES FOR THE CLEAN AND ANALYZE       *
000300*          STAGES.  LOADED BY REDEFINES OF A LITERAL LIST, THE  *
000400*          SAME TRICK THE SHOP USES FOR ITS SWIFT TAG TABLES.   *
000500*          THESE KEYWORD LISTS ARE HELD AS FIXED LITERALS IN    *
000600*          THIS COPYBOOK.  THE SOURCE SYSTEM'S EXTERNAL         *
000700*          OVERRIDE FILE IS NOT SUPPORTED ON THIS PLATFORM -    *
000800*          A KEYWORD CHANGE REQUIRES A RECOMPILE.               *
000900*****************************************************************
001000* HISTORY OF MODIFICATION:
001100*****************************************************************
001200* TCR0098 09/09/1989 MWT    INITIAL VERSION - RT-CODES TABLE
001300* TCR0219 03/07/1997 RSL    ADD L1/L2/L3 AI-LLM KEYWORD TABLES
001400*****************************************************************
001500*----------------------------------------------------------------
001600* RT-CODES CLASSIFICATION TABLE - FIRST MATCH WINS, IN ORDER
001700*----------------------------------------------------------------
001800     01  WK-RT-KEYWORD-LIST.
001900         05  FILLER   PIC X(20) VALUE "CW              ".
002000         05  FILLER   PIC X(20) VALUE "ZB              ".
002100         05  FILLER   PIC X(20) VALUE "CJ              ".
002200         05  FILLER   PIC X(20) VALUE "CG              ".
002300         05  FILLER   PIC X(20) VALUE "JG              ".
002400         05  FILLER   PIC X(20) VALUE "TN              ".
002500         05  FILLER   PIC X(20) VALUE "CS              ".
002600         05  FILLER   PIC X(20) VALUE "TD              ".
002700         05  FILLER   PIC X(20) VALUE "PA              ".
002800         05  FILLER   PIC X(20) VALUE "IQ              ".
002900     01  WK-RT-KEYWORD-TABLE REDEFINES WK-RT-KEYWORD-LIST.
003000         05  WK-RT-KEYWORD-CD OCCURS 10 TIMES PIC X(20).
003100*        NOTE - THE CHINESE-LANGUAGE PHRASE FOR EACH CODE IS
003200*        CARRIED IN THE MATCH TEXT PASSED TO C100-CLASSIFY-
003300*        RECORD AS A NATIONAL-LANGUAGE LITERAL; THE CODE VALUES
003400*        ABOVE ARE THE RT-CODES 2-CHAR RESULT, KEPT PARALLEL TO
003500*        THE PER-CODE SCAN PARAGRAPHS C101 THRU C110 WHICH EACH
003600*        CARRY THEIR OWN KEYWORD LITERAL (SEE TDRCLN1 PROC DIV) -
003700*        DONE THIS WAY BECAUSE THE SOURCE-LANGUAGE KEYWORDS ARE
003800*        VARIABLE-WIDTH DBCS TEXT, NOT FIXED X(20) SLOTS.
003900*----------------------------------------------------------------
004000* ANALYZE-1 / L1 - ARTIFICIAL-INTELLIGENCE KEYWORD TABLE
004100*----------------------------------------------------------------
004200     01  WK-L1-EXCL-LIST.
004300         05  FILLER   PIC X(10) VALUE "ZHUANGXIU ".
004400         05  FILLER   PIC X(10) VALUE "ZHIHANG   ".
004500         05  FILLER   PIC X(10) VALUE "XIAOZHEN  ".
004600         05  FILLER   PIC X(10) VALUE "CHANYEYUAN".
004700     01  WK-L1-EXCL-TABLE REDEFINES WK-L1-EXCL-LIST.
004800         05  WK-L1-EXCL-WD OCCURS 4 TIMES PIC X(10).
004900*        (ROMANISED STAND-INS - THE ACTUAL DBCS EXCLUSION
005000*        PHRASES ARE CODED AS LITERALS AGAINST THE MATCH TEXT
005100*        IN TDRANL1 PARAGRAPH C150-CHECK-EXCLUSION.)
005200*----------------------------------------------------------------
005300* LAYER PRIORITY CODES - APPLICATION OVER PLATFORM OVER MODEL
005400* OVER COMPUTE, UNCLASSIFIED IF NONE MATCH (ANALYZE-3)
005500*----------------------------------------------------------------
005600     01  WK-LAYER-CODE-LIST.
005700         05  FILLER   PIC X(01) VALUE "A".
005800         05  FILLER   PIC X(01) VALUE "P".
005900         05  FILLER   PIC X(01) VALUE "M".
006000         05  FILLER   PIC X(01) VALUE "C".
006100         05  FILLER   PIC X(01) VALUE "U".
006200     01  WK-LAYER-CODE-TABLE REDEFINES WK-LAYER-CODE-LIST.
006300         05  WK-LAYER-CODE OCCURS 5 TIMES PIC X(01).
