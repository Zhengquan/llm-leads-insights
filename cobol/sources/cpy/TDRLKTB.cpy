000100     05  TDRLKTB-RECORD               PIC X(157).
000200*
000300*   I-O FORMAT:TDRLKTBR  FROM FILE TDRLKTB   OF LIBRARY TDRLIB
000400*   ONE ROW PER LINKED TENDER-BID PAIR, WRITTEN BY THE LINK STAGE
000500*
000600     05  TDRLKTBR  REDEFINES TDRLKTB-RECORD.
000700         06  LT-PROJECT-ID         PIC X(53).
000800*                                PROJECT ID
000900         06  LT-TENDER-ROW-ID      PIC X(08).
001000*                                ROW-ID OF THE TENDER RECORD
001100         06  LT-BID-ROW-ID         PIC X(08).
001200*                                ROW-ID OF THE BID RECORD
001300         06  LT-TENDER-ROUND       PIC 9(03).
001400*                                TENDER ROUND OF THE BID RECORD
001500         06  LT-PUBLISH-DATE       PIC X(10).
001600*                                PUBLISH DATE OF THE BID RECORD
001700         06  LT-PUBDTE-R REDEFINES LT-PUBLISH-DATE.
001800             08  LT-PUBDTE-YYYY    PIC X(04).
001900             08  FILLER            PIC X(01).
002000             08  LT-PUBDTE-MM      PIC X(02).
002100             08  FILLER            PIC X(01).
002200             08  LT-PUBDTE-DD      PIC X(02).
002300         06  LT-WINNER             PIC X(60).
002400*                                WINNING SUPPLIER OF THE BID RECORD
002500         06  LT-AMOUNT-WAN         PIC S9(09)V9(04) COMP-3.
002600*                                AMOUNT (WAN) OF THE BID RECORD
002700         06  FILLER                PIC X(08).
002800*                                RESERVED FOR FUTURE EXPANSION
