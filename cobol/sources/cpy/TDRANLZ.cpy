000100 01 WK-C-TDRANLZ.
000200*****************************************************************
000300* MODIFICATION HISTORY                                          *
000400*****************************************************************
000500* TAG    DATE       DEV    DESCRIPTION                          *
000600*------ ---------- ------ ------------------------------------- *
000700* TCR0206 11/04/1996 RSL  - ANALYZE STAGE RECORD LAYOUT          *
000800*                      - CARRIES LINKED-RECORD FORWARD PLUS      *
000900*                        THE AI/LLM TAGGING RESULT               *
001000*---------------------------------------------------------------*
001100* TCR0098 09/09/1989 MWT - INITIAL VERSION                       *
001200*****************************************************************
001300     05 WK-C-TDRANLZ-BODY        PIC X(735).
001400     05 WK-C-ANALYSIS REDEFINES WK-C-TDRANLZ-BODY.
001500* LINKED-RECORD FIELDS CARRIED FORWARD - TAG GROUP G
001600        10 AN-GROUP-G.
001700           15 AN-CUSTOMER          PIC X(40).
001800           15 AN-PROJECT-NAME      PIC X(200).
001900           15 AN-PUBLISH-DATE      PIC X(10).
002000           15 AN-WINNER            PIC X(60).
002100           15 AN-AMOUNT-RAW        PIC X(30).
002200           15 AN-SOURCE-FILE       PIC X(60).
002300           15 FILLER               PIC X(08).
002400           15 AN-RECORD-TYPE       PIC X(02).
002500           15 AN-PROJECT-CORE      PIC X(200).
002600           15 AN-AMOUNT-WAN        PIC S9(09)V9(04) COMP-3.
002700           15 AN-AMOUNT-UNIT       PIC X(01).
002800           15 AN-AMOUNT-MISSING    PIC X(01).
002900           15 FILLER               PIC X(08).
003000           15 AN-PROJECT-ID        PIC X(53).
003100           15 AN-TENDER-ROUND      PIC 9(03).
003200           15 FILLER               PIC X(08).
003300           15 AN-ROW-ID            PIC X(08).
003400           15 AN-LINK-TYPE         PIC X(01).
003500           15 AN-RELATED-TENDER-ID PIC X(08).
003600           15 AN-RELATED-BID-ID    PIC X(08).
003700           15 FILLER               PIC X(08).
003800* ANALYZE STAGE TAGS - TAG GROUP A
003900        10 AN-GROUP-A.
004000           15 AN-IS-AI             PIC X(01).
004100               88 AN-AI-YES                VALUE "Y".
004200               88 AN-AI-NO                 VALUE "N".
004300           15 AN-IS-LLM            PIC X(01).
004400               88 AN-LLM-YES               VALUE "Y".
004500               88 AN-LLM-NO                VALUE "N".
004600           15 AN-LLM-LAYER         PIC X(01).
004700               88 AN-LAYER-APPLICATION     VALUE "A".
004800               88 AN-LAYER-PLATFORM        VALUE "P".
004900               88 AN-LAYER-MODEL           VALUE "M".
005000               88 AN-LAYER-COMPUTE         VALUE "C".
005100               88 AN-LAYER-UNCLASSIFIED    VALUE "U".
005200           15 FILLER               PIC X(08).
