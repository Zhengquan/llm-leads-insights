000100*****************************************************************
000200* TDRCOMN - COMMON WORKING STORAGE FOR THE TENDER/BID LEADS     *
000300*           INSIGHTS PIPELINE.  COPIED INTO "01 WK-C-COMMON."   *
000400*           BY EVERY STAGE PROGRAM, SAME AS THE SHOP'S OLD      *
000500*           ASCMWS COMMON COPYBOOK ON THE PAYMENTS SIDE.        *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TCR0098 09/09/1989 MWT    INITIAL VERSION
001000* TCR0241 19/11/1998 RSL    Y2K - WK-C-RUN-DATE EXPANDED TO A
001100*                           4-DIGIT CENTURY/YEAR FOR THE
001200*                           QUALITY REPORT PAGE HEADINGS
001300*****************************************************************
001400     05  WK-C-FILE-STATUS         PIC X(02)  VALUE "00".
001500         88  WK-C-SUCCESSFUL                 VALUE "00".
001600         88  WK-C-END-OF-FILE                VALUE "10".
001700         88  WK-C-RECORD-NOT-FOUND            VALUE "23" "24".
001800         88  WK-C-DUPLICATE-KEY               VALUE "22".
001900     05  WK-N-RETURN-CODE          PIC S9(04) COMP VALUE ZERO.
002000     05  WK-C-STAGE-NAME           PIC X(08)  VALUE SPACES.
002100     05  WK-C-RUN-DATE.
002200         10  WK-C-RUN-CENTURY      PIC X(02)  VALUE "19".
002300         10  WK-C-RUN-YMD          PIC X(06)  VALUE SPACES.
002400     05  WK-N-RECS-READ            PIC S9(07) COMP-3 VALUE ZERO.
002500     05  WK-N-RECS-WRITTEN         PIC S9(07) COMP-3 VALUE ZERO.
002600     05  FILLER                    PIC X(10)  VALUE SPACES.
