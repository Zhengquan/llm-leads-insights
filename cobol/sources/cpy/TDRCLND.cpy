000100*****************************************************************
000200* AMENDMENT HISTORY - TDRCLND RECORD LAYOUT                     *
000300*****************************************************************
000400* TCR0155 03/06/1992 RSL    ADD CL-AMOUNT-UNIT/CL-AMOUNT-MISSING
000500*                           SPLIT OUT FROM THE ORIGINAL AMOUNT
000600*                           INDICATOR BYTE
000700* TCR0098 09/09/1989 MWT    INITIAL VERSION
000800*****************************************************************
000900
001000     05  TDRCLND-RECORD               PIC X(627).
001100*      05  TDRCLND-RECORD               PIC X(619).               TCR0098
001200*
001300*   I-O FORMAT: TDRCLNDR  FROM FILE TDRCLND  OF LIBRARY TDRLIB
001400*   OUTPUT OF THE CLEAN STAGE - ALL TDRINP FIELDS CARRIED
001500*   FORWARD UNCHANGED, PLUS THE CLASSIFICATION/PARSE RESULTS.
001600*
001700     05  TDRCLNDR REDEFINES TDRCLND-RECORD.
001800         06  TDRCLND-INPUT.
001900             08  CL-CUSTOMER          PIC X(40).
002000             08  CL-PROJECT-NAME      PIC X(200).
002100             08  CL-PUBLISH-DATE      PIC X(10).
002200             08  CL-WINNER            PIC X(60).
002300             08  CL-AMOUNT-RAW        PIC X(30).
002400             08  CL-SOURCE-FILE       PIC X(60).
002500             08  FILLER               PIC X(08).
002600*                                    (SAME LAYOUT AS TDRINP-RECORD)
002700         06  TDRCLND-ADDED.
002800             08  CL-RECORD-TYPE       PIC X(02).
002900*                                    RT-CODES CLASSIFIED TYPE
003000                 88  CL-RT-CANDIDATE-PUB     VALUE "CW".
003100                 88  CL-RT-AWARD-ANNOUNCE     VALUE "ZB".
003200                 88  CL-RT-DEAL-RESULT        VALUE "CJ".
003300                 88  CL-RT-DEAL-ANNOUNCE      VALUE "CG".
003400                 88  CL-RT-RESULT-PUB         VALUE "JG".
003500                 88  CL-RT-NEGOTIATION        VALUE "TN".
003600                 88  CL-RT-CONSULTATION       VALUE "CS".
003700                 88  CL-RT-TENDER-ANNOUNCE    VALUE "TD".
003800                 88  CL-RT-PROCURE-ANNOUNCE   VALUE "PA".
003900                 88  CL-RT-INQUIRY            VALUE "IQ".
004000                 88  CL-RT-OTHER              VALUE "OT".
004100                 88  CL-RT-IS-BID-CLASS VALUE "CW" "ZB" "CJ" "CG"
004200                                              "JG".
004300                 88  CL-RT-IS-TENDER-CLASS VALUE "TN" "CS" "TD"
004400                                              "PA" "IQ".
004500             08  CL-PROJECT-CORE      PIC X(200).
004600*                                    NORMALIZED CORE PROJECT NAME
004700             08  CL-AMOUNT-WAN        PIC S9(09)V9(04) COMP-3.
004800*                                    AMOUNT IN TEN-THOUSANDS
004900             08  CL-AMOUNT-UNIT       PIC X(01).
005000*                                    W=TEN-THOUSAND  Y=UNITS  U=UNKNOWN
005100                 88  CL-UNIT-WAN              VALUE "W".
005200                 88  CL-UNIT-YUAN             VALUE "Y".
005300                 88  CL-UNIT-UNKNOWN          VALUE "U".
005400             08  CL-AMOUNT-MISSING    PIC X(01).
005500                 88  CL-AMOUNT-IS-MISSING     VALUE "Y".
005600                 88  CL-AMOUNT-IS-PRESENT     VALUE "N".
005700             08  FILLER               PIC X(08).
005800*                                    RESERVED FOR FUTURE EXPANSION
