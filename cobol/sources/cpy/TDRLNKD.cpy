000100 01 WK-C-TDRLNKD.
000200*****************************************************************
000300* MODIFICATION HISTORY                                          *
000400*****************************************************************
000500* TAG    DATE       DEV    DESCRIPTION                          *
000600*------ ---------- ------ ------------------------------------- *
000700* TCR0183 02/09/1995 RSL  - LINK STAGE RECORD LAYOUT             *
000800*                      - CARRIES GROUPED-RECORD FORWARD PLUS     *
000900*                        THE ROW-ID/LINK FIELDS                 *
001000*---------------------------------------------------------------*
001100* TCR0098 09/09/1989 MWT - INITIAL VERSION                       *
001200*****************************************************************
001300     05 WK-C-TDRLNKD-BODY1        PIC X(691).
001400     05 WK-C-TDRLNKD-BODY2        PIC X(724).
001500     05 WK-C-LINKED REDEFINES WK-C-TDRLNKD-BODY2.
001600* GROUPED-RECORD FIELDS CARRIED FORWARD - TAG GROUP G
001700        10 LK-GROUP-G.
001800           15 LK-CUSTOMER          PIC X(40).
001900           15 LK-PROJECT-NAME      PIC X(200).
002000           15 LK-PUBLISH-DATE      PIC X(10).
002100           15 LK-WINNER            PIC X(60).
002200           15 LK-AMOUNT-RAW        PIC X(30).
002300           15 LK-SOURCE-FILE       PIC X(60).
002400           15 FILLER               PIC X(08).
002500           15 LK-RECORD-TYPE       PIC X(02).
002600           15 LK-PROJECT-CORE      PIC X(200).
002700           15 LK-AMOUNT-WAN        PIC S9(09)V9(04) COMP-3.
002800           15 LK-AMOUNT-UNIT       PIC X(01).
002900           15 LK-AMOUNT-MISSING    PIC X(01).
003000           15 FILLER               PIC X(08).
003100           15 LK-PROJECT-ID        PIC X(53).
003200           15 LK-TENDER-ROUND      PIC 9(03).
003300           15 FILLER               PIC X(08).
003400* LINK STAGE TAGS - TAG GROUP L
003500        10 LK-GROUP-L.
003600           15 LK-ROW-ID            PIC X(08).
003700*                                 "R" + 7-DIGIT ORIGINAL SEQ NO.
003800           15 LK-LINK-TYPE         PIC X(01).
003900               88 LK-TYPE-LINKED           VALUE "L".
004000               88 LK-TYPE-TENDER-ONLY      VALUE "T".
004100               88 LK-TYPE-BID-ONLY         VALUE "B".
004200               88 LK-TYPE-OTHER            VALUE "O".
004300           15 LK-RELATED-TENDER-ID PIC X(08).
004400           15 LK-RELATED-BID-ID    PIC X(08).
004500           15 FILLER               PIC X(08).
