000100* HISTORY OF MODIFICATION:
000200* ===================================================================
000300* TAG NAME     DATE        DESCRIPTION
000400* -------------------------------------------------------------------
000500* TCR0098      09/09/1989  INITIAL VERSION
000600* TCR0172      21/01/1994  ADD GR-TENDER-ROUND - ROUND/BATCH NUMBER
000700*                          PARSED FROM THE ANNOUNCEMENT TITLE
000800* -------------------------------------------------------------------
000900     01 WK-TDRGRPD.
001000        05 WK-TDRGRPD-INPUT.
001100           10 GR-CUSTOMER            PIC X(40).
001200           10 GR-PROJECT-NAME        PIC X(200).
001300           10 GR-PUBLISH-DATE        PIC X(10).
001400           10 GR-WINNER              PIC X(60).
001500           10 GR-AMOUNT-RAW          PIC X(30).
001600           10 GR-SOURCE-FILE         PIC X(60).
001700           10 FILLER                 PIC X(08).
001800           10 GR-RECORD-TYPE         PIC X(02).
001900           10 GR-PROJECT-CORE        PIC X(200).
002000           10 GR-AMOUNT-WAN          PIC S9(09)V9(04) COMP-3.
002100           10 GR-AMOUNT-UNIT         PIC X(01).
002200           10 GR-AMOUNT-MISSING      PIC X(01).
002300           10 FILLER                 PIC X(08).
002400           05 WK-TDRGRPD-OUTPUT.                                  TCR0172
002500           10 GR-PROJECT-ID          PIC X(53).                   TCR0172
002600*                                   CUSTOMER_HASH PROJECT IDENTIFIER
002700           10 GR-TENDER-ROUND        PIC 9(03).                   TCR0172
002800*                                   ROUND/BATCH NUMBER, MINIMUM 1
002900           10 FILLER                 PIC X(08).
003000* -------------------------------------------------------------------
