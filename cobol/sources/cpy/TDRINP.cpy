000100*****************************************************************
000200* AMENDMENT HISTORY - TDRINP RECORD LAYOUT                      *
000300*****************************************************************
000400* TCR0131 14/02/1991 RSL    ADD TDRINP-SOURCE-FILE FOR MULTI-   *
000500*                           CUSTOMER EXPORT BATCHES              *
000600* TCR0098 09/09/1989 MWT    INITIAL VERSION - RAW ANNOUNCEMENT   *
000700*                           EXTRACT LAYOUT                       *
000800*****************************************************************
000900
001000     05  TDRINP-RECORD                PIC X(408).
001100*      05  TDRINP-RECORD                PIC X(360).               TCR0098
001200*
001300*   I-O FORMAT: TDRINPR  FROM FILE TDRINP  OF LIBRARY TDRLIB
001400*   RAW TENDER/BID ANNOUNCEMENT EXPORT RECORD, ONE PER
001500*   ANNOUNCEMENT, AS RECEIVED FROM THE INFORMATION PROVIDER.
001600*
001700     05  TDRINPR REDEFINES TDRINP-RECORD.
001800         06  TDRINP-CUSTOMER          PIC X(40).
001900*                                    CUSTOMER (BUYER ORG) NAME
002000         06  TDRINP-PROJECT-NAME      PIC X(200).
002100*                                    FULL ANNOUNCEMENT TITLE
002200         06  TDRINP-PUBLISH-DATE      PIC X(10).
002300*                                    PUBLICATION DATE YYYY-MM-DD
002400         06  TDRINP-PUBDTE-R REDEFINES TDRINP-PUBLISH-DATE.
002500             08  TDRINP-PUBDTE-YYYY   PIC X(04).
002600             08  FILLER               PIC X(01).
002700             08  TDRINP-PUBDTE-MM     PIC X(02).
002800             08  FILLER               PIC X(01).
002900             08  TDRINP-PUBDTE-DD     PIC X(02).
003000         06  TDRINP-WINNER            PIC X(60).
003100*                                    WINNING SUPPLIER, MAY BE BLANK
003200         06  TDRINP-AMOUNT-RAW        PIC X(30).
003300*                                    RAW AWARD-AMOUNT STRING
003400         06  TDRINP-SOURCE-FILE       PIC X(60).                  TCR0131
003500*                                    SOURCE EXPORT FILE NAME
003600         06  FILLER                   PIC X(08).
003700*                                    RESERVED FOR FUTURE EXPANSION
