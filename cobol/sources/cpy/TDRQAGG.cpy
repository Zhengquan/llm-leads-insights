000100*****************************************************************
000200* TDRQAGG - QUALITY-REPORT AGGREGATION WORK TABLES, AND THE     *
000300*           RT-CODES CLASS LOOKUP SHARED BY THE LINK AND        *
000400*           QUALITY-REPORT STAGES (LINK-1 / QUALITY-1).         *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* TCR0098 09/09/1989 MWT    INITIAL VERSION - CLASS TABLE ONLY
000900* TCR0233 08/02/1999 RSL    Y2K - WK-CUST-TABLE / WK-RT-TABLE
001000*                           COUNTERS WIDENED TO S9(07) COMP SO
001100*                           THE CENTURY-ROLLOVER VOLUME TEST
001200*                           RUNS DO NOT OVERFLOW THE REPORT
001300* TCR0250 30/06/2001 RSL    ADD WK-PROJ-TABLE FOR THE TENDER/BID
001400*                           BALANCE SUMMARY (QUALITY-1)
001500*****************************************************************
001600*----------------------------------------------------------------
001700* LINK-1 / RT-CODES CLASS LOOKUP - CODE, THEN B=BID T=TENDER
001800* O=OTHER
001900*----------------------------------------------------------------
002000     01  WK-CLASS-LIST.
002100         05  FILLER   PIC X(03) VALUE "CWB".
002200         05  FILLER   PIC X(03) VALUE "ZBB".
002300         05  FILLER   PIC X(03) VALUE "CJB".
002400         05  FILLER   PIC X(03) VALUE "CGB".
002500         05  FILLER   PIC X(03) VALUE "JGB".
002600         05  FILLER   PIC X(03) VALUE "TNT".
002700         05  FILLER   PIC X(03) VALUE "CST".
002800         05  FILLER   PIC X(03) VALUE "TDT".
002900         05  FILLER   PIC X(03) VALUE "PAT".
003000         05  FILLER   PIC X(03) VALUE "IQT".
003100         05  FILLER   PIC X(03) VALUE "OTO".
003200     01  WK-CLASS-TABLE REDEFINES WK-CLASS-LIST.
003300         05  WK-CLASS-ENTRY OCCURS 11 TIMES
003400                             INDEXED BY WK-CLASS-IX.
003500             10  WK-CLASS-RTCODE      PIC X(02).
003600             10  WK-CLASS-VALUE       PIC X(01).
003700                 88  WK-CLASS-IS-BID        VALUE "B".
003800                 88  WK-CLASS-IS-TENDER      VALUE "T".
003900                 88  WK-CLASS-IS-OTHER       VALUE "O".
004000*----------------------------------------------------------------
004100* AMOUNT-MISSING / UNIT-DISTRIBUTION STATS, BY CUSTOMER
004200*----------------------------------------------------------------
004300     01  WK-CUST-COUNT             PIC S9(04) COMP VALUE ZERO.
004400     01  WK-CUST-TABLE.
004500         05  WK-CUST-ENTRY OCCURS 1 TO 300 TIMES
004600                           DEPENDING ON WK-CUST-COUNT
004700                           INDEXED BY WK-CUST-IX.
004800             10  WK-CUST-NAME          PIC X(40).
004900             10  WK-CUST-TOTAL         PIC S9(07) COMP.
005000             10  WK-CUST-MISSING       PIC S9(07) COMP.
005100             10  WK-CUST-UNIT-W        PIC S9(07) COMP.
005200             10  WK-CUST-UNIT-Y        PIC S9(07) COMP.
005300             10  WK-CUST-UNIT-U        PIC S9(07) COMP.
005400             10  WK-CUST-CORE-EMPTY    PIC S9(07) COMP.
005500             10  WK-CUST-CORE-SHORT    PIC S9(07) COMP.
005600*----------------------------------------------------------------
005700* AMOUNT-MISSING / UNIT-DISTRIBUTION STATS, BY RECORD TYPE
005800*----------------------------------------------------------------
005900     01  WK-RT-COUNT               PIC S9(04) COMP VALUE ZERO.
006000     01  WK-RT-TABLE.
006100         05  WK-RT-ENTRY OCCURS 11 TIMES INDEXED BY WK-RT-IX.
006200             10  WK-RT-CODE            PIC X(02).
006300             10  WK-RT-TOTAL           PIC S9(07) COMP.
006400             10  WK-RT-MISSING         PIC S9(07) COMP.
006500             10  WK-RT-UNIT-W          PIC S9(07) COMP.
006600             10  WK-RT-UNIT-Y          PIC S9(07) COMP.
006700             10  WK-RT-UNIT-U          PIC S9(07) COMP.
006800*----------------------------------------------------------------
006900* TENDER/BID BALANCE, BY PROJECT-ID (QUALITY-1)
007000*----------------------------------------------------------------
007100     01  WK-PROJ-COUNT             PIC S9(05) COMP VALUE ZERO.
007200     01  WK-PROJ-TABLE.
007300         05  WK-PROJ-ENTRY OCCURS 1 TO 8000 TIMES
007400                           DEPENDING ON WK-PROJ-COUNT
007500                           INDEXED BY WK-PROJ-IX.
007600             10  WK-PROJ-ID            PIC X(53).
007700             10  WK-PROJ-TENDER-CT     PIC S9(05) COMP.
007800             10  WK-PROJ-BID-CT        PIC S9(05) COMP.
007900             10  WK-PROJ-OTHER-CT      PIC S9(05) COMP.
008000             10  WK-PROJ-NOTE          PIC X(01).
008100                 88  WK-PROJ-BOTH            VALUE "B".
008200                 88  WK-PROJ-TENDER-ONLY      VALUE "T".
008300                 88  WK-PROJ-BID-ONLY         VALUE "D".
008400                 88  WK-PROJ-NEITHER          VALUE "N".
008500     01  WK-BAL-SUMMARY.
008600         05  WK-BAL-BOTH-CT            PIC S9(07) COMP VALUE ZERO.
008700         05  WK-BAL-TENDER-CT          PIC S9(07) COMP VALUE ZERO.
008800         05  WK-BAL-BID-CT             PIC S9(07) COMP VALUE ZERO.
008900         05  WK-BAL-NEITHER-CT         PIC S9(07) COMP VALUE ZERO.
009000*----------------------------------------------------------------
009100* CORE-NAME QUALITY TOTALS (QUALITY-2)
009200*----------------------------------------------------------------
009300     01  WK-CORE-OVERALL.
009400         05  WK-CORE-TOTAL             PIC S9(07) COMP VALUE ZERO.
009500         05  WK-CORE-EMPTY             PIC S9(07) COMP VALUE ZERO.
009600         05  WK-CORE-SHORT             PIC S9(07) COMP VALUE ZERO.
