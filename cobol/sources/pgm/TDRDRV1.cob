000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDRDRV1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   SYSTEMS GROUP - INSIGHTS BATCH.
000700 DATE-WRITTEN.   09 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  PIPELINE DRIVER FOR THE TENDER/BID LEADS
001200*               INSIGHTS BATCH.  RUNS THE FIVE PROCESSING
001300*               STAGES - CLEAN, GROUP, LINK, ANALYZE AND
001400*               QUALITY REPORT - IN FIXED ORDER, STOPPING THE
001500*               JOB IF A STAGE REPORTS ITS EXPECTED INPUT FILE
001600*               IS NOT THERE.  THIS STEP REPLACES THE OLD
001700*               WORKSTATION SCRIPT THAT USED TO DELETE AND
001800*               RE-CREATE THE INTERMEDIATE DIRECTORIES BEFORE
001900*               EACH RUN; ON THIS SIDE THE FIVE STAGES SIMPLY
002000*               REWRITE THEIR OWN OUTPUT FILE EACH NIGHT.
002100*______________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TCR0315  14/05/2004 RSL  - WIRE UP UPSI-0 SO OPS CAN SKIP THE
002500*                            QUALITY REPORT STEP ON A RERUN
002600*                            WITHOUT EDITING THE JOB STREAM
002700*----------------------------------------------------------------*
002800* TCR0302  04/03/2003 RSL  - ADD THE QUALITY REPORT STAGE TO THE
002900*                            END OF THE CHAIN (WAS A MANUAL STEP)
003000*----------------------------------------------------------------*
003100* TCR0241  19/11/1998 RSL  - Y2K - RUN-DATE PASSED TO EACH STAGE
003200*                            NOW CARRIES A 4-DIGIT YEAR
003300*----------------------------------------------------------------*
003400* TCR0098  09/09/1989 MWT  - INITIAL VERSION
003500*================================================================
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600*                  UPSI-0 ON = SKIP THE QUALITY REPORT STEP.     TCR0315
004700*                  SET ON THE OPERATOR PANEL FOR A RERUN WHEN    TCR0315
004800*                  STEPS 1-4 NEED RE-DOING BUT THE REPORT DOES   TCR0315
004900*                  NOT.                                         TCR0315
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                        PIC X(24)   VALUE
006300     "** PROGRAM TDRDRV1  **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01  WK-C-COMMON.
006700     COPY TDRCOMN.
006800
006900 COPY TDRSTAT.
007000
007100 01  WK-C-JOB-WORK.
007200     05  WK-C-JOB-STEP             PIC X(08) VALUE SPACES.
007300     05  WK-N-STEP-NUMBER          PIC S9(02) COMP VALUE ZERO.
007400
007500 01  WK-C-JOB-WORK-R REDEFINES WK-C-JOB-WORK.
007600     05  WK-C-JOB-STEP-CHAR        PIC X(01).
007700     05  FILLER                    PIC X(09).
007800
007900 01  WK-C-TODAY.
008000     05  WK-C-TODAY-YMD            PIC 9(06) VALUE ZERO.
008100 01  WK-C-TODAY-CENT REDEFINES WK-C-TODAY.
008200     05  WK-C-TODAY-YY             PIC 9(02).
008300     05  WK-C-TODAY-MM             PIC 9(02).
008400     05  WK-C-TODAY-DD             PIC 9(02).
008500
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900
009000***************************
009100 PROCEDURE DIVISION.
009200***************************
009300 MAIN-MODULE.
009400     PERFORM A000-RUN-PIPELINE
009500        THRU A099-RUN-PIPELINE-EX.
009600     GOBACK.
009700
009800*---------------------------------------------------------------*
009900 A000-RUN-PIPELINE.
010000*---------------------------------------------------------------*
010100     ACCEPT WK-C-TODAY-YMD FROM DATE.
010200     DISPLAY "TDRDRV1 - PIPELINE STARTING, RUN DATE "
010300             WK-C-TODAY-YY "-" WK-C-TODAY-MM "-" WK-C-TODAY-DD.
010400
010500     MOVE "CLEAN"    TO WK-C-JOB-STEP.
010600     MOVE 1           TO WK-N-STEP-NUMBER.
010700     MOVE ZERO        TO WK-C-STAGE-RC.
010800     MOVE SPACES      TO WK-C-STAGE-MSG.
010900     CALL "TDRCLN1" USING WK-C-STAGE-RESULT.
011000     PERFORM B000-CHECK-STAGE-RESULT
011100        THRU B099-CHECK-STAGE-RESULT-EX.
011200
011300     MOVE "GROUP"    TO WK-C-JOB-STEP.
011400     MOVE 2           TO WK-N-STEP-NUMBER.
011500     MOVE ZERO        TO WK-C-STAGE-RC.
011600     MOVE SPACES      TO WK-C-STAGE-MSG.
011700     CALL "TDRGRP1" USING WK-C-STAGE-RESULT.
011800     PERFORM B000-CHECK-STAGE-RESULT
011900        THRU B099-CHECK-STAGE-RESULT-EX.
012000
012100     MOVE "LINK"     TO WK-C-JOB-STEP.
012200     MOVE 3           TO WK-N-STEP-NUMBER.
012300     MOVE ZERO        TO WK-C-STAGE-RC.
012400     MOVE SPACES      TO WK-C-STAGE-MSG.
012500     CALL "TDRLNK1" USING WK-C-STAGE-RESULT.
012600     PERFORM B000-CHECK-STAGE-RESULT
012700        THRU B099-CHECK-STAGE-RESULT-EX.
012800
012900     MOVE "ANALYZE"  TO WK-C-JOB-STEP.
013000     MOVE 4           TO WK-N-STEP-NUMBER.
013100     MOVE ZERO        TO WK-C-STAGE-RC.
013200     MOVE SPACES      TO WK-C-STAGE-MSG.
013300     CALL "TDRANL1" USING WK-C-STAGE-RESULT.
013400     PERFORM B000-CHECK-STAGE-RESULT
013500        THRU B099-CHECK-STAGE-RESULT-EX.
013600
013700     MOVE "QUALITY"  TO WK-C-JOB-STEP.
013800     MOVE 5           TO WK-N-STEP-NUMBER.
013900     IF  U0-ON
014000         DISPLAY "TDRDRV1 - UPSI-0 ON, QUALITY REPORT SKIPPED"
014100                 " FOR RERUN TESTING"
014200     ELSE
014300         MOVE ZERO        TO WK-C-STAGE-RC
014400         MOVE SPACES      TO WK-C-STAGE-MSG
014500         CALL "TDRQRP1" USING WK-C-STAGE-RESULT
014600         PERFORM B000-CHECK-STAGE-RESULT
014700            THRU B099-CHECK-STAGE-RESULT-EX
014800     END-IF.
014900
015000     DISPLAY "TDRDRV1 - PIPELINE COMPLETED NORMALLY".
015100
015200 A099-RUN-PIPELINE-EX.
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600 B000-CHECK-STAGE-RESULT.
015700*---------------------------------------------------------------*
015800     IF  NOT WK-STAGE-OKAY
015900         DISPLAY "TDRDRV1 - STEP " WK-N-STEP-NUMBER
016000                 " (" WK-C-JOB-STEP ") FAILED, RC="
016100                 WK-C-STAGE-RC
016200         DISPLAY "TDRDRV1 - " WK-C-STAGE-MSG
016300         DISPLAY "TDRDRV1 - PIPELINE STOPPED - EXPECTED "
016400                 "INPUT FILE NOT PRESENT"
016500         MOVE 16 TO RETURN-CODE
016600         GOBACK
016700     END-IF.
016800
016900 B099-CHECK-STAGE-RESULT-EX.
017000     EXIT.
017100
017200******************************************************************
017300*************** END OF PROGRAM SOURCE - TDRDRV1 ***************
017400******************************************************************
