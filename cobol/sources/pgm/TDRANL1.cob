000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDRANL1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   SYSTEMS GROUP - INSIGHTS BATCH.
000700 DATE-WRITTEN.   11 APR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  ANALYZE STAGE OF THE TENDER/BID LEADS INSIGHTS
001200*               BATCH.  READS THE LINK-STAGE OUTPUT ONE RECORD
001300*               AT A TIME, BUILDS THE PROJECT-NAME/PROJECT-CORE
001400*               MATCH TEXT, AND TAGS EACH RECORD WITH THE
001500*               ARTIFICIAL-INTELLIGENCE FLAG, THE LARGE-LANGUAGE
001600*               -MODEL FLAG AND THE LLM LAYER BEFORE CARRYING IT
001700*               FORWARD TO TENDER-ANALYSIS.  KEYWORD SETS ARE
001800*               THE FIXED DEFAULTS IN TDRKWD - THIS SIDE OF THE
001900*               SHOP HAS NO FACILITY FOR AN EXTERNAL OVERRIDE
002000*               FILE, SO A KEYWORD CHANGE MEANS A RECOMPILE.
002100*______________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TCR0398  21/08/2011 RSL  - ADD 千问/DEEPSEEK TO THE L2 TABLE
002500*                            AND TO THIS PROGRAM'S LITERAL SCANS
002600*----------------------------------------------------------------*
002700* TCR0241  19/11/1998 RSL  - Y2K - RUN-DATE BANNER NOW CARRIES A
002800*                            4-DIGIT YEAR
002900*----------------------------------------------------------------*
003000* TCR0206  11/04/1996 RSL  - INITIAL VERSION - ANALYZE STAGE
003100*                            SPLIT OUT OF THE OLD LINK/ANALYZE
003200*                            COMBINED OVERNIGHT STEP
003300*================================================================
003400*
003500* NOTE - NO FUNCTION UPPER-CASE ON THIS COMPILER (SEE THE
003600* PAYMENTS-SIDE PROGRAMS FOR THE SAME RESTRICTION), SO LATIN
003700* KEYWORD MATCHING (AI, GPU, LLM, GPT, DEEPSEEK) IS DONE AGAINST
003800* AN UPPER-CASED COPY OF THE MATCH TEXT BUILT WITH INSPECT
003900* CONVERTING (C050).  DOUBLE-BYTE KEYWORDS ARE MATCHED AGAINST
004000* THE ORIGINAL-CASE COPY SINCE CASE DOES NOT APPLY TO THEM.
004100*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TDRLNK01 ASSIGN TO TDRLNK01
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600     SELECT TDRANL01 ASSIGN TO TDRANL01
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  TDRLNK01
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-C-TDRLNK01.
006900 01  WK-C-TDRLNK01.
007000     COPY TDRLNKD.
007100
007200 FD  TDRANL01
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS WK-C-TDRANL01.
007500 01  WK-C-TDRANL01.
007600     COPY TDRANLZ.
007700
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER              PIC X(24)  VALUE
008200     "** PROGRAM TDRANL1  **".
008300
008400 01  WK-C-COMMON.
008500     COPY TDRCOMN.
008600
008700* L1/L2/L3 KEYWORD TABLES - SEE THE HEADER NOTE IN TDRKWD FOR
008800* WHY THE ACTUAL DBCS LITERALS LIVE IN THIS PROGRAM'S SCAN
008900* PARAGRAPHS RATHER THAN IN THE COPYBOOK'S OWN TABLES.
009000     COPY TDRKWD.
009100
009200 01  WS-EOF-SW                  PIC X(01)  VALUE "N".
009300     88  WS-EOF                        VALUE "Y".
009400
009500 01  WS-TOT-READ                PIC S9(07) COMP VALUE ZERO.
009600 01  WS-TOT-WRITTEN             PIC S9(07) COMP VALUE ZERO.
009700 01  WS-TOT-AI                  PIC S9(07) COMP VALUE ZERO.
009800 01  WS-TOT-LLM                 PIC S9(07) COMP VALUE ZERO.
009900
010000* ----------------- RUN-DATE BANNER WORK AREA ---------------------*
010100 01  WS-TODAY.
010200     05  WS-TODAY-YMD           PIC 9(06) VALUE ZERO.
010300 01  WS-TODAY-R REDEFINES WS-TODAY.
010400     05  WS-TODAY-YY            PIC 9(02).
010500     05  WS-TODAY-MM            PIC 9(02).
010600     05  WS-TODAY-DD            PIC 9(02).
010700
010800* ------------------- MATCH-TEXT WORK AREAS ------------------------*
010900* PROJECT-NAME AND PROJECT-CORE, EACH RIGHT-TRIMMED, JOINED BY A
011000* SINGLE SPACE.  WS-MATCH-UPPER IS THE SAME TEXT UPPER-CASED FOR
011100* THE LATIN KEYWORD SCANS (SEE PROGRAM-HEADER NOTE).
011200 01  WS-NAME-LEN                PIC S9(04) COMP VALUE ZERO.
011300 01  WS-CORE-LEN                PIC S9(04) COMP VALUE ZERO.
011400 01  WS-SCAN-IX                 PIC S9(04) COMP VALUE ZERO.
011500 01  WS-KW-CNT                  PIC S9(04) COMP VALUE ZERO.
011600
011700 01  WS-MATCH-TEXT              PIC X(401) VALUE SPACES.
011800 01  WS-MATCH-UPPER             PIC X(401) VALUE SPACES.
011900
012000* ------------------- KEYWORD-SCAN RESULT FLAGS --------------------*
012100 01  WS-L1-HIT                  PIC X(01)  VALUE "N".
012200 01  WS-L1-EXCLUDED             PIC X(01)  VALUE "N".
012300 01  WS-EXCL-HIT                PIC X(01)  VALUE "N".
012400 01  WS-L2-HIT                  PIC X(01)  VALUE "N".
012500 01  WS-LAYER-HIT               PIC X(01)  VALUE "N".
012600
012700*****************
012800 LINKAGE SECTION.
012900*****************
013000     COPY TDRSTAT.
013100
013200***************************
013300 PROCEDURE DIVISION USING WK-C-STAGE-RESULT.
013400***************************
013500 MAIN-MODULE.
013600     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.
013700     IF  NOT WK-STAGE-OKAY
013800         EXIT PROGRAM
013900     END-IF.
014000     PERFORM B000-PROCESS-RECORDS THRU B099-PROCESS-RECORDS-EX.
014100     CLOSE TDRLNK01.
014200     CLOSE TDRANL01.
014300     DISPLAY "TDRANL1 - RECORDS PROCESSED  " WS-TOT-READ.
014400     DISPLAY "TDRANL1 - RECORDS WRITTEN    " WS-TOT-WRITTEN.
014500     DISPLAY "TDRANL1 - AI RECORDS         " WS-TOT-AI.
014600     DISPLAY "TDRANL1 - LLM RECORDS        " WS-TOT-LLM.
014700     EXIT PROGRAM.
014800
014900*---------------------------------------------------------------*
015000 A000-OPEN-FILES.
015100*---------------------------------------------------------------*
015200     MOVE ZERO   TO WK-C-STAGE-RC.
015300     MOVE SPACES TO WK-C-STAGE-MSG.
015400     ACCEPT WS-TODAY-YMD FROM DATE.
015500     DISPLAY "TDRANL1 - ANALYZE STAGE STARTING, RUN DATE "
015600             WS-TODAY-YY "-" WS-TODAY-MM "-" WS-TODAY-DD.
015700     OPEN INPUT TDRLNK01.
015800     IF  NOT WK-C-SUCCESSFUL
015900         MOVE 8 TO WK-C-STAGE-RC
016000         STRING "TDRANL1 - OPEN FILE ERROR - TDRLNK01, STATUS "
016100                WK-C-FILE-STATUS DELIMITED BY SIZE
016200                INTO WK-C-STAGE-MSG
016300         DISPLAY WK-C-STAGE-MSG
016400         GO TO A099-OPEN-FILES-EX
016500     END-IF.
016600     OPEN OUTPUT TDRANL01.
016700     IF  NOT WK-C-SUCCESSFUL
016800         MOVE 8 TO WK-C-STAGE-RC
016900         STRING "TDRANL1 - OPEN FILE ERROR - TDRANL01, STATUS "
017000                WK-C-FILE-STATUS DELIMITED BY SIZE
017100                INTO WK-C-STAGE-MSG
017200         DISPLAY WK-C-STAGE-MSG
017300         CLOSE TDRLNK01
017400         GO TO A099-OPEN-FILES-EX
017500     END-IF.
017600 A099-OPEN-FILES-EX.
017700     EXIT.
017800
017900*---------------------------------------------------------------*
018000* B000 - READ TDRLNK01 SEQUENTIALLY, TAG EACH RECORD, WRITE IT
018100* TO TDRANL01.
018200*---------------------------------------------------------------*
018300 B000-PROCESS-RECORDS.
018400*---------------------------------------------------------------*
018500     MOVE "N" TO WS-EOF-SW.
018600     PERFORM B100-READ-ONE-LINKED THRU B100-READ-ONE-LINKED-EX.
018700     PERFORM B200-TAG-AND-WRITE-ONE
018800        THRU B200-TAG-AND-WRITE-ONE-EX
018900        UNTIL WS-EOF.
019000 B099-PROCESS-RECORDS-EX.
019100     EXIT.
019200
019300 B100-READ-ONE-LINKED.
019400     READ TDRLNK01
019500         AT END MOVE "Y" TO WS-EOF-SW.
019600 B100-READ-ONE-LINKED-EX.
019700     EXIT.
019800
019900 B200-TAG-AND-WRITE-ONE.
020000     ADD 1 TO WS-TOT-READ.
020100     MOVE SPACES TO WK-C-TDRANL01.
020200     MOVE LK-CUSTOMER           TO AN-CUSTOMER.
020300     MOVE LK-PROJECT-NAME       TO AN-PROJECT-NAME.
020400     MOVE LK-PUBLISH-DATE       TO AN-PUBLISH-DATE.
020500     MOVE LK-WINNER             TO AN-WINNER.
020600     MOVE LK-AMOUNT-RAW         TO AN-AMOUNT-RAW.
020700     MOVE LK-SOURCE-FILE        TO AN-SOURCE-FILE.
020800     MOVE LK-RECORD-TYPE        TO AN-RECORD-TYPE.
020900     MOVE LK-PROJECT-CORE       TO AN-PROJECT-CORE.
021000     MOVE LK-AMOUNT-WAN         TO AN-AMOUNT-WAN.
021100     MOVE LK-AMOUNT-UNIT        TO AN-AMOUNT-UNIT.
021200     MOVE LK-AMOUNT-MISSING     TO AN-AMOUNT-MISSING.
021300     MOVE LK-PROJECT-ID         TO AN-PROJECT-ID.
021400     MOVE LK-TENDER-ROUND       TO AN-TENDER-ROUND.
021500     MOVE LK-ROW-ID             TO AN-ROW-ID.
021600     MOVE LK-LINK-TYPE          TO AN-LINK-TYPE.
021700     MOVE LK-RELATED-TENDER-ID  TO AN-RELATED-TENDER-ID.
021800     MOVE LK-RELATED-BID-ID     TO AN-RELATED-BID-ID.
021900
022000     PERFORM C050-BUILD-MATCH-TEXT THRU C050-BUILD-MATCH-TEXT-EX.
022100     PERFORM C100-CHECK-AI-FLAG THRU C100-CHECK-AI-FLAG-EX.
022200     PERFORM C200-CHECK-LLM-FLAG THRU C200-CHECK-LLM-FLAG-EX.
022300     PERFORM C300-ASSIGN-LLM-LAYER THRU C300-ASSIGN-LLM-LAYER-EX.
022400
022500     IF  AN-AI-YES
022600         ADD 1 TO WS-TOT-AI
022700     END-IF.
022800     IF  AN-LLM-YES
022900         ADD 1 TO WS-TOT-LLM
023000     END-IF.
023100
023200     WRITE WK-C-TDRANL01.
023300     ADD 1 TO WS-TOT-WRITTEN.
023400
023500     PERFORM B100-READ-ONE-LINKED THRU B100-READ-ONE-LINKED-EX.
023600 B200-TAG-AND-WRITE-ONE-EX.
023700     EXIT.
023800
023900*---------------------------------------------------------------*
024000* C050 - MATCH TEXT IS PROJECT-NAME, A SINGLE SPACE, AND
024100* PROJECT-CORE, EACH RIGHT-TRIMMED (SAME BACKWARD-SCAN TRICK
024200* THE GROUP STAGE USES TO FIND A FIELD'S TRIMMED LENGTH).  THE
024300* UPPER-CASE COPY IS BUILT ONCE HERE FOR ALL THE LATIN SCANS
024400* THAT FOLLOW.
024500*---------------------------------------------------------------*
024600 C050-BUILD-MATCH-TEXT.
024700*---------------------------------------------------------------*
024800     MOVE ZERO TO WS-NAME-LEN.
024900     MOVE 200 TO WS-SCAN-IX.
025000     PERFORM C051-SCAN-NAME-LEN THRU C051-SCAN-NAME-LEN-EX
025100        UNTIL WS-SCAN-IX < 1.
025200 C050-NAME-LEN-DONE.
025300     MOVE ZERO TO WS-CORE-LEN.
025400     MOVE 200 TO WS-SCAN-IX.
025500     PERFORM C052-SCAN-CORE-LEN THRU C052-SCAN-CORE-LEN-EX
025600        UNTIL WS-SCAN-IX < 1.
025700 C050-CORE-LEN-DONE.
025800     MOVE SPACES TO WS-MATCH-TEXT.
025900     IF  WS-NAME-LEN > 0 AND WS-CORE-LEN > 0
026000         STRING AN-PROJECT-NAME(1:WS-NAME-LEN) DELIMITED BY SIZE
026100                " "                             DELIMITED BY SIZE
026200                AN-PROJECT-CORE(1:WS-CORE-LEN)  DELIMITED BY SIZE
026300                INTO WS-MATCH-TEXT
026400     ELSE
026500         IF  WS-NAME-LEN > 0
026600             MOVE AN-PROJECT-NAME(1:WS-NAME-LEN) TO WS-MATCH-TEXT
026700         ELSE
026800             IF  WS-CORE-LEN > 0
026900                 MOVE AN-PROJECT-CORE(1:WS-CORE-LEN)
027000                                               TO WS-MATCH-TEXT
027100             END-IF
027200         END-IF
027300     END-IF.
027400     MOVE WS-MATCH-TEXT TO WS-MATCH-UPPER.
027500     INSPECT WS-MATCH-UPPER CONVERTING
027600             "abcdefghijklmnopqrstuvwxyz" TO
027700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027800 C050-BUILD-MATCH-TEXT-EX.
027900     EXIT.
028000
028100 C051-SCAN-NAME-LEN.
028200     IF  AN-PROJECT-NAME(WS-SCAN-IX:1) NOT = SPACE
028300         MOVE WS-SCAN-IX TO WS-NAME-LEN
028400         GO TO C050-NAME-LEN-DONE
028500     END-IF.
028600     SUBTRACT 1 FROM WS-SCAN-IX.
028700 C051-SCAN-NAME-LEN-EX.
028800     EXIT.
028900
029000 C052-SCAN-CORE-LEN.
029100     IF  AN-PROJECT-CORE(WS-SCAN-IX:1) NOT = SPACE
029200         MOVE WS-SCAN-IX TO WS-CORE-LEN
029300         GO TO C050-CORE-LEN-DONE
029400     END-IF.
029500     SUBTRACT 1 FROM WS-SCAN-IX.
029600 C052-SCAN-CORE-LEN-EX.
029700     EXIT.
029800
029900*---------------------------------------------------------------*
030000* C100 - ANALYZE-1.  NO L1 HIT MEANS NOT AI.  A HIT CAN STILL
030100* BE TALKED BACK OUT OF AI STATUS BY C150 WHEN THE TEXT CARRIES
030200* ONE OF THE FOUR EXCLUSION WORDS ALONGSIDE THE LITERAL PHRASE
030300* "人工智能" AND NONE OF THE OVERRIDE CONDITIONS APPLY.
030400*---------------------------------------------------------------*
030500 C100-CHECK-AI-FLAG.
030600*---------------------------------------------------------------*
030700     MOVE "N" TO AN-IS-AI.
030800     MOVE "N" TO WS-L1-HIT.
030900     PERFORM C110-SCAN-L1-KEYWORDS THRU C110-SCAN-L1-KEYWORDS-EX.
031000     IF  WS-L1-HIT = "N"
031100         GO TO C100-CHECK-AI-FLAG-EX
031200     END-IF.
031300     MOVE "Y" TO AN-IS-AI.
031400     PERFORM C150-CHECK-EXCLUSION THRU C150-CHECK-EXCLUSION-EX.
031500     IF  WS-L1-EXCLUDED = "Y"
031600         MOVE "N" TO AN-IS-AI
031700     END-IF.
031800 C100-CHECK-AI-FLAG-EX.
031900     EXIT.
032000
032100*---------------------------------------------------------------*
032200* C110 - L1 KEYWORD SCAN.  CJK LITERALS AGAINST THE ORIGINAL-
032300* CASE MATCH TEXT, LATIN LITERALS (AI, GPU) AGAINST THE UPPER-
032400* CASED COPY.  FIRST HIT STOPS THE SCAN.
032500*---------------------------------------------------------------*
032600 C110-SCAN-L1-KEYWORDS.
032700*---------------------------------------------------------------*
032800     MOVE ZERO TO WS-KW-CNT.
032900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "人工智能".
033000     IF  WS-KW-CNT > 0
033100         MOVE "Y" TO WS-L1-HIT
033200         GO TO C110-SCAN-L1-KEYWORDS-EX
033300     END-IF.
033400     MOVE ZERO TO WS-KW-CNT.
033500     INSPECT WS-MATCH-UPPER TALLYING WS-KW-CNT FOR ALL "AI".
033600     IF  WS-KW-CNT > 0
033700         MOVE "Y" TO WS-L1-HIT
033800         GO TO C110-SCAN-L1-KEYWORDS-EX
033900     END-IF.
034000     MOVE ZERO TO WS-KW-CNT.
034100     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "智能化".
034200     IF  WS-KW-CNT > 0
034300         MOVE "Y" TO WS-L1-HIT
034400         GO TO C110-SCAN-L1-KEYWORDS-EX
034500     END-IF.
034600     MOVE ZERO TO WS-KW-CNT.
034700     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "大模型".
034800     IF  WS-KW-CNT > 0
034900         MOVE "Y" TO WS-L1-HIT
035000         GO TO C110-SCAN-L1-KEYWORDS-EX
035100     END-IF.
035200     MOVE ZERO TO WS-KW-CNT.
035300     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "机器学习".
035400     IF  WS-KW-CNT > 0
035500         MOVE "Y" TO WS-L1-HIT
035600         GO TO C110-SCAN-L1-KEYWORDS-EX
035700     END-IF.
035800     MOVE ZERO TO WS-KW-CNT.
035900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "深度学习".
036000     IF  WS-KW-CNT > 0
036100         MOVE "Y" TO WS-L1-HIT
036200         GO TO C110-SCAN-L1-KEYWORDS-EX
036300     END-IF.
036400     MOVE ZERO TO WS-KW-CNT.
036500     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "智能体".
036600     IF  WS-KW-CNT > 0
036700         MOVE "Y" TO WS-L1-HIT
036800         GO TO C110-SCAN-L1-KEYWORDS-EX
036900     END-IF.
037000     MOVE ZERO TO WS-KW-CNT.
037100     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "算法".
037200     IF  WS-KW-CNT > 0
037300         MOVE "Y" TO WS-L1-HIT
037400         GO TO C110-SCAN-L1-KEYWORDS-EX
037500     END-IF.
037600     MOVE ZERO TO WS-KW-CNT.
037700     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "算力".
037800     IF  WS-KW-CNT > 0
037900         MOVE "Y" TO WS-L1-HIT
038000         GO TO C110-SCAN-L1-KEYWORDS-EX
038100     END-IF.
038200     MOVE ZERO TO WS-KW-CNT.
038300     INSPECT WS-MATCH-UPPER TALLYING WS-KW-CNT FOR ALL "GPU".
038400     IF  WS-KW-CNT > 0
038500         MOVE "Y" TO WS-L1-HIT
038600         GO TO C110-SCAN-L1-KEYWORDS-EX
038700     END-IF.
038800     MOVE ZERO TO WS-KW-CNT.
038900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "智慧".
039000     IF  WS-KW-CNT > 0
039100         MOVE "Y" TO WS-L1-HIT
039200     END-IF.
039300 C110-SCAN-L1-KEYWORDS-EX.
039400     EXIT.
039500
039600*---------------------------------------------------------------*
039700* C150 - L1 EXCLUSION CHECK.  ONLY BITES WHEN THE TEXT CARRIES
039800* THE LITERAL PHRASE "人工智能" TOGETHER WITH ONE OF THE FOUR
039900* EXCLUSION WORDS; EVEN THEN THE RECORD STAYS AI IF IT ALSO
040000* MATCHES AN L2 KEYWORD OR CARRIES 大模型, 平台 OR 建设.
040100*---------------------------------------------------------------*
040200 C150-CHECK-EXCLUSION.
040300*---------------------------------------------------------------*
040400     MOVE "N" TO WS-L1-EXCLUDED.
040500     MOVE ZERO TO WS-KW-CNT.
040600     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "人工智能".
040700     IF  WS-KW-CNT = 0
040800         GO TO C150-CHECK-EXCLUSION-EX
040900     END-IF.
041000     PERFORM C160-SCAN-EXCL-WORDS THRU C160-SCAN-EXCL-WORDS-EX.
041100     IF  WS-EXCL-HIT = "N"
041200         GO TO C150-CHECK-EXCLUSION-EX
041300     END-IF.
041400     PERFORM C210-SCAN-L2-KEYWORDS THRU C210-SCAN-L2-KEYWORDS-EX.
041500     IF  WS-L2-HIT = "Y"
041600         GO TO C150-CHECK-EXCLUSION-EX
041700     END-IF.
041800     MOVE ZERO TO WS-KW-CNT.
041900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "大模型".
042000     IF  WS-KW-CNT > 0
042100         GO TO C150-CHECK-EXCLUSION-EX
042200     END-IF.
042300     MOVE ZERO TO WS-KW-CNT.
042400     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "平台".
042500     IF  WS-KW-CNT > 0
042600         GO TO C150-CHECK-EXCLUSION-EX
042700     END-IF.
042800     MOVE ZERO TO WS-KW-CNT.
042900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "建设".
043000     IF  WS-KW-CNT > 0
043100         GO TO C150-CHECK-EXCLUSION-EX
043200     END-IF.
043300     MOVE "Y" TO WS-L1-EXCLUDED.
043400 C150-CHECK-EXCLUSION-EX.
043500     EXIT.
043600
043700*---------------------------------------------------------------*
043800* C160 - SCAN FOR ANY OF THE FOUR L1 EXCLUSION WORDS.  THE
043900* ROMANISED PLACEHOLDERS IN TDRKWD (WK-L1-EXCL-TABLE) EXPLAIN
044000* WHAT EACH LITERAL BELOW STANDS FOR; SEE THAT COPYBOOK'S NOTE.
044100*---------------------------------------------------------------*
044200 C160-SCAN-EXCL-WORDS.
044300*---------------------------------------------------------------*
044400     MOVE "N" TO WS-EXCL-HIT.
044500     MOVE ZERO TO WS-KW-CNT.
044600     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "装修".
044700     IF  WS-KW-CNT > 0
044800         MOVE "Y" TO WS-EXCL-HIT
044900         GO TO C160-SCAN-EXCL-WORDS-EX
045000     END-IF.
045100     MOVE ZERO TO WS-KW-CNT.
045200     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "支行".
045300     IF  WS-KW-CNT > 0
045400         MOVE "Y" TO WS-EXCL-HIT
045500         GO TO C160-SCAN-EXCL-WORDS-EX
045600     END-IF.
045700     MOVE ZERO TO WS-KW-CNT.
045800     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "小镇".
045900     IF  WS-KW-CNT > 0
046000         MOVE "Y" TO WS-EXCL-HIT
046100         GO TO C160-SCAN-EXCL-WORDS-EX
046200     END-IF.
046300     MOVE ZERO TO WS-KW-CNT.
046400     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "产业园".
046500     IF  WS-KW-CNT > 0
046600         MOVE "Y" TO WS-EXCL-HIT
046700     END-IF.
046800 C160-SCAN-EXCL-WORDS-EX.
046900     EXIT.
047000
047100*---------------------------------------------------------------*
047200* C200 - ANALYZE-2.  ANY L2 HIT IS A YES, NO RANKING INVOLVED.
047300*---------------------------------------------------------------*
047400 C200-CHECK-LLM-FLAG.
047500*---------------------------------------------------------------*
047600     PERFORM C210-SCAN-L2-KEYWORDS THRU C210-SCAN-L2-KEYWORDS-EX.
047700     IF  WS-L2-HIT = "Y"
047800         MOVE "Y" TO AN-IS-LLM
047900     ELSE
048000         MOVE "N" TO AN-IS-LLM
048100     END-IF.
048200 C200-CHECK-LLM-FLAG-EX.
048300     EXIT.
048400
048500*---------------------------------------------------------------*
048600* C210 - L2 KEYWORD SCAN, SHARED BY C150'S OVERRIDE CHECK AND
048700* BY C200.  LATIN LITERALS (LLM, GPT, DEEPSEEK) AGAINST THE
048800* UPPER-CASED COPY, CJK LITERALS AGAINST THE ORIGINAL.
048900*---------------------------------------------------------------*
049000 C210-SCAN-L2-KEYWORDS.
049100*---------------------------------------------------------------*
049200     MOVE "N" TO WS-L2-HIT.
049300     MOVE ZERO TO WS-KW-CNT.
049400     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "大模型".
049500     IF  WS-KW-CNT > 0
049600         MOVE "Y" TO WS-L2-HIT
049700         GO TO C210-SCAN-L2-KEYWORDS-EX
049800     END-IF.
049900     MOVE ZERO TO WS-KW-CNT.
050000     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "语言模型".
050100     IF  WS-KW-CNT > 0
050200         MOVE "Y" TO WS-L2-HIT
050300         GO TO C210-SCAN-L2-KEYWORDS-EX
050400     END-IF.
050500     MOVE ZERO TO WS-KW-CNT.
050600     INSPECT WS-MATCH-UPPER TALLYING WS-KW-CNT FOR ALL "LLM".
050700     IF  WS-KW-CNT > 0
050800         MOVE "Y" TO WS-L2-HIT
050900         GO TO C210-SCAN-L2-KEYWORDS-EX
051000     END-IF.
051100     MOVE ZERO TO WS-KW-CNT.
051200     INSPECT WS-MATCH-UPPER TALLYING WS-KW-CNT FOR ALL "GPT".
051300     IF  WS-KW-CNT > 0
051400         MOVE "Y" TO WS-L2-HIT
051500         GO TO C210-SCAN-L2-KEYWORDS-EX
051600     END-IF.
051700     MOVE ZERO TO WS-KW-CNT.
051800     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "生成式".
051900     IF  WS-KW-CNT > 0
052000         MOVE "Y" TO WS-L2-HIT
052100         GO TO C210-SCAN-L2-KEYWORDS-EX
052200     END-IF.
052300     MOVE ZERO TO WS-KW-CNT.
052400     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "通义".
052500     IF  WS-KW-CNT > 0
052600         MOVE "Y" TO WS-L2-HIT
052700         GO TO C210-SCAN-L2-KEYWORDS-EX
052800     END-IF.
052900     MOVE ZERO TO WS-KW-CNT.
053000     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "文心".
053100     IF  WS-KW-CNT > 0
053200         MOVE "Y" TO WS-L2-HIT
053300         GO TO C210-SCAN-L2-KEYWORDS-EX
053400     END-IF.
053500     MOVE ZERO TO WS-KW-CNT.
053600     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "智谱".
053700     IF  WS-KW-CNT > 0
053800         MOVE "Y" TO WS-L2-HIT
053900         GO TO C210-SCAN-L2-KEYWORDS-EX
054000     END-IF.
054100     MOVE ZERO TO WS-KW-CNT.
054200*TCR0398
054300     INSPECT WS-MATCH-UPPER TALLYING WS-KW-CNT
054400             FOR ALL "DEEPSEEK".
054500*TCR0398
054600     IF  WS-KW-CNT > 0
054700         MOVE "Y" TO WS-L2-HIT
054800         GO TO C210-SCAN-L2-KEYWORDS-EX
054900     END-IF.
055000     MOVE ZERO TO WS-KW-CNT.
055100*TCR0398
055200     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "千问".
055300*TCR0398
055400     IF  WS-KW-CNT > 0
055500         MOVE "Y" TO WS-L2-HIT
055600     END-IF.
055700 C210-SCAN-L2-KEYWORDS-EX.
055800     EXIT.
055900
056000*---------------------------------------------------------------*
056100* C300 - ANALYZE-3.  LAYER ONLY REPORTED WHEN AN-IS-LLM = Y;
056200* OTHERWISE FORCED TO U.  FIRST LAYER TO MATCH WINS, IN
056300* APPLICATION/PLATFORM/MODEL/COMPUTE PRIORITY ORDER.
056400*---------------------------------------------------------------*
056500 C300-ASSIGN-LLM-LAYER.
056600*---------------------------------------------------------------*
056700     MOVE "U" TO AN-LLM-LAYER.
056800     IF  AN-IS-LLM NOT = "Y"
056900         GO TO C300-ASSIGN-LLM-LAYER-EX
057000     END-IF.
057100     PERFORM C310-CHECK-APPLICATION
057200        THRU C310-CHECK-APPLICATION-EX.
057300     IF  WS-LAYER-HIT = "Y"
057400         MOVE "A" TO AN-LLM-LAYER
057500         GO TO C300-ASSIGN-LLM-LAYER-EX
057600     END-IF.
057700     PERFORM C320-CHECK-PLATFORM THRU C320-CHECK-PLATFORM-EX.
057800     IF  WS-LAYER-HIT = "Y"
057900         MOVE "P" TO AN-LLM-LAYER
058000         GO TO C300-ASSIGN-LLM-LAYER-EX
058100     END-IF.
058200     PERFORM C330-CHECK-MODEL THRU C330-CHECK-MODEL-EX.
058300     IF  WS-LAYER-HIT = "Y"
058400         MOVE "M" TO AN-LLM-LAYER
058500         GO TO C300-ASSIGN-LLM-LAYER-EX
058600     END-IF.
058700     PERFORM C340-CHECK-COMPUTE THRU C340-CHECK-COMPUTE-EX.
058800     IF  WS-LAYER-HIT = "Y"
058900         MOVE "C" TO AN-LLM-LAYER
059000     END-IF.
059100 C300-ASSIGN-LLM-LAYER-EX.
059200     EXIT.
059300
059400 C310-CHECK-APPLICATION.
059500     MOVE "N" TO WS-LAYER-HIT.
059600     MOVE ZERO TO WS-KW-CNT.
059700     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "应用".
059800     IF  WS-KW-CNT > 0
059900         MOVE "Y" TO WS-LAYER-HIT
060000         GO TO C310-CHECK-APPLICATION-EX
060100     END-IF.
060200     MOVE ZERO TO WS-KW-CNT.
060300     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "助手".
060400     IF  WS-KW-CNT > 0
060500         MOVE "Y" TO WS-LAYER-HIT
060600         GO TO C310-CHECK-APPLICATION-EX
060700     END-IF.
060800     MOVE ZERO TO WS-KW-CNT.
060900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "客服".
061000     IF  WS-KW-CNT > 0
061100         MOVE "Y" TO WS-LAYER-HIT
061200         GO TO C310-CHECK-APPLICATION-EX
061300     END-IF.
061400     MOVE ZERO TO WS-KW-CNT.
061500     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "问答".
061600     IF  WS-KW-CNT > 0
061700         MOVE "Y" TO WS-LAYER-HIT
061800         GO TO C310-CHECK-APPLICATION-EX
061900     END-IF.
062000     MOVE ZERO TO WS-KW-CNT.
062100     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "知识库".
062200     IF  WS-KW-CNT > 0
062300         MOVE "Y" TO WS-LAYER-HIT
062400         GO TO C310-CHECK-APPLICATION-EX
062500     END-IF.
062600     MOVE ZERO TO WS-KW-CNT.
062700     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "办公".
062800     IF  WS-KW-CNT > 0
062900         MOVE "Y" TO WS-LAYER-HIT
063000         GO TO C310-CHECK-APPLICATION-EX
063100     END-IF.
063200     MOVE ZERO TO WS-KW-CNT.
063300     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "审核".
063400     IF  WS-KW-CNT > 0
063500         MOVE "Y" TO WS-LAYER-HIT
063600     END-IF.
063700 C310-CHECK-APPLICATION-EX.
063800     EXIT.
063900
064000 C320-CHECK-PLATFORM.
064100     MOVE "N" TO WS-LAYER-HIT.
064200     MOVE ZERO TO WS-KW-CNT.
064300     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "平台".
064400     IF  WS-KW-CNT > 0
064500         MOVE "Y" TO WS-LAYER-HIT
064600         GO TO C320-CHECK-PLATFORM-EX
064700     END-IF.
064800     MOVE ZERO TO WS-KW-CNT.
064900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "中台".
065000     IF  WS-KW-CNT > 0
065100         MOVE "Y" TO WS-LAYER-HIT
065200         GO TO C320-CHECK-PLATFORM-EX
065300     END-IF.
065400     MOVE ZERO TO WS-KW-CNT.
065500     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "底座".
065600     IF  WS-KW-CNT > 0
065700         MOVE "Y" TO WS-LAYER-HIT
065800         GO TO C320-CHECK-PLATFORM-EX
065900     END-IF.
066000     MOVE ZERO TO WS-KW-CNT.
066100     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "一体化".
066200     IF  WS-KW-CNT > 0
066300         MOVE "Y" TO WS-LAYER-HIT
066400     END-IF.
066500 C320-CHECK-PLATFORM-EX.
066600     EXIT.
066700
066800 C330-CHECK-MODEL.
066900     MOVE "N" TO WS-LAYER-HIT.
067000     MOVE ZERO TO WS-KW-CNT.
067100     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "大模型".
067200     IF  WS-KW-CNT > 0
067300         MOVE "Y" TO WS-LAYER-HIT
067400         GO TO C330-CHECK-MODEL-EX
067500     END-IF.
067600     MOVE ZERO TO WS-KW-CNT.
067700     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "模型训练".
067800     IF  WS-KW-CNT > 0
067900         MOVE "Y" TO WS-LAYER-HIT
068000         GO TO C330-CHECK-MODEL-EX
068100     END-IF.
068200     MOVE ZERO TO WS-KW-CNT.
068300     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "微调".
068400     IF  WS-KW-CNT > 0
068500         MOVE "Y" TO WS-LAYER-HIT
068600         GO TO C330-CHECK-MODEL-EX
068700     END-IF.
068800     MOVE ZERO TO WS-KW-CNT.
068900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "语言模型".
069000     IF  WS-KW-CNT > 0
069100         MOVE "Y" TO WS-LAYER-HIT
069200     END-IF.
069300 C330-CHECK-MODEL-EX.
069400     EXIT.
069500
069600 C340-CHECK-COMPUTE.
069700     MOVE "N" TO WS-LAYER-HIT.
069800     MOVE ZERO TO WS-KW-CNT.
069900     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "算力".
070000     IF  WS-KW-CNT > 0
070100         MOVE "Y" TO WS-LAYER-HIT
070200         GO TO C340-CHECK-COMPUTE-EX
070300     END-IF.
070400     MOVE ZERO TO WS-KW-CNT.
070500     INSPECT WS-MATCH-UPPER TALLYING WS-KW-CNT FOR ALL "GPU".
070600     IF  WS-KW-CNT > 0
070700         MOVE "Y" TO WS-LAYER-HIT
070800         GO TO C340-CHECK-COMPUTE-EX
070900     END-IF.
071000     MOVE ZERO TO WS-KW-CNT.
071100     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "服务器".
071200     IF  WS-KW-CNT > 0
071300         MOVE "Y" TO WS-LAYER-HIT
071400         GO TO C340-CHECK-COMPUTE-EX
071500     END-IF.
071600     MOVE ZERO TO WS-KW-CNT.
071700     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "智算".
071800     IF  WS-KW-CNT > 0
071900         MOVE "Y" TO WS-LAYER-HIT
072000         GO TO C340-CHECK-COMPUTE-EX
072100     END-IF.
072200     MOVE ZERO TO WS-KW-CNT.
072300     INSPECT WS-MATCH-TEXT TALLYING WS-KW-CNT FOR ALL "数据中心".
072400     IF  WS-KW-CNT > 0
072500         MOVE "Y" TO WS-LAYER-HIT
072600     END-IF.
072700 C340-CHECK-COMPUTE-EX.
072800     EXIT.
072900
073000******************************************************************
073100*************** END OF PROGRAM SOURCE - TDRANL1 ***************
073200******************************************************************
