000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDRCLN1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   SYSTEMS GROUP - INSIGHTS BATCH.
000700 DATE-WRITTEN.   12 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CLEAN STAGE OF THE TENDER/BID LEADS INSIGHTS
001200*               BATCH.  READS THE RAW ANNOUNCEMENT EXTRACT,
001300*               CLASSIFIES EACH RECORD BY RT-CODES, DERIVES A
001400*               NORMALIZED CORE PROJECT NAME AND PARSES THE
001500*               RAW AWARD-AMOUNT STRING INTO TEN-THOUSANDS OF
001600*               CURRENCY (WAN).  ORIGINAL FIELDS ARE CARRIED
001700*               FORWARD UNCHANGED.
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TCR0589  07/11/2023 KDP  - CLEAN-2 - C210 NOW ALSO STRIPS THE
002200*                            BARE "N次"/"第N次批期"/"N批期" ROUND
002300*                            MARKERS (NOT JUST THE PARENTHESISED
002400*                            FORM); C220'S SUFFIX STRIP NOW ONLY
002500*                            FIRES WHEN THE PHRASE SITS AT THE
002600*                            END OF WS-CORE, NOT WHEREVER IT
002700*                            TURNS UP IN THE STRING
002800* TCR0341  17/05/2006 RSL  - CLEAN-3 - RECOGNISE BARE NUMBERS
002900*                            WITHOUT A UNIT SUFFIX (VALUE >= 1
003000*                            AND < 10000 TREATED AS ALREADY IN
003100*                            WAN; >= 10000 TREATED AS YUAN)
003200*----------------------------------------------------------------*
003300* TCR0241  19/11/1998 RSL  - Y2K - NO DATE-SENSITIVE LOGIC IN
003400*                            THIS STAGE, RECOMPILED ONLY
003500*----------------------------------------------------------------*
003600* TCR0098  09/09/1989 MWT  - INITIAL VERSION
003700*================================================================
003800*
003900* NOTE - CL-PROJECT-CORE (SEE C200-DERIVE-CORE-NAME) IS DERIVED
004000* WITH A SET OF STRING-STRIPPING PASSES RATHER THAN A TRUE
004100* REGULAR-EXPRESSION ENGINE, WHICH THIS COMPILER DOES NOT HAVE.
004200* THE ROUND/BATCH-PHRASE STRIP (C210/C216) CATCHES BOTH THE
004300* PARENTHESISED ROUND MARKER AND THE BARE "N次"/"第N次批期"/
004400* "N批期" FORMS, BUT THE NUMBER PORTION IT RECOGNISES IS ONLY
004500* A ONE-OR-TWO DIGIT ARABIC NUMBER OR A SINGLE CHINESE NUMERAL
004600* GLYPH (INCLUDING THE BARE "十") - A MULTI-GLYPH COMPOUND SUCH
004700* AS "十二次" IS NOT RECOGNISED AND IS LEFT IN THE CORE NAME,
004800* THE SAME DOCUMENTED SHORTCUT TDRGRP1 TAKES FOR ITS OWN
004900* LOOKBACK NUMBER (SEE THAT PROGRAM'S C740 NOTE).  THE
005000* ANNOUNCEMENT-TYPE SUFFIX STRIP (C220) ONLY FIRES WHEN THE
005100* PHRASE SITS AT THE END OF WS-CORE (SEE C221).  THE
005200* DATE-NOISE STRIP (C230) ONLY REMOVES AN EMBEDDED COPY OF THE
005300* RECORD'S OWN PUBLISH DATE, NOT AN ARBITRARY DATE STRING -
005400* BOTH REMAIN GOOD ENOUGH FOR THE GROUPING PASS THAT FOLLOWS,
005500* WHICH ONLY NEEDS A CORE NAME CLOSE ENOUGH TO CLUSTER ON.
005600*
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TDRINP01 ASSIGN TO TDRINP01
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100     SELECT TDRCLN01 ASSIGN TO TDRCLN01
007200            ORGANIZATION      IS SEQUENTIAL
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  TDRINP01
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-C-TDRINP01.
008400 01  WK-C-TDRINP01.
008500     COPY TDRINP.
008600
008700 FD  TDRCLN01
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS WK-C-TDRCLN01.
009000 01  WK-C-TDRCLN01.
009100     COPY TDRCLND.
009200
009300*************************
009400 WORKING-STORAGE SECTION.
009500*************************
009600 01  FILLER              PIC X(24)  VALUE
009700     "** PROGRAM TDRCLN1  **".
009800
009900* ------------------ PROGRAM WORKING STORAGE -------------------*
010000 01  WK-C-COMMON.
010100     COPY TDRCOMN.
010200
010300     COPY TDRKWD.
010400
010500 01  WS-EOF-SW                  PIC X(01)  VALUE "N".
010600     88  WS-EOF                         VALUE "Y".
010700
010800 01  WS-TITLE                   PIC X(200) VALUE SPACES.
010900 01  WS-TITLE-R REDEFINES WS-TITLE.
011000     05  WS-TITLE-FIRST          PIC X(20).
011100     05  FILLER                  PIC X(180).
011200
011300 01  WS-KW-CNT                  PIC S9(04) COMP VALUE ZERO.
011400
011500* ----------------- CORE-NAME WORK AREA (CLEAN-2) --------------*
011600 01  WS-CORE                    PIC X(200) VALUE SPACES.
011700 01  WS-CORE-TMP                PIC X(200) VALUE SPACES.
011800 01  WS-BPART-1                 PIC X(200) VALUE SPACES.
011900 01  WS-BPART-2                 PIC X(200) VALUE SPACES.
012000 01  WS-BPART-3                 PIC X(200) VALUE SPACES.
012100*
012200* TCR0589 - BARE ROUND/BATCH-PHRASE GLYPH TABLE AND WORK AREA.
012300* SEE C216-STRIP-BARE-ROUND-PHRASE BELOW.
012400 01  WK-BARE-CNUM-LIST.
012500     05  FILLER                 PIC X(03) VALUE "一".
012600     05  FILLER                 PIC X(03) VALUE "二".
012700     05  FILLER                 PIC X(03) VALUE "三".
012800     05  FILLER                 PIC X(03) VALUE "四".
012900     05  FILLER                 PIC X(03) VALUE "五".
013000     05  FILLER                 PIC X(03) VALUE "六".
013100     05  FILLER                 PIC X(03) VALUE "七".
013200     05  FILLER                 PIC X(03) VALUE "八".
013300     05  FILLER                 PIC X(03) VALUE "九".
013400     05  FILLER                 PIC X(03) VALUE "十".
013500 01  WK-BARE-CNUM-TABLE REDEFINES WK-BARE-CNUM-LIST.
013600     05  WK-BARE-CNUM-ENTRY OCCURS 10 TIMES
013700                             PIC X(03).
013800 01  WS-BARE-ROUND-WORK.
013900     05  WS-BARE-IX             PIC S9(04) COMP VALUE ZERO.
014000     05  WS-BARE-START          PIC S9(04) COMP VALUE ZERO.
014100     05  WS-BARE-RUN-LEN        PIC S9(04) COMP VALUE ZERO.
014200     05  WS-BARE-KW-LEN         PIC S9(04) COMP VALUE ZERO.
014300     05  WS-BARE-TOTAL-LEN      PIC S9(04) COMP VALUE ZERO.
014400     05  WS-BARE-TBL-IX         PIC S9(04) COMP VALUE ZERO.
014500     05  WS-BARE-RUN-IS-DIGIT   PIC X(01) VALUE "N".
014600     05  WS-BARE-CNUM-OK        PIC X(01) VALUE "N".
014700     05  WS-BARE-KW-CHAR        PIC X(01) VALUE SPACE.
014800*
014900* TCR0589 - END-ANCHORED SUFFIX-STRIP WORK AREA.  SEE
015000* C221-CORE-TRIMMED-LEN BELOW.
015100 01  WS-SFX-WORK.
015200     05  WS-CORE-LEN            PIC S9(04) COMP VALUE ZERO.
015300     05  WS-SFX-START           PIC S9(04) COMP VALUE ZERO.
015400 01  WS-DATE-ALT.
015500     05  WS-DATE-ALT-SLASH       PIC X(10) VALUE SPACES.
015600     05  WS-DATE-ALT-DOT         PIC X(10) VALUE SPACES.
015700 01  WS-SCAN-WORK.
015800     05  WS-SCAN-IX              PIC S9(04) COMP VALUE ZERO.
015900     05  WS-OUT-IX               PIC S9(04) COMP VALUE ZERO.
016000     05  WS-PREV-WAS-SPACE       PIC X(01) VALUE "Y".
016100     05  WS-SCAN-CHAR            PIC X(01) VALUE SPACE.
016200
016300* ----------------- AMOUNT WORK AREA (CLEAN-3) ------------------*
016400 01  WS-AMT-WORK.
016500     05  WS-AMT-RAW              PIC X(30) VALUE SPACES.
016600     05  WS-AMT-UC               PIC X(30) VALUE SPACES.
016700     05  WS-AMT-RAW-LEN          PIC S9(04) COMP VALUE ZERO.
016800     05  WS-AMT-NUMPART          PIC X(30) VALUE SPACES.
016900     05  WS-AMT-IX               PIC S9(04) COMP VALUE ZERO.
017000     05  WS-AMT-CHAR             PIC X(01) VALUE SPACE.
017100     05  WS-SEEN-DOT             PIC X(01) VALUE "N".
017200     05  WS-DIGIT-1              PIC 9(01) VALUE ZERO.
017300     05  WS-DIGIT-COUNT          PIC S9(04) COMP VALUE ZERO.
017400     05  WS-AMT-DEC-LEN          PIC S9(02) COMP VALUE ZERO.
017500     05  WS-AMT-INT-COMBINED     PIC 9(13)  COMP VALUE ZERO.
017600     05  WS-AMT-VALID            PIC X(01) VALUE "N".
017700     05  WS-AMT-RAWVAL           PIC S9(09)V9(04) COMP-3
017800                                  VALUE ZERO.
017900
018000*****************
018100 LINKAGE SECTION.
018200*****************
018300     COPY TDRSTAT.
018400
018500***************************
018600 PROCEDURE DIVISION USING WK-C-STAGE-RESULT.
018700***************************
018800 MAIN-MODULE.
018900     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.
019000     IF  NOT WK-STAGE-OKAY
019100         EXIT PROGRAM
019200     END-IF.
019300     PERFORM B000-PROCESS-RECORDS THRU B099-PROCESS-RECORDS-EX.
019400     PERFORM Z000-END-PROGRAM-ROUTINE
019500        THRU Z099-END-PROGRAM-ROUTINE-EX.
019600     DISPLAY "TDRCLN1 - RECORDS READ    " WK-N-RECS-READ.
019700     DISPLAY "TDRCLN1 - RECORDS WRITTEN " WK-N-RECS-WRITTEN.
019800     EXIT PROGRAM.
019900
020000*---------------------------------------------------------------*
020100 A000-OPEN-FILES.
020200*---------------------------------------------------------------*
020300     MOVE ZERO   TO WK-C-STAGE-RC.
020400     MOVE SPACES TO WK-C-STAGE-MSG.
020500     OPEN INPUT  TDRINP01.
020600     IF  NOT WK-C-SUCCESSFUL
020700         MOVE 8 TO WK-C-STAGE-RC
020800         STRING "TDRCLN1 - OPEN FILE ERROR - TDRINP01, STATUS "
020900                WK-C-FILE-STATUS DELIMITED BY SIZE
021000                INTO WK-C-STAGE-MSG
021100         DISPLAY WK-C-STAGE-MSG
021200         GO TO A099-OPEN-FILES-EX
021300     END-IF.
021400
021500     OPEN OUTPUT TDRCLN01.
021600     IF  NOT WK-C-SUCCESSFUL
021700         MOVE 8 TO WK-C-STAGE-RC
021800         STRING "TDRCLN1 - OPEN FILE ERROR - TDRCLN01, STATUS "
021900                WK-C-FILE-STATUS DELIMITED BY SIZE
022000                INTO WK-C-STAGE-MSG
022100         DISPLAY WK-C-STAGE-MSG
022200     END-IF.
022300
022400 A099-OPEN-FILES-EX.
022500     EXIT.
022600
022700*---------------------------------------------------------------*
022800 B000-PROCESS-RECORDS.
022900*---------------------------------------------------------------*
023000     MOVE ZERO TO WK-N-RECS-READ  WK-N-RECS-WRITTEN.
023100     PERFORM B100-READ-NEXT THRU B100-READ-NEXT-EX.
023200     PERFORM B200-PROCESS-ONE-RECORD
023300        THRU B200-PROCESS-ONE-RECORD-EX
023400        UNTIL WS-EOF.
023500
023600 B099-PROCESS-RECORDS-EX.
023700     EXIT.
023800
023900 B100-READ-NEXT.
024000     READ TDRINP01
024100         AT END MOVE "Y" TO WS-EOF-SW.
024200 B100-READ-NEXT-EX.
024300     EXIT.
024400
024500 B200-PROCESS-ONE-RECORD.
024600     ADD 1 TO WK-N-RECS-READ.
024700     MOVE SPACES TO WK-C-TDRCLN01.
024800     MOVE TDRINP-CUSTOMER     TO CL-CUSTOMER.
024900     MOVE TDRINP-PROJECT-NAME TO CL-PROJECT-NAME.
025000     MOVE TDRINP-PUBLISH-DATE TO CL-PUBLISH-DATE.
025100     MOVE TDRINP-WINNER       TO CL-WINNER.
025200     MOVE TDRINP-AMOUNT-RAW   TO CL-AMOUNT-RAW.
025300     MOVE TDRINP-SOURCE-FILE  TO CL-SOURCE-FILE.
025400
025500     PERFORM C100-CLASSIFY-RECORD THRU C100-CLASSIFY-RECORD-EX.
025600     PERFORM C200-DERIVE-CORE-NAME
025700        THRU C200-DERIVE-CORE-NAME-EX.
025800     PERFORM C300-PARSE-AMOUNT THRU C300-PARSE-AMOUNT-EX.
025900
026000     WRITE WK-C-TDRCLN01.
026100     ADD 1 TO WK-N-RECS-WRITTEN.
026200     PERFORM B100-READ-NEXT THRU B100-READ-NEXT-EX.
026300
026400 B200-PROCESS-ONE-RECORD-EX.
026500     EXIT.
026600
026700*---------------------------------------------------------------*
026800*  CLEAN-1 - RECORD-TYPE CLASSIFICATION, FIRST MATCH WINS       *
026900*---------------------------------------------------------------*
027000 C100-CLASSIFY-RECORD.
027100     MOVE CL-PROJECT-NAME TO WS-TITLE.
027200     MOVE "OT" TO CL-RECORD-TYPE.
027300     IF  WS-TITLE = SPACES
027400         GO TO C100-CLASSIFY-RECORD-EX
027500     END-IF.
027600
027700     MOVE ZERO TO WS-KW-CNT.
027800     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "中标候选人公示".
027900     IF  WS-KW-CNT > ZERO
028000         MOVE "CW" TO CL-RECORD-TYPE
028100         GO TO C100-CLASSIFY-RECORD-EX
028200     END-IF.
028300
028400     MOVE ZERO TO WS-KW-CNT.
028500     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "中标公告".
028600     IF  WS-KW-CNT > ZERO
028700         MOVE "ZB" TO CL-RECORD-TYPE
028800         GO TO C100-CLASSIFY-RECORD-EX
028900     END-IF.
029000
029100     MOVE ZERO TO WS-KW-CNT.
029200     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "成交结果".
029300     IF  WS-KW-CNT > ZERO
029400         MOVE "CJ" TO CL-RECORD-TYPE
029500         GO TO C100-CLASSIFY-RECORD-EX
029600     END-IF.
029700
029800     MOVE ZERO TO WS-KW-CNT.
029900     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "成交公告".
030000     IF  WS-KW-CNT > ZERO
030100         MOVE "CG" TO CL-RECORD-TYPE
030200         GO TO C100-CLASSIFY-RECORD-EX
030300     END-IF.
030400
030500     MOVE ZERO TO WS-KW-CNT.
030600     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "结果公示".
030700     IF  WS-KW-CNT > ZERO
030800         MOVE "JG" TO CL-RECORD-TYPE
030900         GO TO C100-CLASSIFY-RECORD-EX
031000     END-IF.
031100
031200     MOVE ZERO TO WS-KW-CNT.
031300     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "竞争性谈判".
031400     IF  WS-KW-CNT > ZERO
031500         MOVE "TN" TO CL-RECORD-TYPE
031600         GO TO C100-CLASSIFY-RECORD-EX
031700     END-IF.
031800
031900     MOVE ZERO TO WS-KW-CNT.
032000     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "竞争性磋商".
032100     IF  WS-KW-CNT > ZERO
032200         MOVE "CS" TO CL-RECORD-TYPE
032300         GO TO C100-CLASSIFY-RECORD-EX
032400     END-IF.
032500
032600     MOVE ZERO TO WS-KW-CNT.
032700     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "招标公告".
032800     IF  WS-KW-CNT > ZERO
032900         MOVE "TD" TO CL-RECORD-TYPE
033000         GO TO C100-CLASSIFY-RECORD-EX
033100     END-IF.
033200
033300     MOVE ZERO TO WS-KW-CNT.
033400     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "采购公告".
033500     IF  WS-KW-CNT > ZERO
033600         MOVE "PA" TO CL-RECORD-TYPE
033700         GO TO C100-CLASSIFY-RECORD-EX
033800     END-IF.
033900
034000     MOVE ZERO TO WS-KW-CNT.
034100     INSPECT WS-TITLE TALLYING WS-KW-CNT FOR ALL "询价".
034200     IF  WS-KW-CNT > ZERO
034300         MOVE "IQ" TO CL-RECORD-TYPE
034400     END-IF.
034500
034600 C100-CLASSIFY-RECORD-EX.
034700     EXIT.
034800
034900*---------------------------------------------------------------*
035000*  CLEAN-2 - CORE PROJECT NAME                                  *
035100*---------------------------------------------------------------*
035200 C200-DERIVE-CORE-NAME.
035300     MOVE CL-PROJECT-NAME TO WS-CORE.
035400     PERFORM C210-STRIP-ROUND-PHRASE
035500        THRU C210-STRIP-ROUND-PHRASE-EX.
035600     PERFORM C220-STRIP-TYPE-SUFFIX
035700        THRU C220-STRIP-TYPE-SUFFIX-EX.
035800     PERFORM C230-STRIP-DATE-NOISE
035900        THRU C230-STRIP-DATE-NOISE-EX.
036000     PERFORM C240-COLLAPSE-WHITESPACE
036100        THRU C240-COLLAPSE-WHITESPACE-EX.
036200     MOVE WS-CORE TO CL-PROJECT-CORE.
036300 C200-DERIVE-CORE-NAME-EX.
036400     EXIT.
036500
036600 C210-STRIP-ROUND-PHRASE.
036700     MOVE SPACES TO WS-BPART-1 WS-BPART-2 WS-BPART-3.
036800     UNSTRING WS-CORE DELIMITED BY "（" OR "）"
036900         INTO WS-BPART-1 WS-BPART-2 WS-BPART-3.
037000     PERFORM C215-BLANK-IF-ROUND-MARKER
037100        THRU C215-BLANK-IF-ROUND-MARKER-EX.
037200
037300     MOVE SPACES TO WS-BPART-1 WS-BPART-2 WS-BPART-3.
037400     UNSTRING WS-CORE DELIMITED BY "(" OR ")"
037500         INTO WS-BPART-1 WS-BPART-2 WS-BPART-3.
037600     PERFORM C215-BLANK-IF-ROUND-MARKER
037700        THRU C215-BLANK-IF-ROUND-MARKER-EX.
037800*    TCR0589 - PARENTHESISED FORMS ABOVE; BARE "N次"/"第N次批期"/
037900*    "N批期" FORMS BELOW - NO SURROUNDING BRACKETS TO UNSTRING ON.
038000     PERFORM C216-STRIP-BARE-ROUND-PHRASE
038100        THRU C216-STRIP-BARE-ROUND-PHRASE-EX.
038200 C210-STRIP-ROUND-PHRASE-EX.
038300     EXIT.
038400
038500 C215-BLANK-IF-ROUND-MARKER.
038600     MOVE ZERO TO WS-KW-CNT.
038700     INSPECT WS-BPART-2 TALLYING WS-KW-CNT FOR ALL "次".
038800     IF  WS-KW-CNT = ZERO
038900         INSPECT WS-BPART-2 TALLYING WS-KW-CNT FOR ALL "批"
039000     END-IF.
039100     IF  WS-KW-CNT = ZERO
039200         INSPECT WS-BPART-2 TALLYING WS-KW-CNT FOR ALL "期"
039300     END-IF.
039400     IF  WS-KW-CNT > ZERO
039500         MOVE SPACES TO WS-CORE
039600         STRING WS-BPART-1 DELIMITED BY SIZE
039700                " "        DELIMITED BY SIZE
039800                WS-BPART-3 DELIMITED BY SIZE
039900             INTO WS-CORE
040000     END-IF.
040100 C215-BLANK-IF-ROUND-MARKER-EX.
040200     EXIT.
040300
040400*    TCR0589 - BARE ROUND/BATCH-PHRASE STRIP.  WALKS WS-CORE A
040500*    BYTE AT A TIME LOOKING FOR "第" + NUMBER + 次/批/期, OR A
040600*    BARE NUMBER + 次/批/期 WITH NO LEADING "第".  THE NUMBER MAY
040700*    BE A ONE-OR-TWO DIGIT ARABIC NUMBER, OR A SINGLE CHINESE
040800*    NUMERAL GLYPH (INCLUDING THE BARE "十") - MULTI-GLYPH
040900*    COMPOUNDS SUCH AS "十二" ARE NOT RECOGNISED, THE SAME
041000*    DOCUMENTED SHORTCUT TDRGRP1 TAKES FOR ITS OWN LOOKBACK
041100*    NUMBER (SEE THAT PROGRAM'S C740 NOTE).  A BARE NUMBER
041200*    FOLLOWED BY "次" MUST BE A CHINESE GLYPH, NOT A DIGIT, TO
041300*    MATCH THE EXTRACT'S OWN USAGE.
041400 C216-STRIP-BARE-ROUND-PHRASE.
041500     MOVE 1 TO WS-BARE-IX.
041600     PERFORM C217-TRY-BARE-MATCH-AT-POS
041700        THRU C217-TRY-BARE-MATCH-AT-POS-EX
041800        UNTIL WS-BARE-IX > 195.
041900 C216-STRIP-BARE-ROUND-PHRASE-EX.
042000     EXIT.
042100
042200 C217-TRY-BARE-MATCH-AT-POS.
042300     MOVE ZERO TO WS-BARE-TOTAL-LEN.
042400     IF  WS-CORE(WS-BARE-IX:3) = "第"
042500         COMPUTE WS-BARE-START = WS-BARE-IX + 3
042600         PERFORM C218-MATCH-NUMBER-RUN
042700            THRU C218-MATCH-NUMBER-RUN-EX
042800         IF  WS-BARE-RUN-LEN > ZERO
042900             COMPUTE WS-BARE-START =
043000                 WS-BARE-IX + 3 + WS-BARE-RUN-LEN
043100             PERFORM C219-MATCH-ROUND-KEYWORD
043200                THRU C219-MATCH-ROUND-KEYWORD-EX
043300             IF  WS-BARE-KW-LEN > ZERO
043400                 COMPUTE WS-BARE-TOTAL-LEN =
043500                     3 + WS-BARE-RUN-LEN + WS-BARE-KW-LEN
043600             END-IF
043700         END-IF
043800     END-IF.
043900
044000     IF  WS-BARE-TOTAL-LEN = ZERO
044100         MOVE WS-BARE-IX TO WS-BARE-START
044200         PERFORM C218-MATCH-NUMBER-RUN
044300            THRU C218-MATCH-NUMBER-RUN-EX
044400         IF  WS-BARE-RUN-LEN > ZERO
044500             COMPUTE WS-BARE-START =
044600                 WS-BARE-IX + WS-BARE-RUN-LEN
044700             PERFORM C219-MATCH-ROUND-KEYWORD
044800                THRU C219-MATCH-ROUND-KEYWORD-EX
044900             IF  WS-BARE-KW-LEN > ZERO AND NOT
045000                (WS-BARE-RUN-IS-DIGIT = "Y" AND
045100                 WS-BARE-KW-CHAR = "N")
045200                 COMPUTE WS-BARE-TOTAL-LEN =
045300                     WS-BARE-RUN-LEN + WS-BARE-KW-LEN
045400             END-IF
045500         END-IF
045600     END-IF.
045700
045800     IF  WS-BARE-TOTAL-LEN > ZERO
045900         MOVE SPACES TO WS-CORE(WS-BARE-IX:WS-BARE-TOTAL-LEN)
046000         ADD WS-BARE-TOTAL-LEN TO WS-BARE-IX
046100     ELSE
046200         ADD 1 TO WS-BARE-IX
046300     END-IF.
046400 C217-TRY-BARE-MATCH-AT-POS-EX.
046500     EXIT.
046600
046700 C218-MATCH-NUMBER-RUN.
046800     MOVE ZERO TO WS-BARE-RUN-LEN.
046900     MOVE "N" TO WS-BARE-RUN-IS-DIGIT.
047000     IF  WS-CORE(WS-BARE-START:1) IS NUMERIC
047100         IF  WS-CORE(WS-BARE-START + 1:1) IS NUMERIC
047200             MOVE 2 TO WS-BARE-RUN-LEN
047300         ELSE
047400             MOVE 1 TO WS-BARE-RUN-LEN
047500         END-IF
047600         MOVE "Y" TO WS-BARE-RUN-IS-DIGIT
047700         GO TO C218-MATCH-NUMBER-RUN-EX
047800     END-IF.
047900     MOVE "N" TO WS-BARE-CNUM-OK.
048000     MOVE 1 TO WS-BARE-TBL-IX.
048100     PERFORM C218B-CHECK-ONE-CNUM-GLYPH
048200        THRU C218B-CHECK-ONE-CNUM-GLYPH-EX
048300        UNTIL WS-BARE-TBL-IX > 10 OR WS-BARE-CNUM-OK = "Y".
048400     IF  WS-BARE-CNUM-OK = "Y"
048500         MOVE 3 TO WS-BARE-RUN-LEN
048600     END-IF.
048700 C218-MATCH-NUMBER-RUN-EX.
048800     EXIT.
048900
049000 C218B-CHECK-ONE-CNUM-GLYPH.
049100     IF  WS-CORE(WS-BARE-START:3) =
049200             WK-BARE-CNUM-ENTRY(WS-BARE-TBL-IX)
049300         MOVE "Y" TO WS-BARE-CNUM-OK
049400     ELSE
049500         ADD 1 TO WS-BARE-TBL-IX
049600     END-IF.
049700 C218B-CHECK-ONE-CNUM-GLYPH-EX.
049800     EXIT.
049900
050000 C219-MATCH-ROUND-KEYWORD.
050100     MOVE ZERO TO WS-BARE-KW-LEN.
050200     MOVE SPACE TO WS-BARE-KW-CHAR.
050300     IF  WS-CORE(WS-BARE-START:3) = "次"
050400         MOVE 3 TO WS-BARE-KW-LEN
050500         MOVE "N" TO WS-BARE-KW-CHAR
050600     END-IF.
050700     IF  WS-CORE(WS-BARE-START:3) = "批"
050800         MOVE 3 TO WS-BARE-KW-LEN
050900         MOVE "B" TO WS-BARE-KW-CHAR
051000     END-IF.
051100     IF  WS-CORE(WS-BARE-START:3) = "期"
051200         MOVE 3 TO WS-BARE-KW-LEN
051300         MOVE "P" TO WS-BARE-KW-CHAR
051400     END-IF.
051500 C219-MATCH-ROUND-KEYWORD-EX.
051600     EXIT.
051700
051800*    TCR0589 - THE TEN ANNOUNCEMENT-TYPE SUFFIXES ARE ONLY
051900*    REMOVED WHEN THEY SIT AT THE END OF WS-CORE - A PHRASE
052000*    APPEARING MID-TITLE IS PART OF THE PROJECT NAME, NOT
052100*    BOILERPLATE, SO C221 RE-FINDS THE TRIMMED END-OF-STRING
052200*    BEFORE EACH COMPARE AND AFTER EACH SUCCESSFUL STRIP.
052300 C220-STRIP-TYPE-SUFFIX.
052400     PERFORM C221-CORE-TRIMMED-LEN THRU C221-CORE-TRIMMED-LEN-EX.
052500     IF  WS-CORE-LEN NOT < 12
052600         COMPUTE WS-SFX-START = WS-CORE-LEN - 11
052700         IF  WS-CORE(WS-SFX-START:12) = "招标公告"
052800             MOVE SPACES TO WS-CORE(WS-SFX-START:12)
052900             PERFORM C221-CORE-TRIMMED-LEN
053000                THRU C221-CORE-TRIMMED-LEN-EX
053100         END-IF
053200     END-IF.
053300     IF  WS-CORE-LEN NOT < 12
053400         COMPUTE WS-SFX-START = WS-CORE-LEN - 11
053500         IF  WS-CORE(WS-SFX-START:12) = "中标公告"
053600             MOVE SPACES TO WS-CORE(WS-SFX-START:12)
053700             PERFORM C221-CORE-TRIMMED-LEN
053800                THRU C221-CORE-TRIMMED-LEN-EX
053900         END-IF
054000     END-IF.
054100     IF  WS-CORE-LEN NOT < 21
054200         COMPUTE WS-SFX-START = WS-CORE-LEN - 20
054300         IF  WS-CORE(WS-SFX-START:21) = "中标候选人公示"
054400             MOVE SPACES TO WS-CORE(WS-SFX-START:21)
054500             PERFORM C221-CORE-TRIMMED-LEN
054600                THRU C221-CORE-TRIMMED-LEN-EX
054700         END-IF
054800     END-IF.
054900     IF  WS-CORE-LEN NOT < 18
055000         COMPUTE WS-SFX-START = WS-CORE-LEN - 17
055100         IF  WS-CORE(WS-SFX-START:18) = "成交结果公告"
055200             MOVE SPACES TO WS-CORE(WS-SFX-START:18)
055300             PERFORM C221-CORE-TRIMMED-LEN
055400                THRU C221-CORE-TRIMMED-LEN-EX
055500         END-IF
055600     END-IF.
055700     IF  WS-CORE-LEN NOT < 12
055800         COMPUTE WS-SFX-START = WS-CORE-LEN - 11
055900         IF  WS-CORE(WS-SFX-START:12) = "成交结果"
056000             MOVE SPACES TO WS-CORE(WS-SFX-START:12)
056100             PERFORM C221-CORE-TRIMMED-LEN
056200                THRU C221-CORE-TRIMMED-LEN-EX
056300         END-IF
056400     END-IF.
056500     IF  WS-CORE-LEN NOT < 12
056600         COMPUTE WS-SFX-START = WS-CORE-LEN - 11
056700         IF  WS-CORE(WS-SFX-START:12) = "成交公告"
056800             MOVE SPACES TO WS-CORE(WS-SFX-START:12)
056900             PERFORM C221-CORE-TRIMMED-LEN
057000                THRU C221-CORE-TRIMMED-LEN-EX
057100         END-IF
057200     END-IF.
057300     IF  WS-CORE-LEN NOT < 12
057400         COMPUTE WS-SFX-START = WS-CORE-LEN - 11
057500         IF  WS-CORE(WS-SFX-START:12) = "采购公告"
057600             MOVE SPACES TO WS-CORE(WS-SFX-START:12)
057700             PERFORM C221-CORE-TRIMMED-LEN
057800                THRU C221-CORE-TRIMMED-LEN-EX
057900         END-IF
058000     END-IF.
058100     IF  WS-CORE-LEN NOT < 18
058200         COMPUTE WS-SFX-START = WS-CORE-LEN - 17
058300         IF  WS-CORE(WS-SFX-START:18) = "结果信息公开"
058400             MOVE SPACES TO WS-CORE(WS-SFX-START:18)
058500             PERFORM C221-CORE-TRIMMED-LEN
058600                THRU C221-CORE-TRIMMED-LEN-EX
058700         END-IF
058800     END-IF.
058900     IF  WS-CORE-LEN NOT < 12
059000         COMPUTE WS-SFX-START = WS-CORE-LEN - 11
059100         IF  WS-CORE(WS-SFX-START:12) = "结果公示"
059200             MOVE SPACES TO WS-CORE(WS-SFX-START:12)
059300             PERFORM C221-CORE-TRIMMED-LEN
059400                THRU C221-CORE-TRIMMED-LEN-EX
059500         END-IF
059600     END-IF.
059700     IF  WS-CORE-LEN NOT < 18
059800         COMPUTE WS-SFX-START = WS-CORE-LEN - 17
059900         IF  WS-CORE(WS-SFX-START:18) = "入围结果公示"
060000             MOVE SPACES TO WS-CORE(WS-SFX-START:18)
060100             PERFORM C221-CORE-TRIMMED-LEN
060200                THRU C221-CORE-TRIMMED-LEN-EX
060300         END-IF
060400     END-IF.
060500
060600     MOVE ZERO TO WS-KW-CNT.
060700     INSPECT WS-CORE TALLYING WS-KW-CNT FOR ALL "竞争性谈判".
060800     IF  WS-KW-CNT > ZERO
060900         UNSTRING WS-CORE DELIMITED BY "竞争性谈判"
061000             INTO WS-CORE-TMP
061100         MOVE WS-CORE-TMP TO WS-CORE
061200     END-IF.
061300
061400     MOVE ZERO TO WS-KW-CNT.
061500     INSPECT WS-CORE TALLYING WS-KW-CNT FOR ALL "竞争性磋商".
061600     IF  WS-KW-CNT > ZERO
061700         UNSTRING WS-CORE DELIMITED BY "竞争性磋商"
061800             INTO WS-CORE-TMP
061900         MOVE WS-CORE-TMP TO WS-CORE
062000     END-IF.
062100
062200     MOVE ZERO TO WS-KW-CNT.
062300     INSPECT WS-CORE TALLYING WS-KW-CNT FOR ALL "询价".
062400     IF  WS-KW-CNT > ZERO
062500         UNSTRING WS-CORE DELIMITED BY "询价"
062600             INTO WS-CORE-TMP
062700         MOVE WS-CORE-TMP TO WS-CORE
062800     END-IF.
062900 C220-STRIP-TYPE-SUFFIX-EX.
063000     EXIT.
063100
063200*    TCR0589 - TRIMMED-LENGTH OF WS-CORE, SCANNING BACK FROM THE
063300*    END OF THE FIELD FOR THE LAST NON-SPACE BYTE.
063400 C221-CORE-TRIMMED-LEN.
063500     MOVE 200 TO WS-CORE-LEN.
063600     PERFORM C222-CHECK-ONE-TRIM-CHAR
063700        THRU C222-CHECK-ONE-TRIM-CHAR-EX
063800        UNTIL WS-CORE-LEN < 1.
063900 C221-CORE-TRIMMED-LEN-EX.
064000     EXIT.
064100
064200 C222-CHECK-ONE-TRIM-CHAR.
064300     IF  WS-CORE(WS-CORE-LEN:1) NOT = SPACE
064400         GO TO C221-CORE-TRIMMED-LEN-EX
064500     END-IF.
064600     SUBTRACT 1 FROM WS-CORE-LEN.
064700 C222-CHECK-ONE-TRIM-CHAR-EX.
064800     EXIT.
064900
065000 C230-STRIP-DATE-NOISE.
065100*    SIMPLIFIED - SEE PROGRAM HEADER NOTE.  STRIPS AN EMBEDDED
065200*    COPY OF THE RECORD'S OWN PUBLISH DATE IN ANY OF THE THREE
065300*    SEPARATOR STYLES THE EXTRACT USES.
065400     INSPECT WS-CORE REPLACING ALL CL-PUBLISH-DATE BY
065500         "          ".
065600     MOVE CL-PUBLISH-DATE TO WS-DATE-ALT-SLASH WS-DATE-ALT-DOT.
065700     INSPECT WS-DATE-ALT-SLASH REPLACING ALL "-" BY "/".
065800     INSPECT WS-DATE-ALT-DOT   REPLACING ALL "-" BY ".".
065900     INSPECT WS-CORE REPLACING ALL WS-DATE-ALT-SLASH BY
066000         "          ".
066100     INSPECT WS-CORE REPLACING ALL WS-DATE-ALT-DOT BY
066200         "          ".
066300 C230-STRIP-DATE-NOISE-EX.
066400     EXIT.
066500
066600 C240-COLLAPSE-WHITESPACE.
066700     INSPECT WS-CORE REPLACING ALL "|" BY " ".
066800     MOVE WS-CORE TO WS-CORE-TMP.
066900     MOVE SPACES  TO WS-CORE.
067000     MOVE ZERO TO WS-OUT-IX.
067100     MOVE "Y" TO WS-PREV-WAS-SPACE.
067200     MOVE 1 TO WS-SCAN-IX.
067300     PERFORM C241-SQUEEZE-ONE-CHAR
067400        THRU C241-SQUEEZE-ONE-CHAR-EX
067500        UNTIL WS-SCAN-IX > 200.
067600*    TRIM LEADING/TRAILING SPACES, HYPHENS, UNDERSCORES
067700     PERFORM C245-TRIM-EDGE-CHARS THRU C245-TRIM-EDGE-CHARS-EX.
067800 C240-COLLAPSE-WHITESPACE-EX.
067900     EXIT.
068000
068100 C241-SQUEEZE-ONE-CHAR.
068200     MOVE WS-CORE-TMP(WS-SCAN-IX:1) TO WS-SCAN-CHAR.
068300     IF  WS-SCAN-CHAR = SPACE
068400         IF  WS-PREV-WAS-SPACE NOT = "Y"
068500             ADD 1 TO WS-OUT-IX
068600             MOVE SPACE TO WS-CORE(WS-OUT-IX:1)
068700         END-IF
068800         MOVE "Y" TO WS-PREV-WAS-SPACE
068900     ELSE
069000         ADD 1 TO WS-OUT-IX
069100         MOVE WS-SCAN-CHAR TO WS-CORE(WS-OUT-IX:1)
069200         MOVE "N" TO WS-PREV-WAS-SPACE
069300     END-IF.
069400     ADD 1 TO WS-SCAN-IX.
069500 C241-SQUEEZE-ONE-CHAR-EX.
069600     EXIT.
069700
069800 C245-TRIM-EDGE-CHARS.
069900     MOVE 1 TO WS-SCAN-IX.
070000     PERFORM C246-BLANK-ONE-EDGE-CHAR
070100        THRU C246-BLANK-ONE-EDGE-CHAR-EX
070200        UNTIL WS-SCAN-IX > 200.
070300 C245-TRIM-EDGE-CHARS-EX.
070400     EXIT.
070500
070600 C246-BLANK-ONE-EDGE-CHAR.
070700     MOVE WS-CORE(WS-SCAN-IX:1) TO WS-SCAN-CHAR.
070800     IF  WS-SCAN-CHAR NOT = SPACE AND WS-SCAN-CHAR NOT = "-"
070900                        AND WS-SCAN-CHAR NOT = "_"
071000         MOVE LOW-VALUE TO WS-SCAN-CHAR
071100         GO TO C245-TRIM-EDGE-CHARS-EX
071200     END-IF.
071300     MOVE SPACE TO WS-CORE(WS-SCAN-IX:1).
071400     ADD 1 TO WS-SCAN-IX.
071500 C246-BLANK-ONE-EDGE-CHAR-EX.
071600     EXIT.
071700
071800*---------------------------------------------------------------*
071900*  CLEAN-3 - AMOUNT PARSING (WAN)                                *
072000*---------------------------------------------------------------*
072100 C300-PARSE-AMOUNT.
072200     MOVE CL-AMOUNT-RAW TO WS-AMT-RAW.
072300     MOVE ZERO TO CL-AMOUNT-WAN.
072400     IF  WS-AMT-RAW = SPACES OR WS-AMT-RAW = "-"
072500         MOVE "U" TO CL-AMOUNT-UNIT
072600         MOVE "Y" TO CL-AMOUNT-MISSING
072700         GO TO C300-PARSE-AMOUNT-EX
072800     END-IF.
072900
073000     MOVE WS-AMT-RAW TO WS-AMT-UC.
073100     INSPECT WS-AMT-UC CONVERTING
073200         "abcdefghijklmnopqrstuvwxyz" TO
073300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
073400     IF  WS-AMT-UC(1:3) = "NAN" AND WS-AMT-UC(4:1) = SPACE
073500         MOVE "U" TO CL-AMOUNT-UNIT
073600         MOVE "Y" TO CL-AMOUNT-MISSING
073700         GO TO C300-PARSE-AMOUNT-EX
073800     END-IF.
073900
074000     MOVE ZERO TO WS-KW-CNT.
074100     INSPECT WS-AMT-RAW TALLYING WS-KW-CNT FOR ALL "万".
074200     IF  WS-KW-CNT > ZERO
074300         PERFORM C310-PARSE-WAN-AMOUNT
074400            THRU C310-PARSE-WAN-AMOUNT-EX
074500         GO TO C300-PARSE-AMOUNT-EX
074600     END-IF.
074700
074800     MOVE ZERO TO WS-KW-CNT.
074900     INSPECT WS-AMT-RAW TALLYING WS-KW-CNT FOR ALL "元".
075000     IF  WS-KW-CNT > ZERO
075100         PERFORM C320-PARSE-YUAN-AMOUNT
075200            THRU C320-PARSE-YUAN-AMOUNT-EX
075300         GO TO C300-PARSE-AMOUNT-EX
075400     END-IF.
075500
075600     PERFORM C330-PARSE-BARE-NUMBER
075700        THRU C330-PARSE-BARE-NUMBER-EX.
075800 C300-PARSE-AMOUNT-EX.
075900     EXIT.
076000
076100 C310-PARSE-WAN-AMOUNT.
076200     MOVE SPACES TO WS-AMT-NUMPART.
076300     UNSTRING WS-AMT-RAW DELIMITED BY "万" INTO WS-AMT-NUMPART.
076400     PERFORM C390-EXTRACT-DIGITS THRU C390-EXTRACT-DIGITS-EX.
076500     IF  WS-AMT-VALID = "N"
076600         MOVE "W" TO CL-AMOUNT-UNIT
076700         MOVE "Y" TO CL-AMOUNT-MISSING
076800     ELSE
076900         COMPUTE CL-AMOUNT-WAN ROUNDED =
077000             WS-AMT-INT-COMBINED / (10 ** WS-AMT-DEC-LEN)
077100         MOVE "W" TO CL-AMOUNT-UNIT
077200         MOVE "N" TO CL-AMOUNT-MISSING
077300     END-IF.
077400 C310-PARSE-WAN-AMOUNT-EX.
077500     EXIT.
077600
077700 C320-PARSE-YUAN-AMOUNT.
077800     MOVE SPACES TO WS-AMT-NUMPART.
077900     UNSTRING WS-AMT-RAW DELIMITED BY "元" INTO WS-AMT-NUMPART.
078000     PERFORM C390-EXTRACT-DIGITS THRU C390-EXTRACT-DIGITS-EX.
078100     IF  WS-AMT-VALID = "N"
078200         MOVE "Y" TO CL-AMOUNT-UNIT
078300         MOVE "Y" TO CL-AMOUNT-MISSING
078400     ELSE
078500         COMPUTE CL-AMOUNT-WAN ROUNDED =
078600             (WS-AMT-INT-COMBINED / (10 ** WS-AMT-DEC-LEN))
078700                / 10000
078800         MOVE "Y" TO CL-AMOUNT-UNIT
078900         MOVE "N" TO CL-AMOUNT-MISSING
079000     END-IF.
079100 C320-PARSE-YUAN-AMOUNT-EX.
079200     EXIT.
079300
079400 C330-PARSE-BARE-NUMBER.
079500     MOVE WS-AMT-RAW TO WS-AMT-NUMPART.
079600     PERFORM C390-EXTRACT-DIGITS THRU C390-EXTRACT-DIGITS-EX.
079700     IF  WS-AMT-VALID = "N"
079800         MOVE "U" TO CL-AMOUNT-UNIT
079900         MOVE "Y" TO CL-AMOUNT-MISSING
080000         GO TO C330-PARSE-BARE-NUMBER-EX
080100     END-IF.
080200
080300     COMPUTE WS-AMT-RAWVAL ROUNDED =
080400         WS-AMT-INT-COMBINED / (10 ** WS-AMT-DEC-LEN).
080500
080600     IF  WS-AMT-RAWVAL > ZERO AND WS-AMT-RAWVAL < 10000
080700         MOVE WS-AMT-RAWVAL TO CL-AMOUNT-WAN
080800         MOVE "W" TO CL-AMOUNT-UNIT
080900         MOVE "N" TO CL-AMOUNT-MISSING
081000     ELSE
081100         IF  WS-AMT-RAWVAL >= 10000
081200             COMPUTE CL-AMOUNT-WAN ROUNDED =
081300                 WS-AMT-RAWVAL / 10000
081400             MOVE "Y" TO CL-AMOUNT-UNIT
081500             MOVE "N" TO CL-AMOUNT-MISSING
081600         ELSE
081700             MOVE "U" TO CL-AMOUNT-UNIT
081800             MOVE "Y" TO CL-AMOUNT-MISSING
081900         END-IF
082000     END-IF.
082100 C330-PARSE-BARE-NUMBER-EX.
082200     EXIT.
082300
082400 C390-EXTRACT-DIGITS.
082500     MOVE ZERO TO WS-AMT-INT-COMBINED WS-AMT-DEC-LEN
082600                  WS-DIGIT-COUNT.
082700     MOVE "N" TO WS-SEEN-DOT.
082800     MOVE 1 TO WS-AMT-IX.
082900     PERFORM C395-EXTRACT-ONE-DIGIT
083000        THRU C395-EXTRACT-ONE-DIGIT-EX
083100        UNTIL WS-AMT-IX > 30.
083200     IF  WS-DIGIT-COUNT = ZERO
083300         MOVE "N" TO WS-AMT-VALID
083400     ELSE
083500         MOVE "Y" TO WS-AMT-VALID
083600     END-IF.
083700 C390-EXTRACT-DIGITS-EX.
083800     EXIT.
083900
084000 C395-EXTRACT-ONE-DIGIT.
084100     MOVE WS-AMT-NUMPART(WS-AMT-IX:1) TO WS-AMT-CHAR.
084200     IF  WS-AMT-CHAR = "."
084300         MOVE "Y" TO WS-SEEN-DOT
084400     ELSE
084500         IF  WS-AMT-CHAR >= "0" AND WS-AMT-CHAR <= "9"
084600             MOVE WS-AMT-CHAR TO WS-DIGIT-1
084700             COMPUTE WS-AMT-INT-COMBINED =
084800                 WS-AMT-INT-COMBINED * 10 + WS-DIGIT-1
084900             ADD 1 TO WS-DIGIT-COUNT
085000             IF  WS-SEEN-DOT = "Y"
085100                 ADD 1 TO WS-AMT-DEC-LEN
085200             END-IF
085300         END-IF
085400     END-IF.
085500     ADD 1 TO WS-AMT-IX.
085600 C395-EXTRACT-ONE-DIGIT-EX.
085700     EXIT.
085800
085900*---------------------------------------------------------------*
086000 Z000-END-PROGRAM-ROUTINE.
086100*---------------------------------------------------------------*
086200     CLOSE TDRINP01.
086300     IF  NOT WK-C-SUCCESSFUL
086400         DISPLAY "TDRCLN1 - CLOSE FILE ERROR - TDRINP01"
086500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
086600     END-IF.
086700     CLOSE TDRCLN01.
086800     IF  NOT WK-C-SUCCESSFUL
086900         DISPLAY "TDRCLN1 - CLOSE FILE ERROR - TDRCLN01"
087000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
087100     END-IF.
087200 Z099-END-PROGRAM-ROUTINE-EX.
087300     EXIT.
087400
087500******************************************************************
087600*************** END OF PROGRAM SOURCE - TDRCLN1 ***************
087700******************************************************************
