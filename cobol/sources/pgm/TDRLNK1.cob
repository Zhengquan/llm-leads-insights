000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDRLNK1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   SYSTEMS GROUP - INSIGHTS BATCH.
000700 DATE-WRITTEN.   02 SEP 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  LINK STAGE OF THE TENDER/BID LEADS INSIGHTS
001200*               BATCH.  READS THE GROUP-STAGE OUTPUT ONCE INTO
001300*               A WORK TABLE, BUILDS A SORTED PROCESSING ORDER
001400*               BY (PROJECT ID, PUBLISH DATE, TENDER ROUND) AND
001500*               WALKS THAT ORDER PROJECT BY PROJECT, PAIRING
001600*               EACH BID WITH THE MOST RECENT TENDER SEEN SO
001700*               FAR FOR THE SAME PROJECT.  A SECOND PASS IN THE
001800*               ORIGINAL FILE ORDER GIVES EVERY LINKED TENDER A
001900*               POINTER BACK TO ITS FIRST LINKED BID.  WRITES
002000*               THE CARRIED-FORWARD RECORDS PLUS THE LINK TAGS
002100*               TO TENDER-LINKED, AND ONE ROW PER LINKED PAIR
002200*               TO THE LINK TABLE.
002300*______________________________________________________________
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TCR0391  14/02/2009 RSL  - WIDEN WK-LNK-TABLE TO 8000 ENTRIES
002700*                            TO MATCH THE QUALITY-REPORT PROJECT
002800*                            TABLE VOLUME (TCR0250 ON TDRQAGG)
002900*----------------------------------------------------------------*
003000* TCR0241  19/11/1998 RSL  - Y2K - NO DATE ARITHMETIC IN THIS
003100*                            STAGE, RECOMPILED ONLY
003200*----------------------------------------------------------------*
003300* TCR0183  02/09/1995 RSL  - INITIAL VERSION - LINK STAGE SPLIT
003400*                            OUT OF THE OLD SINGLE GROUP/LINK
003500*                            OVERNIGHT STEP
003600*================================================================
003700*
003800* NOTE - THIS COMPILER HAS NO SORT VERB AVAILABLE TO THIS SHOP'S
003900* STANDARD RUN-UNIT (SEE THE PAYMENTS-SIDE PROGRAMS), SO THE
004000* PROCESSING ORDER REQUIRED BY LINK-2 IS BUILT AS AN INDEX ARRAY
004100* OVER THE WORK TABLE (WS-SORT-ORDER) AND PUT IN ORDER BY A
004200* STRAIGHT INSERTION SORT (B400/B410) INSTEAD.  INSERTION SORT
004300* IS STABLE BY CONSTRUCTION - EQUAL KEYS KEEP THEIR ORIGINAL
004400* RELATIVE ORDER - WHICH IS WHAT LINK-2 CALLS FOR ON TIES.
004500*
004600* NOTE - A RECORD'S ROW-ID ENCODES ITS ORIGINAL POSITION IN THE
004700* GROUP-STAGE FILE ("R" PLUS A 7-DIGIT SEQUENCE NUMBER), SO THE
004800* BACK-POINTER PASS (D000) CAN GO STRAIGHT FROM A ROW-ID TO ITS
004900* WORK-TABLE SUBSCRIPT (D500) WITHOUT SEARCHING THE TABLE.
005000*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TDRGRP01 ASSIGN TO TDRGRP01
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500     SELECT TDRLNK01 ASSIGN TO TDRLNK01
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900     SELECT TDRLKT01 ASSIGN TO TDRLKT01
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300 EJECT
007400***************
007500 DATA DIVISION.
007600***************
007700 FILE SECTION.
007800**************
007900 FD  TDRGRP01
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WK-C-TDRGRP01.
008200 01  WK-C-TDRGRP01.
008300     COPY TDRGRPD.
008400
008500 FD  TDRLNK01
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WK-C-TDRLNK01.
008800 01  WK-C-TDRLNK01.
008900     COPY TDRLNKD.
009000
009100 FD  TDRLKT01
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS WK-C-TDRLKT01.
009400 01  WK-C-TDRLKT01.
009500     COPY TDRLKTB.
009600
009700*************************
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER              PIC X(24)  VALUE
010100     "** PROGRAM TDRLNK1  **".
010200
010300 01  WK-C-COMMON.
010400     COPY TDRCOMN.
010500
010600* RT-CODES CLASS LOOKUP (LINK-1) - SHARED WITH THE QUALITY
010700* REPORT STAGE, SO IT TRAVELS IN THE ONE TDRQAGG DECK.
010800     COPY TDRQAGG.
010900
011000 01  WS-EOF-SW                  PIC X(01)  VALUE "N".
011100     88  WS-EOF                         VALUE "Y".
011200
011300 01  WS-TOT-READ                PIC S9(07) COMP VALUE ZERO.
011400 01  WS-TOT-WRITTEN             PIC S9(07) COMP VALUE ZERO.
011500 01  WS-TOT-PAIRS               PIC S9(07) COMP VALUE ZERO.
011600
011700* --------------- WORK TABLE - ONE ENTRY PER INPUT ROW -----------*
011800 01  WK-LNK-COUNT                PIC S9(05) COMP VALUE ZERO.
011900 01  WK-LNK-TABLE.
012000     05  WK-LNK-ENTRY OCCURS 1 TO 8000 TIMES
012100                      DEPENDING ON WK-LNK-COUNT
012200                      INDEXED BY WK-LNK-IX.
012300         10  WK-LNK-CUSTOMER       PIC X(40).
012400         10  WK-LNK-PROJNAME       PIC X(200).
012500         10  WK-LNK-PUBDATE        PIC X(10).
012600         10  WK-LNK-WINNER         PIC X(60).
012700         10  WK-LNK-AMTRAW         PIC X(30).
012800         10  WK-LNK-SRCFILE        PIC X(60).
012900         10  WK-LNK-RECTYPE        PIC X(02).
013000         10  WK-LNK-CORE           PIC X(200).
013100         10  WK-LNK-AMTWAN         PIC S9(09)V9(04) COMP-3.
013200         10  WK-LNK-UNIT           PIC X(01).
013300         10  WK-LNK-MISSING        PIC X(01).
013400         10  WK-LNK-PROJID         PIC X(53).
013500         10  WK-LNK-ROUND          PIC 9(03).
013600         10  WK-LNK-DATEKEY        PIC X(10).
013700*                                 PUBLISH DATE, OR "9999-99-99"
013800*                                 WHEN MISSING/NOT A VALID DATE -
013900*                                 SORTS SUCH ROWS TO THE END.
014000         10  WK-LNK-DATEKEY-R  REDEFINES WK-LNK-DATEKEY.
014100             15  WK-LNK-DATEKEY-YYYY   PIC X(04).
014200             15  FILLER                PIC X(01).
014300             15  WK-LNK-DATEKEY-MM     PIC X(02).
014400             15  FILLER                PIC X(01).
014500             15  WK-LNK-DATEKEY-DD     PIC X(02).
014600         10  WK-LNK-ROWID          PIC X(08).
014700         10  WK-LNK-LINKTYPE       PIC X(01).
014800         10  WK-LNK-RELTENDER      PIC X(08).
014900         10  WK-LNK-RELBID         PIC X(08).
015000
015100* ------------------ SORTED PROCESSING ORDER ---------------------*
015200 01  WS-SORT-ORDER.
015300     05  WS-SORT-ENTRY OCCURS 1 TO 8000 TIMES
015400                       DEPENDING ON WK-LNK-COUNT
015500                       INDEXED BY WS-SORT-IX.
015600         10  WS-SORT-SLOT          PIC S9(05) COMP.
015700
015800 01  WS-SORT-I                   PIC S9(05) COMP VALUE ZERO.
015900 01  WS-SORT-J                   PIC S9(05) COMP VALUE ZERO.
016000 01  WS-SORT-KEYVAL              PIC S9(05) COMP VALUE ZERO.
016100 01  WS-SORT-CONTINUE            PIC X(01)  VALUE "N".
016200
016300 01  WS-CMP-A-REC                PIC S9(05) COMP VALUE ZERO.
016400 01  WS-CMP-B-REC                PIC S9(05) COMP VALUE ZERO.
016500 01  WS-A-LESS                   PIC X(01)  VALUE "N".
016600
016700* ------------------ CHRONOLOGICAL PASS WORK AREAS ----------------*
016800 01  WS-CUR-PROJID               PIC X(53)  VALUE SPACES.
016900 01  WS-LAST-TENDER-ROWID        PIC X(08)  VALUE SPACES.
017000 01  WS-REC-CLASS                PIC X(01)  VALUE SPACES.
017100
017200* ------------------ BACK-POINTER PASS WORK AREAS ------------------*
017300 01  WS-GEN-IX                   PIC S9(05) COMP VALUE ZERO.
017400 01  WS-ROWID-TEXT                PIC X(08)  VALUE SPACES.
017500 01  WS-ROWID-TEXT-R  REDEFINES WS-ROWID-TEXT.
017600     05  WS-ROWID-TEXT-PREFIX      PIC X(01).
017700     05  WS-ROWID-TEXT-SEQ         PIC X(07).
017800 01  WS-ROWID-NUM                 PIC 9(07).
017900 01  WS-TARGET-IX                 PIC S9(05) COMP VALUE ZERO.
018000
018100* ------------------ ROW-ID ASSIGNMENT WORK AREAS ------------------*
018200* BUILT AS A NUMERIC FIELD THEN READ BACK THROUGH THE REDEFINES
018300* AS AN 8-BYTE ROW-ID STRING - SAME TRICK THE OLD ASCMWS JOB-
018400* STEP FIELD USED (SEE TDRDRV1 WK-C-JOB-WORK-R).
018500 01  WS-ROWID-BUILD.
018600     05  WS-ROWID-BUILD-PREFIX     PIC X(01) VALUE "R".
018700     05  WS-ROWID-BUILD-SEQ        PIC 9(07).
018800 01  WS-ROWID-BUILD-R REDEFINES WS-ROWID-BUILD.
018900     05  WS-ROWID-BUILD-TEXT       PIC X(08).
019000
019100* --------------- DATE-KEY VALIDATION WORK AREAS ------------------*
019200 01  WS-DATE-OK                   PIC X(01)  VALUE "Y".
019300 01  WS-DATE-IX                   PIC S9(02) COMP VALUE ZERO.
019400
019500* -------------- LINK-1 CLASS LOOKUP WORK AREA ---------------------*
019600 01  WS-CLASS-IX                  PIC S9(02) COMP VALUE ZERO.
019700
019800*****************
019900 LINKAGE SECTION.
020000*****************
020100     COPY TDRSTAT.
020200
020300***************************
020400 PROCEDURE DIVISION USING WK-C-STAGE-RESULT.
020500***************************
020600 MAIN-MODULE.
020700     PERFORM B000-LOAD-AND-SORT THRU B099-LOAD-AND-SORT-EX.
020800     IF  NOT WK-STAGE-OKAY
020900         EXIT PROGRAM
021000     END-IF.
021100     PERFORM C000-CHRONOLOGICAL-PASS THRU C099-CHRONOLOGICAL-PASS-EX.
021200     PERFORM D000-BACKPOINTER-PASS THRU D099-BACKPOINTER-PASS-EX.
021300     PERFORM E000-WRITE-LINK-TABLE THRU E099-WRITE-LINK-TABLE-EX.
021400     IF  NOT WK-STAGE-OKAY
021500         EXIT PROGRAM
021600     END-IF.
021700     DISPLAY "TDRLNK1 - RECORDS PROCESSED  " WS-TOT-READ.
021800     DISPLAY "TDRLNK1 - RECORDS WRITTEN    " WS-TOT-WRITTEN.
021900     DISPLAY "TDRLNK1 - LINKED PAIRS WRITTEN " WS-TOT-PAIRS.
022000     EXIT PROGRAM.
022100
022200*---------------------------------------------------------------*
022300* B000 - OPEN TDRGRP01, LOAD WK-LNK-TABLE, ASSIGN ROW-IDS, AND
022400* SORT THE WORK TABLE INTO PROCESSING ORDER (LINK-2).
022500*---------------------------------------------------------------*
022600 B000-LOAD-AND-SORT.
022700*---------------------------------------------------------------*
022800     MOVE ZERO   TO WK-C-STAGE-RC.
022900     MOVE SPACES TO WK-C-STAGE-MSG.
023000     OPEN INPUT TDRGRP01.
023100     IF  NOT WK-C-SUCCESSFUL
023200         MOVE 8 TO WK-C-STAGE-RC
023300         STRING "TDRLNK1 - OPEN FILE ERROR - TDRGRP01, STATUS "
023400                WK-C-FILE-STATUS DELIMITED BY SIZE
023500                INTO WK-C-STAGE-MSG
023600         DISPLAY WK-C-STAGE-MSG
023700         GO TO B099-LOAD-AND-SORT-EX
023800     END-IF.
023900
024000     MOVE "N" TO WS-EOF-SW.
024100     PERFORM B100-READ-ONE-INPUT THRU B100-READ-ONE-INPUT-EX.
024200     PERFORM B200-LOAD-ONE-RECORD
024300        THRU B200-LOAD-ONE-RECORD-EX
024400        UNTIL WS-EOF.
024500     CLOSE TDRGRP01.
024600
024700     PERFORM B300-BUILD-SORT-INDEX THRU B300-BUILD-SORT-INDEX-EX.
024800     PERFORM B400-INSERTION-SORT THRU B400-INSERTION-SORT-EX.
024900 B099-LOAD-AND-SORT-EX.
025000     EXIT.
025100
025200 B100-READ-ONE-INPUT.
025300     READ TDRGRP01
025400         AT END MOVE "Y" TO WS-EOF-SW.
025500 B100-READ-ONE-INPUT-EX.
025600     EXIT.
025700
025800 B200-LOAD-ONE-RECORD.
025900     ADD 1 TO WK-LNK-COUNT.
026000     ADD 1 TO WS-TOT-READ.
026100     MOVE GR-CUSTOMER       TO WK-LNK-CUSTOMER(WK-LNK-COUNT).
026200     MOVE GR-PROJECT-NAME   TO WK-LNK-PROJNAME(WK-LNK-COUNT).
026300     MOVE GR-PUBLISH-DATE   TO WK-LNK-PUBDATE(WK-LNK-COUNT).
026400     MOVE GR-WINNER         TO WK-LNK-WINNER(WK-LNK-COUNT).
026500     MOVE GR-AMOUNT-RAW     TO WK-LNK-AMTRAW(WK-LNK-COUNT).
026600     MOVE GR-SOURCE-FILE    TO WK-LNK-SRCFILE(WK-LNK-COUNT).
026700     MOVE GR-RECORD-TYPE    TO WK-LNK-RECTYPE(WK-LNK-COUNT).
026800     MOVE GR-PROJECT-CORE   TO WK-LNK-CORE(WK-LNK-COUNT).
026900     MOVE GR-AMOUNT-WAN     TO WK-LNK-AMTWAN(WK-LNK-COUNT).
027000     MOVE GR-AMOUNT-UNIT    TO WK-LNK-UNIT(WK-LNK-COUNT).
027100     MOVE GR-AMOUNT-MISSING TO WK-LNK-MISSING(WK-LNK-COUNT).
027200     MOVE GR-PROJECT-ID     TO WK-LNK-PROJID(WK-LNK-COUNT).
027300     MOVE GR-TENDER-ROUND   TO WK-LNK-ROUND(WK-LNK-COUNT).
027400     MOVE SPACES            TO WK-LNK-LINKTYPE(WK-LNK-COUNT).
027500     MOVE SPACES            TO WK-LNK-RELTENDER(WK-LNK-COUNT).
027600     MOVE SPACES            TO WK-LNK-RELBID(WK-LNK-COUNT).
027700
027800     COMPUTE WS-ROWID-BUILD-SEQ = WK-LNK-COUNT - 1.
027900     MOVE WS-ROWID-BUILD-TEXT TO WK-LNK-ROWID(WK-LNK-COUNT).
028000
028100     PERFORM B210-MAKE-DATEKEY THRU B210-MAKE-DATEKEY-EX.
028200
028300     PERFORM B100-READ-ONE-INPUT THRU B100-READ-ONE-INPUT-EX.
028400 B200-LOAD-ONE-RECORD-EX.
028500     EXIT.
028600
028700*---------------------------------------------------------------*
028800* B210 - THE PUBLISH DATE IS CARRIED AS TEXT (CCYY-MM-DD).  A
028900* ROW WITH A MISSING OR MALFORMED DATE SORTS AFTER EVERY ROW
029000* THAT HAS A REAL ONE, SO ITS DATE-KEY IS FORCED TO 9999-99-99
029100* WHICH IS HIGHER THAN ANY GENUINE CALENDAR DATE TEXT.  A VALID
029200* KEY NEEDS NO FURTHER CONVERSION - CCYY-MM-DD TEXT ALREADY
029300* COMPARES IN CALENDAR ORDER CHARACTER BY CHARACTER.
029400*---------------------------------------------------------------*
029500 B210-MAKE-DATEKEY.
029600     MOVE "Y" TO WS-DATE-OK.
029700     IF  WK-LNK-PUBDATE(WK-LNK-COUNT) = SPACES
029800         MOVE "N" TO WS-DATE-OK
029900     ELSE
030000         IF  WK-LNK-PUBDATE(WK-LNK-COUNT)(5:1) NOT = "-"
030100             OR WK-LNK-PUBDATE(WK-LNK-COUNT)(8:1) NOT = "-"
030200             MOVE "N" TO WS-DATE-OK
030300         END-IF
030400     END-IF.
030500     IF  WS-DATE-OK = "Y"
030600         MOVE 1 TO WS-DATE-IX
030700         PERFORM B215-CHECK-DATE-DIGIT
030800            THRU B215-CHECK-DATE-DIGIT-EX
030900            UNTIL WS-DATE-IX > 10
031000     END-IF.
031100     IF  WS-DATE-OK = "Y"
031200         MOVE WK-LNK-PUBDATE(WK-LNK-COUNT)
031300                           TO WK-LNK-DATEKEY(WK-LNK-COUNT)
031400     ELSE
031500         MOVE "9999-99-99" TO WK-LNK-DATEKEY(WK-LNK-COUNT)
031600     END-IF.
031700 B210-MAKE-DATEKEY-EX.
031800     EXIT.
031900
032000 B215-CHECK-DATE-DIGIT.
032100     IF  WS-DATE-IX NOT = 5 AND WS-DATE-IX NOT = 8
032200         IF  WK-LNK-PUBDATE(WK-LNK-COUNT)(WS-DATE-IX:1)
032300                 NOT NUMERIC
032400             MOVE "N" TO WS-DATE-OK
032500         END-IF
032600     END-IF.
032700     ADD 1 TO WS-DATE-IX.
032800 B215-CHECK-DATE-DIGIT-EX.
032900     EXIT.
033000
033100*---------------------------------------------------------------*
033200* B300 - START THE SORT-ORDER ARRAY OFF IN ORIGINAL FILE ORDER.
033300*---------------------------------------------------------------*
033400 B300-BUILD-SORT-INDEX.
033500     MOVE 1 TO WS-SORT-I.
033600     PERFORM B305-SET-ONE-SORT-SLOT
033700        THRU B305-SET-ONE-SORT-SLOT-EX
033800        UNTIL WS-SORT-I > WK-LNK-COUNT.
033900 B300-BUILD-SORT-INDEX-EX.
034000     EXIT.
034100
034200 B305-SET-ONE-SORT-SLOT.
034300     MOVE WS-SORT-I TO WS-SORT-SLOT(WS-SORT-I).
034400     ADD 1 TO WS-SORT-I.
034500 B305-SET-ONE-SORT-SLOT-EX.
034600     EXIT.
034700
034800*---------------------------------------------------------------*
034900* B400 - STRAIGHT INSERTION SORT OF THE INDEX ARRAY BY
035000* (PROJECT ID, DATE-KEY, TENDER ROUND) ASCENDING.  STABLE ON
035100* TIES - SEE THE PROGRAM-HEADER NOTE ON WHY THIS REPLACES SORT.
035200*---------------------------------------------------------------*
035300 B400-INSERTION-SORT.
035400     MOVE 2 TO WS-SORT-I.
035500     PERFORM B405-INSERT-ONE-ENTRY
035600        THRU B405-INSERT-ONE-ENTRY-EX
035700        UNTIL WS-SORT-I > WK-LNK-COUNT.
035800 B400-INSERTION-SORT-EX.
035900     EXIT.
036000
036100 B405-INSERT-ONE-ENTRY.
036200     MOVE WS-SORT-SLOT(WS-SORT-I) TO WS-SORT-KEYVAL.
036300     MOVE WS-SORT-I               TO WS-SORT-J.
036400     MOVE "Y"                     TO WS-SORT-CONTINUE.
036500     PERFORM B410-SHIFT-ONE THRU B410-SHIFT-ONE-EX
036600        UNTIL WS-SORT-J < 2 OR WS-SORT-CONTINUE = "N".
036700     MOVE WS-SORT-KEYVAL TO WS-SORT-SLOT(WS-SORT-J).
036800     ADD 1 TO WS-SORT-I.
036900 B405-INSERT-ONE-ENTRY-EX.
037000     EXIT.
037100
037200 B410-SHIFT-ONE.
037300     MOVE WS-SORT-KEYVAL              TO WS-CMP-A-REC.
037400     MOVE WS-SORT-SLOT(WS-SORT-J - 1)  TO WS-CMP-B-REC.
037500     PERFORM B900-COMPARE-KEYS THRU B900-COMPARE-KEYS-EX.
037600     IF  WS-A-LESS = "Y"
037700         MOVE WS-SORT-SLOT(WS-SORT-J - 1)
037800                               TO WS-SORT-SLOT(WS-SORT-J)
037900         SUBTRACT 1 FROM WS-SORT-J
038000     ELSE
038100         MOVE "N" TO WS-SORT-CONTINUE
038200     END-IF.
038300 B410-SHIFT-ONE-EX.
038400     EXIT.
038500
038600*---------------------------------------------------------------*
038700* B900 - TRUE IF THE ENTRY AT WS-CMP-A-REC SORTS BEFORE THE
038800* ENTRY AT WS-CMP-B-REC ON (PROJECT ID, DATE-KEY, ROUND).
038900*---------------------------------------------------------------*
039000 B900-COMPARE-KEYS.
039100     MOVE "N" TO WS-A-LESS.
039200     IF  WK-LNK-PROJID(WS-CMP-A-REC) < WK-LNK-PROJID(WS-CMP-B-REC)
039300         MOVE "Y" TO WS-A-LESS
039400     ELSE
039500         IF  WK-LNK-PROJID(WS-CMP-A-REC) =
039600                   WK-LNK-PROJID(WS-CMP-B-REC)
039700             IF  WK-LNK-DATEKEY(WS-CMP-A-REC) <
039800                       WK-LNK-DATEKEY(WS-CMP-B-REC)
039900                 MOVE "Y" TO WS-A-LESS
040000             ELSE
040100                 IF  WK-LNK-DATEKEY(WS-CMP-A-REC) =
040200                           WK-LNK-DATEKEY(WS-CMP-B-REC)
040300                     IF  WK-LNK-ROUND(WS-CMP-A-REC) <
040400                               WK-LNK-ROUND(WS-CMP-B-REC)
040500                         MOVE "Y" TO WS-A-LESS
040600                     END-IF
040700                 END-IF
040800             END-IF
040900         END-IF
041000     END-IF.
041100 B900-COMPARE-KEYS-EX.
041200     EXIT.
041300
041400*---------------------------------------------------------------*
041500* C000 - WALK THE SORTED ORDER PROJECT BY PROJECT (LINK-2).
041600* EACH PROJECT-ID CHANGE FORGETS THE LAST TENDER SEEN.
041700*---------------------------------------------------------------*
041800 C000-CHRONOLOGICAL-PASS.
041900*---------------------------------------------------------------*
042000     MOVE SPACES TO WS-CUR-PROJID.
042100     MOVE SPACES TO WS-LAST-TENDER-ROWID.
042200     MOVE 1 TO WS-SORT-I.
042300     PERFORM C010-PROCESS-ONE-SORT-SLOT
042400        THRU C010-PROCESS-ONE-SORT-SLOT-EX
042500        UNTIL WS-SORT-I > WK-LNK-COUNT.
042600 C099-CHRONOLOGICAL-PASS-EX.
042700     EXIT.
042800
042900 C010-PROCESS-ONE-SORT-SLOT.
043000     MOVE WS-SORT-SLOT(WS-SORT-I) TO WS-CMP-A-REC.
043100     IF  WK-LNK-PROJID(WS-CMP-A-REC) NOT = WS-CUR-PROJID
043200         MOVE WK-LNK-PROJID(WS-CMP-A-REC) TO WS-CUR-PROJID
043300         MOVE SPACES TO WS-LAST-TENDER-ROWID
043400     END-IF.
043500     PERFORM C100-CLASSIFY-AND-LINK-ONE
043600        THRU C100-CLASSIFY-AND-LINK-ONE-EX.
043700     ADD 1 TO WS-SORT-I.
043800 C010-PROCESS-ONE-SORT-SLOT-EX.
043900     EXIT.
044000
044100 C100-CLASSIFY-AND-LINK-ONE.
044200     PERFORM C050-CLASSIFY-RECORD THRU C050-CLASSIFY-RECORD-EX.
044300     EVALUATE WS-REC-CLASS
044400         WHEN "T"
044500             MOVE WK-LNK-ROWID(WS-CMP-A-REC)
044600                                  TO WS-LAST-TENDER-ROWID
044700             MOVE "T" TO WK-LNK-LINKTYPE(WS-CMP-A-REC)
044800         WHEN "B"
044900             IF  WS-LAST-TENDER-ROWID NOT = SPACES
045000                 MOVE "L" TO WK-LNK-LINKTYPE(WS-CMP-A-REC)
045100                 MOVE WS-LAST-TENDER-ROWID
045200                              TO WK-LNK-RELTENDER(WS-CMP-A-REC)
045300             ELSE
045400                 MOVE "B" TO WK-LNK-LINKTYPE(WS-CMP-A-REC)
045500             END-IF
045600         WHEN OTHER
045700             MOVE "O" TO WK-LNK-LINKTYPE(WS-CMP-A-REC)
045800     END-EVALUATE.
045900 C100-CLASSIFY-AND-LINK-ONE-EX.
046000     EXIT.
046100
046200*---------------------------------------------------------------*
046300* C050 - LINK-1 RECORD-TYPE CLASS LOOKUP AGAINST WK-CLASS-TABLE
046400* (TDRQAGG).  TABLE IS SMALL (11 ENTRIES) SO A LINEAR SCAN IS
046500* USED - NO SEARCH VERB IN THIS SHOP'S STYLE.
046600*---------------------------------------------------------------*
046700 C050-CLASSIFY-RECORD.
046800     MOVE "O" TO WS-REC-CLASS.
046900     MOVE 1 TO WS-CLASS-IX.
047000     PERFORM C055-CHECK-ONE-CLASS-ENTRY
047100        THRU C055-CHECK-ONE-CLASS-ENTRY-EX
047200        UNTIL WS-CLASS-IX > 11.
047300 C050-CLASSIFY-RECORD-EX.
047400     EXIT.
047500
047600 C055-CHECK-ONE-CLASS-ENTRY.
047700     IF  WK-LNK-RECTYPE(WS-CMP-A-REC) =
047800               WK-CLASS-RTCODE(WS-CLASS-IX)
047900         MOVE WK-CLASS-VALUE(WS-CLASS-IX) TO WS-REC-CLASS
048000         MOVE 11 TO WS-CLASS-IX
048100     END-IF.
048200     ADD 1 TO WS-CLASS-IX.
048300 C055-CHECK-ONE-CLASS-ENTRY-EX.
048400     EXIT.
048500
048600*---------------------------------------------------------------*
048700* D000 - SECOND PASS, ORIGINAL FILE ORDER.  EVERY BID MARKED
048800* "L" IN THE CHRONOLOGICAL PASS POINTS BACK AT ITS TENDER; THE
048900* FIRST SUCH BID (IN ORIGINAL ORDER) BECOMES THAT TENDER'S
049000* LK-RELATED-BID-ID, AND THE TENDER'S OWN TAG MOVES FROM "T"
049100* TO "L" THE MOMENT IT PICKS UP ITS FIRST BID.
049200*---------------------------------------------------------------*
049300 D000-BACKPOINTER-PASS.
049400*---------------------------------------------------------------*
049500     MOVE 1 TO WS-GEN-IX.
049600     PERFORM D050-CHECK-ONE-BACKPOINTER
049700        THRU D050-CHECK-ONE-BACKPOINTER-EX
049800        UNTIL WS-GEN-IX > WK-LNK-COUNT.
049900 D099-BACKPOINTER-PASS-EX.
050000     EXIT.
050100
050200 D050-CHECK-ONE-BACKPOINTER.
050300     IF  WK-LNK-LINKTYPE(WS-GEN-IX) = "L"
050400         PERFORM D100-SET-TENDER-BACKPOINTER
050500            THRU D100-SET-TENDER-BACKPOINTER-EX
050600     END-IF.
050700     ADD 1 TO WS-GEN-IX.
050800 D050-CHECK-ONE-BACKPOINTER-EX.
050900     EXIT.
051000
051100 D100-SET-TENDER-BACKPOINTER.
051200     MOVE WK-LNK-RELTENDER(WS-GEN-IX) TO WS-ROWID-TEXT.
051300     PERFORM D500-ROWID-TO-INDEX THRU D500-ROWID-TO-INDEX-EX.
051400     IF  WK-LNK-RELBID(WS-TARGET-IX) = SPACES
051500         MOVE WK-LNK-ROWID(WS-GEN-IX)
051600                         TO WK-LNK-RELBID(WS-TARGET-IX)
051700     END-IF.
051800     IF  WK-LNK-LINKTYPE(WS-TARGET-IX) = "T"
051900         MOVE "L" TO WK-LNK-LINKTYPE(WS-TARGET-IX)
052000     END-IF.
052100 D100-SET-TENDER-BACKPOINTER-EX.
052200     EXIT.
052300
052400*---------------------------------------------------------------*
052500* D500 - A ROW-ID IS "R" PLUS THE 7-DIGIT ORIGINAL 0-BASED
052600* SEQUENCE NUMBER, SO THE WORK-TABLE SUBSCRIPT IS JUST THAT
052700* NUMBER PLUS 1 - NO TABLE SEARCH NEEDED.
052800*---------------------------------------------------------------*
052900 D500-ROWID-TO-INDEX.
053000     MOVE WS-ROWID-TEXT-SEQ TO WS-ROWID-NUM.
053100     COMPUTE WS-TARGET-IX = WS-ROWID-NUM + 1.
053200 D500-ROWID-TO-INDEX-EX.
053300     EXIT.
053400
053500*---------------------------------------------------------------*
053600* E000 - OPEN THE TWO OUTPUT FILES AND WRITE, IN ORIGINAL FILE
053700* ORDER, ONE TENDER-LINKED ROW PER WORK-TABLE ENTRY PLUS ONE
053800* LINK-TABLE ROW FOR EVERY LINKED BID.
053900*---------------------------------------------------------------*
054000 E000-WRITE-LINK-TABLE.
054100*---------------------------------------------------------------*
054200     OPEN OUTPUT TDRLNK01.
054300     IF  NOT WK-C-SUCCESSFUL
054400         MOVE 8 TO WK-C-STAGE-RC
054500         STRING "TDRLNK1 - OPEN FILE ERROR - TDRLNK01, STATUS "
054600                WK-C-FILE-STATUS DELIMITED BY SIZE
054700                INTO WK-C-STAGE-MSG
054800         DISPLAY WK-C-STAGE-MSG
054900         GO TO E099-WRITE-LINK-TABLE-EX
055000     END-IF.
055100     OPEN OUTPUT TDRLKT01.
055200     IF  NOT WK-C-SUCCESSFUL
055300         MOVE 8 TO WK-C-STAGE-RC
055400         STRING "TDRLNK1 - OPEN FILE ERROR - TDRLKT01, STATUS "
055500                WK-C-FILE-STATUS DELIMITED BY SIZE
055600                INTO WK-C-STAGE-MSG
055700         DISPLAY WK-C-STAGE-MSG
055800         CLOSE TDRLNK01
055900         GO TO E099-WRITE-LINK-TABLE-EX
056000     END-IF.
056100
056200     MOVE 1 TO WS-GEN-IX.
056300     PERFORM E050-WRITE-ONE-SLOT
056400        THRU E050-WRITE-ONE-SLOT-EX
056500        UNTIL WS-GEN-IX > WK-LNK-COUNT.
056600
056700     CLOSE TDRLNK01.
056800     CLOSE TDRLKT01.
056900 E099-WRITE-LINK-TABLE-EX.
057000     EXIT.
057100
057200 E050-WRITE-ONE-SLOT.
057300     PERFORM E100-WRITE-ONE-LINKED
057400        THRU E100-WRITE-ONE-LINKED-EX.
057500     IF  WK-LNK-LINKTYPE(WS-GEN-IX) = "L"
057600         AND WK-LNK-RELTENDER(WS-GEN-IX) NOT = SPACES
057700         PERFORM E200-WRITE-LINK-TABLE-ROW
057800            THRU E200-WRITE-LINK-TABLE-ROW-EX
057900     END-IF.
058000     ADD 1 TO WS-GEN-IX.
058100 E050-WRITE-ONE-SLOT-EX.
058200     EXIT.
058300
058400 E100-WRITE-ONE-LINKED.
058500     MOVE SPACES              TO WK-C-TDRLNK01.
058600     MOVE WK-LNK-CUSTOMER(WS-GEN-IX)   TO LK-CUSTOMER.
058700     MOVE WK-LNK-PROJNAME(WS-GEN-IX)   TO LK-PROJECT-NAME.
058800     MOVE WK-LNK-PUBDATE(WS-GEN-IX)    TO LK-PUBLISH-DATE.
058900     MOVE WK-LNK-WINNER(WS-GEN-IX)     TO LK-WINNER.
059000     MOVE WK-LNK-AMTRAW(WS-GEN-IX)     TO LK-AMOUNT-RAW.
059100     MOVE WK-LNK-SRCFILE(WS-GEN-IX)    TO LK-SOURCE-FILE.
059200     MOVE WK-LNK-RECTYPE(WS-GEN-IX)    TO LK-RECORD-TYPE.
059300     MOVE WK-LNK-CORE(WS-GEN-IX)       TO LK-PROJECT-CORE.
059400     MOVE WK-LNK-AMTWAN(WS-GEN-IX)     TO LK-AMOUNT-WAN.
059500     MOVE WK-LNK-UNIT(WS-GEN-IX)       TO LK-AMOUNT-UNIT.
059600     MOVE WK-LNK-MISSING(WS-GEN-IX)    TO LK-AMOUNT-MISSING.
059700     MOVE WK-LNK-PROJID(WS-GEN-IX)     TO LK-PROJECT-ID.
059800     MOVE WK-LNK-ROUND(WS-GEN-IX)      TO LK-TENDER-ROUND.
059900     MOVE WK-LNK-ROWID(WS-GEN-IX)      TO LK-ROW-ID.
060000     MOVE WK-LNK-LINKTYPE(WS-GEN-IX)   TO LK-LINK-TYPE.
060100     MOVE WK-LNK-RELTENDER(WS-GEN-IX)  TO LK-RELATED-TENDER-ID.
060200     MOVE WK-LNK-RELBID(WS-GEN-IX)     TO LK-RELATED-BID-ID.
060300     WRITE WK-C-TDRLNK01.
060400     ADD 1 TO WS-TOT-WRITTEN.
060500 E100-WRITE-ONE-LINKED-EX.
060600     EXIT.
060700
060800 E200-WRITE-LINK-TABLE-ROW.
060900     MOVE SPACES                       TO WK-C-TDRLKT01.
061000     MOVE WK-LNK-PROJID(WS-GEN-IX)      TO LT-PROJECT-ID.
061100     MOVE WK-LNK-RELTENDER(WS-GEN-IX)   TO LT-TENDER-ROW-ID.
061200     MOVE WK-LNK-ROWID(WS-GEN-IX)       TO LT-BID-ROW-ID.
061300     MOVE WK-LNK-ROUND(WS-GEN-IX)       TO LT-TENDER-ROUND.
061400     MOVE WK-LNK-PUBDATE(WS-GEN-IX)     TO LT-PUBLISH-DATE.
061500     MOVE WK-LNK-WINNER(WS-GEN-IX)      TO LT-WINNER.
061600     MOVE WK-LNK-AMTWAN(WS-GEN-IX)      TO LT-AMOUNT-WAN.
061700     WRITE WK-C-TDRLKT01.
061800     ADD 1 TO WS-TOT-PAIRS.
061900 E200-WRITE-LINK-TABLE-ROW-EX.
062000     EXIT.
062100
062200******************************************************************
062300*************** END OF PROGRAM SOURCE - TDRLNK1 ***************
062400******************************************************************
