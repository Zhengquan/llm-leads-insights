000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDRGRP1.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   SYSTEMS GROUP - INSIGHTS BATCH.
000700 DATE-WRITTEN.   20 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  GROUP STAGE OF THE TENDER/BID LEADS INSIGHTS
001200*               BATCH.  READS THE CLEAN-STAGE OUTPUT TWICE.
001300*               PASS 1 BUILDS THE DISTINCT (CUSTOMER,CANONICAL
001400*               CORE) TABLE AND CLUSTERS THE CORES WITHIN EACH
001500*               CUSTOMER BY NAME SIMILARITY, ASSIGNING EVERY
001600*               CLUSTER A PROJECT ID.  PASS 2 LOOKS UP EACH
001700*               RECORD'S PROJECT ID AND PARSES ITS TENDER ROUND
001800*               FROM THE FULL TITLE.
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TCR0378  11/09/2008 RSL  - WIDEN WK-PAIR-TABLE/WK-CLUST-TABLE
002300*                            TO 2000 ENTRIES - EXPORT VOLUME HAS
002400*                            GROWN PAST THE ORIGINAL 500 LIMIT
002500*----------------------------------------------------------------*
002600* TCR0241  19/11/1998 RSL  - Y2K - NO DATE-SENSITIVE LOGIC IN
002700*                            THIS STAGE, RECOMPILED ONLY
002800*----------------------------------------------------------------*
002900* TCR0172  21/01/1994 RSL  - ADD GROUP-4 TENDER-ROUND PARSING
003000*----------------------------------------------------------------*
003100* TCR0098  20/09/1989 MWT  - INITIAL VERSION
003200*================================================================
003300*
003400* NOTE - THIS COMPILER HAS NO MD5 OR OTHER DIGEST FUNCTION, SO
003500* D300-MAKE-DIGEST-12 BUILDS THE 12-CHARACTER PROJECT-ID SUFFIX
003600* FROM TWO INDEPENDENT 32-BIT ROLLING CHECKSUMS OF THE INPUT
003700* STRING, EACH FORMATTED OUT AS 6 HEX DIGITS.  NOT MD5, BUT
003800* DETERMINISTIC AND COLLISION-BEHAVIOUR IS GOOD ENOUGH FOR
003900* GROUPING WORK ON THIS VOLUME.
004000*
004100* NOTE - C500-SIMILARITY REPLACES THE RATCLIFF/OBERSHELP RATIO
004200* WITH THE SINGLE LONGEST COMMON CONTIGUOUS SUBSTRING (ONE BLOCK,
004300* NOT THE RECURSIVE MANY-BLOCK VERSION) IN THE SAME 2*BLOCKLEN/
004400* (LENA+LENB) FORMULA, WITH THE SAME LENGTH-RATIO AND SUBSTRING
004500* FAST-PATH SHORTCUTS.  CLOSE ENOUGH FOR THE 0.88 JOIN THRESHOLD
004600* ON THE SHORT TITLES THIS BATCH SEES.
004700*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TDRCLN01 ASSIGN TO TDRCLN01
005900            ORGANIZATION      IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200     SELECT TDRGRP01 ASSIGN TO TDRGRP01
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  TDRCLN01
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS WK-C-TDRCLN01.
007500 01  WK-C-TDRCLN01.
007600     COPY TDRCLND.
007700
007800 FD  TDRGRP01
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-C-TDRGRP01.
008100 01  WK-C-TDRGRP01.
008200     COPY TDRGRPD.
008300
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER              PIC X(24)  VALUE
008800     "** PROGRAM TDRGRP1  **".
008900
009000 01  WK-C-COMMON.
009100     COPY TDRCOMN.
009200
009300 01  WS-EOF-SW                  PIC X(01)  VALUE "N".
009400     88  WS-EOF                         VALUE "Y".
009500
009600 01  WS-TOT-READ                PIC S9(07) COMP VALUE ZERO.
009700 01  WS-TOT-PROJECTS            PIC S9(05) COMP VALUE ZERO.
009800
009900* ---------------- DISTINCT (CUSTOMER,CORE) PAIRS ---------------*
010000 01  WK-PAIR-COUNT               PIC S9(04) COMP VALUE ZERO.
010100 01  WK-PAIR-TABLE.
010200     05  WK-PAIR-ENTRY OCCURS 1 TO 2000 TIMES
010300                       DEPENDING ON WK-PAIR-COUNT
010400                       INDEXED BY WK-PAIR-IX.
010500         10  WK-PAIR-CUST          PIC X(40).
010600         10  WK-PAIR-CORE          PIC X(200).
010700         10  WK-PAIR-CORE-LEN      PIC S9(04) COMP.
010800         10  WK-PAIR-CLUSTER-IX    PIC S9(04) COMP.
010900
011000* ------------------------- CLUSTERS -----------------------------*
011100 01  WK-CLUST-COUNT              PIC S9(04) COMP VALUE ZERO.
011200 01  WK-CLUST-TABLE.
011300     05  WK-CLUST-ENTRY OCCURS 1 TO 2000 TIMES
011400                        DEPENDING ON WK-CLUST-COUNT
011500                        INDEXED BY WK-CLUST-IX.
011600         10  WK-CLUST-CUST         PIC X(40).
011700         10  WK-CLUST-REP-CORE     PIC X(200).
011800         10  WK-CLUST-REP-LEN      PIC S9(04) COMP.
011900         10  WK-CLUST-ACTIVE       PIC X(01).
012000             88  WK-CLUST-IS-ACTIVE      VALUE "Y".
012100         10  WK-CLUST-PROJID       PIC X(53).
012200
012300* ------------ PER-CUSTOMER SHORTEST-NON-EMPTY-CORE LENGTH -------*
012400 01  WK-GRMIN-COUNT              PIC S9(04) COMP VALUE ZERO.
012500 01  WK-GRMIN-TABLE.
012600     05  WK-GRMIN-ENTRY OCCURS 1 TO 300 TIMES
012700                        DEPENDING ON WK-GRMIN-COUNT
012800                        INDEXED BY WK-GRMIN-IX.
012900         10  WK-GRMIN-CUST         PIC X(40).
013000         10  WK-GRMIN-LEN          PIC S9(04) COMP.
013100
013200* ------------------------ HEX DIGIT TABLE -----------------------*
013300 01  WK-HEX-DIGIT-LIST.
013400     05  FILLER   PIC X(01) VALUE "0".
013500     05  FILLER   PIC X(01) VALUE "1".
013600     05  FILLER   PIC X(01) VALUE "2".
013700     05  FILLER   PIC X(01) VALUE "3".
013800     05  FILLER   PIC X(01) VALUE "4".
013900     05  FILLER   PIC X(01) VALUE "5".
014000     05  FILLER   PIC X(01) VALUE "6".
014100     05  FILLER   PIC X(01) VALUE "7".
014200     05  FILLER   PIC X(01) VALUE "8".
014300     05  FILLER   PIC X(01) VALUE "9".
014400     05  FILLER   PIC X(01) VALUE "A".
014500     05  FILLER   PIC X(01) VALUE "B".
014600     05  FILLER   PIC X(01) VALUE "C".
014700     05  FILLER   PIC X(01) VALUE "D".
014800     05  FILLER   PIC X(01) VALUE "E".
014900     05  FILLER   PIC X(01) VALUE "F".
015000 01  WK-HEX-DIGIT-TABLE REDEFINES WK-HEX-DIGIT-LIST.
015100     05  WK-HEX-DIGIT OCCURS 16 TIMES PIC X(01).
015200
015300* ------------------- CHINESE NUMERAL TABLE (GROUP-4) ------------*
015400*    ENTRIES 1-9 ARE THE DIGIT GLYPHS ONE THROUGH NINE; ENTRY 10
015500*    IS THE TENS GLYPH, USED ALONE (=10) OR IN THE TWO-GLYPH
015600*    COMPOUNDS X-TEN (=X*10) AND TEN-X (=10+X).
015700 01  WK-CNUM-LIST.
015800     05  FILLER   PIC X(05) VALUE "一01".
015900     05  FILLER   PIC X(05) VALUE "二02".
016000     05  FILLER   PIC X(05) VALUE "三03".
016100     05  FILLER   PIC X(05) VALUE "四04".
016200     05  FILLER   PIC X(05) VALUE "五05".
016300     05  FILLER   PIC X(05) VALUE "六06".
016400     05  FILLER   PIC X(05) VALUE "七07".
016500     05  FILLER   PIC X(05) VALUE "八08".
016600     05  FILLER   PIC X(05) VALUE "九09".
016700     05  FILLER   PIC X(05) VALUE "十10".
016800 01  WK-CNUM-TABLE REDEFINES WK-CNUM-LIST.
016900     05  WK-CNUM-ENTRY OCCURS 10 TIMES.
017000         10  WK-CNUM-CHAR          PIC X(03).
017100         10  WK-CNUM-VAL           PIC X(02).
017200
017300* ------------------------- STRING WORK AREA ---------------------*
017400 01  WS-CORE                    PIC X(200) VALUE SPACES.
017500 01  WS-CORE-TMP                PIC X(200) VALUE SPACES.
017600 01  WS-BPART-1                 PIC X(200) VALUE SPACES.
017700 01  WS-BPART-2                 PIC X(200) VALUE SPACES.
017800 01  WS-BPART-3                 PIC X(200) VALUE SPACES.
017900 01  WS-PREFIX-CUST             PIC X(40)  VALUE SPACES.
018000 01  WS-CUST-TRIM               PIC X(40)  VALUE SPACES.
018100 01  WS-CUST-LEN                PIC S9(04) COMP VALUE ZERO.
018200 01  WS-KW-CNT                  PIC S9(04) COMP VALUE ZERO.
018300 01  WS-SCAN-WORK.
018400     05  WS-SCAN-IX              PIC S9(04) COMP VALUE ZERO.
018500     05  WS-OUT-IX               PIC S9(04) COMP VALUE ZERO.
018600     05  WS-PREV-WAS-SPACE       PIC X(01) VALUE "Y".
018700     05  WS-SCAN-CHAR            PIC X(01) VALUE SPACE.
018800 01  WS-YEAR-CODE-OK             PIC X(01) VALUE "N".
018900
019000* ----------------------- SIMILARITY WORK AREA -------------------*
019100 01  WS-SIM-WORK.
019200     05  WS-SIM-SHORT            PIC X(200) VALUE SPACES.
019300     05  WS-SIM-LONG             PIC X(200) VALUE SPACES.
019400     05  WS-SIM-SHORT-LEN        PIC S9(04) COMP VALUE ZERO.
019500     05  WS-SIM-LONG-LEN         PIC S9(04) COMP VALUE ZERO.
019600     05  WS-SIM-RATIO            PIC 9(01)V9(04) COMP-3.
019700     05  WS-SIM-BLOCK-IX         PIC S9(04) COMP VALUE ZERO.
019800     05  WS-SIM-I                PIC S9(04) COMP VALUE ZERO.
019900     05  WS-SIM-J                PIC S9(04) COMP VALUE ZERO.
020000     05  WS-SIM-K                PIC S9(04) COMP VALUE ZERO.
020100     05  WS-SIM-BEST             PIC S9(04) COMP VALUE ZERO.
020200     05  WS-SIM-RUN              PIC S9(04) COMP VALUE ZERO.
020300     05  WS-SIM-FOUND-SUB        PIC X(01) VALUE "N".
020400
020500* ------------------------- DIGEST WORK AREA ---------------------*
020600 01  WS-DIGEST-WORK.
020700     05  WS-DIGEST-INPUT         PIC X(242) VALUE SPACES.
020800     05  WS-DIGEST-IX            PIC S9(04) COMP VALUE ZERO.
020900     05  WS-HASH-1               PIC 9(05)  COMP VALUE ZERO.
021000     05  WS-HASH-2               PIC 9(05)  COMP VALUE ZERO.
021100     05  WS-HASH-TEMP            PIC 9(09)  COMP VALUE ZERO.
021200     05  WS-HASH-QUOT            PIC 9(09)  COMP VALUE ZERO.
021300     05  WS-HASH-REM              PIC 9(02)  COMP VALUE ZERO.
021400     05  WS-DIGEST-OUT           PIC X(12)  VALUE SPACES.
021500     05  WS-NIBBLE-IX            PIC S9(02) COMP VALUE ZERO.
021600 01  WS-DIGEST-CHUNK-LIST REDEFINES WS-DIGEST-INPUT.
021700     05  WS-DIGEST-CHUNK  OCCURS 121 TIMES  PIC 9(04) COMP.
021800 01  WS-SANITIZED-CUST           PIC X(40)  VALUE SPACES.
021900
022000* ----------------------- ROUND PARSE WORK AREA -------------------*
022100 01  WS-ROUND-WORK.
022200     05  WS-ROUND-TITLE          PIC X(200) VALUE SPACES.
022300     05  WS-ROUND-IX             PIC S9(04) COMP VALUE ZERO.
022400     05  WS-ROUND-VALUE          PIC S9(05) COMP VALUE ZERO.
022500     05  WS-ROUND-CHAR           PIC X(01)  VALUE SPACE.
022600     05  WS-ROUND-PRIOR-1        PIC X(01)  VALUE SPACE.
022700     05  WS-ROUND-PRIOR-2        PIC X(01)  VALUE SPACE.
022800     05  WS-ROUND-PRIOR-3        PIC X(03)  VALUE SPACE.
022900     05  WS-ROUND-DIGIT-1        PIC 9(01)  VALUE ZERO.
023000     05  WS-ROUND-DIGIT-2        PIC 9(01)  VALUE ZERO.
023100     05  WS-ROUND-FOUND          PIC X(01)  VALUE "N".
023200     05  WS-CNUM-IX1             PIC S9(02) COMP VALUE ZERO.
023300     05  WS-CNUM-IX2             PIC S9(02) COMP VALUE ZERO.
023400
023500 01  WS-GEN-IX                   PIC S9(04) COMP VALUE ZERO.
023600 01  WS-GEN-IX2                  PIC S9(04) COMP VALUE ZERO.
023700 01  WS-CLUST-IX                 PIC S9(04) COMP VALUE ZERO.
023800
023900*****************
024000 LINKAGE SECTION.
024100*****************
024200     COPY TDRSTAT.
024300
024400***************************
024500 PROCEDURE DIVISION USING WK-C-STAGE-RESULT.
024600***************************
024700 MAIN-MODULE.
024800     PERFORM A000-PASS1-BUILD-PAIRS THRU A099-PASS1-EX.
024900     IF  NOT WK-STAGE-OKAY
025000         EXIT PROGRAM
025100     END-IF.
025200     PERFORM A100-CLUSTER-AND-ASSIGN THRU A199-CLUSTER-EX.
025300     PERFORM A200-PASS2-WRITE-GROUPED THRU A299-PASS2-EX.
025400     IF  NOT WK-STAGE-OKAY
025500         EXIT PROGRAM
025600     END-IF.
025700     DISPLAY "TDRGRP1 - RECORDS PROCESSED  " WS-TOT-READ.
025800     DISPLAY "TDRGRP1 - DISTINCT PROJECT IDS " WS-TOT-PROJECTS.
025900     EXIT PROGRAM.
026000
026100*---------------------------------------------------------------*
026200 A000-PASS1-BUILD-PAIRS.
026300*---------------------------------------------------------------*
026400     MOVE ZERO   TO WK-C-STAGE-RC.
026500     MOVE SPACES TO WK-C-STAGE-MSG.
026600     OPEN INPUT TDRCLN01.
026700     IF  NOT WK-C-SUCCESSFUL
026800         MOVE 8 TO WK-C-STAGE-RC
026900         STRING "TDRGRP1 - OPEN FILE ERROR - TDRCLN01, STATUS "
027000                WK-C-FILE-STATUS DELIMITED BY SIZE
027100                INTO WK-C-STAGE-MSG
027200         DISPLAY WK-C-STAGE-MSG
027300         GO TO A099-PASS1-EX
027400     END-IF.
027500
027600     MOVE "N" TO WS-EOF-SW.
027700     PERFORM B100-READ-PASS1 THRU B100-READ-PASS1-EX.
027800     PERFORM B200-PASS1-ONE-RECORD
027900        THRU B200-PASS1-ONE-RECORD-EX
028000        UNTIL WS-EOF.
028100     CLOSE TDRCLN01.
028200 A099-PASS1-EX.
028300     EXIT.
028400
028500 B100-READ-PASS1.
028600     READ TDRCLN01
028700         AT END MOVE "Y" TO WS-EOF-SW.
028800 B100-READ-PASS1-EX.
028900     EXIT.
029000
029100 B200-PASS1-ONE-RECORD.
029200     MOVE CL-PROJECT-CORE TO WS-CORE.
029300     MOVE CL-CUSTOMER     TO WS-CUST-TRIM.
029400     PERFORM C100-CANONICAL-CORE THRU C100-CANONICAL-CORE-EX.
029500     PERFORM D000-ADD-PAIR THRU D000-ADD-PAIR-EX.
029600     PERFORM B100-READ-PASS1 THRU B100-READ-PASS1-EX.
029700 B200-PASS1-ONE-RECORD-EX.
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100*  GROUP-1 - CANONICAL GROUPING CORE                             *
030200*  WS-CUST-TRIM MUST BE SET TO THE RECORD'S CUSTOMER BEFORE      *
030300*  CALLING.  RESULT RETURNED IN WS-CORE.                        *
030400*---------------------------------------------------------------*
030500 C100-CANONICAL-CORE.
030600     MOVE WS-CORE TO WS-CORE-TMP.
030700     PERFORM C110-STRIP-PROJECT-CODE
030800        THRU C110-STRIP-PROJECT-CODE-EX.
030900     PERFORM C120-STRIP-CUSTOMER-PREFIX
031000        THRU C120-STRIP-CUSTOMER-PREFIX-EX.
031100     INSPECT WS-CORE REPLACING ALL "（" BY "(".
031200     INSPECT WS-CORE REPLACING ALL "）" BY ")".
031300     PERFORM C130-COLLAPSE-WHITESPACE
031400        THRU C130-COLLAPSE-WHITESPACE-EX.
031500     IF  WS-CORE = SPACES
031600         MOVE WS-CORE-TMP TO WS-CORE
031700     END-IF.
031800 C100-CANONICAL-CORE-EX.
031900     EXIT.
032000
032100*    STRIP A LEADING YYYY[-]LETTERS[-]DIGITS CODE, OPTIONALLY
032200*    FOLLOWED BY A COLON/SPACES (E.G. 2025-ZH-0098：) - CHECKED
032300*    BY CLASS TEST ON THE FIRST FEW BYTES RATHER THAN A TRUE
032400*    PATTERN MATCH.
032500 C110-STRIP-PROJECT-CODE.
032600     MOVE "N" TO WS-YEAR-CODE-OK.
032700     IF  WS-CORE(1:4) IS NUMERIC
032800         MOVE "Y" TO WS-YEAR-CODE-OK
032900     END-IF.
033000     IF  WS-YEAR-CODE-OK = "Y"
033100         MOVE 5 TO WS-SCAN-IX
033200         IF  WS-CORE(WS-SCAN-IX:1) = "-"
033300             ADD 1 TO WS-SCAN-IX
033400         END-IF
033500         PERFORM C111-SKIP-ALPHA-CHARS
033600            THRU C111-SKIP-ALPHA-CHARS-EX
033700            UNTIL WS-CORE(WS-SCAN-IX:1) NOT ALPHABETIC
033800                OR WS-SCAN-IX > 20
033900         IF  WS-CORE(WS-SCAN-IX:1) = "-"
034000             ADD 1 TO WS-SCAN-IX
034100         END-IF
034200         MOVE WS-SCAN-IX TO WS-OUT-IX
034300         IF  WS-CORE(WS-SCAN-IX:1) IS NUMERIC
034400             PERFORM C112-SKIP-NUMERIC-CHARS
034500                THRU C112-SKIP-NUMERIC-CHARS-EX
034600                UNTIL WS-CORE(WS-SCAN-IX:1) NOT NUMERIC
034700                    OR WS-SCAN-IX > 24
034800             IF  WS-SCAN-IX > WS-OUT-IX
034900                 IF  WS-CORE(WS-SCAN-IX:1) = ":" OR
035000                     WS-CORE(WS-SCAN-IX:1) = "：" OR
035100                     WS-CORE(WS-SCAN-IX:1) = SPACE
035200                     ADD 1 TO WS-SCAN-IX
035300                     PERFORM C113-SKIP-SPACE-CHARS
035400                        THRU C113-SKIP-SPACE-CHARS-EX
035500                        UNTIL WS-CORE(WS-SCAN-IX:1)
035600                            NOT = SPACE
035700                 END-IF
035800                 MOVE WS-CORE-TMP TO WS-CORE
035900                 MOVE SPACES TO WS-CORE
036000                 MOVE WS-CORE-TMP(WS-SCAN-IX:) TO WS-CORE
036100             END-IF
036200         END-IF
036300     END-IF.
036400 C110-STRIP-PROJECT-CODE-EX.
036500     EXIT.
036600
036700 C111-SKIP-ALPHA-CHARS.
036800     ADD 1 TO WS-SCAN-IX.
036900 C111-SKIP-ALPHA-CHARS-EX.
037000     EXIT.
037100
037200 C112-SKIP-NUMERIC-CHARS.
037300     ADD 1 TO WS-SCAN-IX.
037400 C112-SKIP-NUMERIC-CHARS-EX.
037500     EXIT.
037600
037700 C113-SKIP-SPACE-CHARS.
037800     ADD 1 TO WS-SCAN-IX.
037900 C113-SKIP-SPACE-CHARS-EX.
038000     EXIT.
038100
038200 C120-STRIP-CUSTOMER-PREFIX.
038300     MOVE ZERO TO WS-CUST-LEN.
038400     MOVE 40 TO WS-SCAN-IX.
038500     PERFORM C125-CHECK-ONE-CUST-CHAR
038600        THRU C125-CHECK-ONE-CUST-CHAR-EX
038700        UNTIL WS-SCAN-IX < 1.
038800 C120-STRIP-CUSTOMER-PREFIX-CONT.
038900     IF  WS-CUST-LEN > 0
039000         IF  WS-CORE(1:WS-CUST-LEN) = WS-CUST-TRIM(1:WS-CUST-LEN)
039100             MOVE WS-CORE TO WS-CORE-TMP
039200             MOVE SPACES TO WS-CORE
039300             ADD 1 TO WS-CUST-LEN
039400             MOVE WS-CORE-TMP(WS-CUST-LEN:) TO WS-CORE
039500         END-IF
039600     END-IF.
039700 C120-STRIP-CUSTOMER-PREFIX-EX.
039800     EXIT.
039900
040000 C125-CHECK-ONE-CUST-CHAR.
040100     IF  WS-CUST-TRIM(WS-SCAN-IX:1) NOT = SPACE
040200         MOVE WS-SCAN-IX TO WS-CUST-LEN
040300         MOVE LOW-VALUE TO WS-SCAN-CHAR
040400         GO TO C120-STRIP-CUSTOMER-PREFIX-CONT
040500     END-IF.
040600     SUBTRACT 1 FROM WS-SCAN-IX.
040700 C125-CHECK-ONE-CUST-CHAR-EX.
040800     EXIT.
040900
041000 C130-COLLAPSE-WHITESPACE.
041100     MOVE WS-CORE TO WS-CORE-TMP.
041200     MOVE SPACES  TO WS-CORE.
041300     MOVE ZERO TO WS-OUT-IX.
041400     MOVE "Y" TO WS-PREV-WAS-SPACE.
041500     MOVE 1 TO WS-SCAN-IX.
041600     PERFORM C135-COLLAPSE-ONE-CHAR
041700        THRU C135-COLLAPSE-ONE-CHAR-EX
041800        UNTIL WS-SCAN-IX > 200.
041900 C130-COLLAPSE-WHITESPACE-EX.
042000     EXIT.
042100
042200 C135-COLLAPSE-ONE-CHAR.
042300     MOVE WS-CORE-TMP(WS-SCAN-IX:1) TO WS-SCAN-CHAR.
042400     IF  WS-SCAN-CHAR = SPACE
042500         IF  WS-PREV-WAS-SPACE NOT = "Y"
042600             ADD 1 TO WS-OUT-IX
042700             MOVE SPACE TO WS-CORE(WS-OUT-IX:1)
042800         END-IF
042900         MOVE "Y" TO WS-PREV-WAS-SPACE
043000     ELSE
043100         ADD 1 TO WS-OUT-IX
043200         MOVE WS-SCAN-CHAR TO WS-CORE(WS-OUT-IX:1)
043300         MOVE "N" TO WS-PREV-WAS-SPACE
043400     END-IF.
043500     ADD 1 TO WS-SCAN-IX.
043600 C135-COLLAPSE-ONE-CHAR-EX.
043700     EXIT.
043800
043900*---------------------------------------------------------------*
044000 D000-ADD-PAIR.
044100*---------------------------------------------------------------*
044200     ADD 1 TO WS-TOT-READ.
044300     MOVE 1 TO WS-GEN-IX.
044400     PERFORM D005-CHECK-ONE-PAIR
044500        THRU D005-CHECK-ONE-PAIR-EX
044600        UNTIL WS-GEN-IX > WK-PAIR-COUNT.
044700     IF  WK-PAIR-COUNT < 2000
044800         ADD 1 TO WK-PAIR-COUNT
044900         MOVE WS-CUST-TRIM TO WK-PAIR-CUST(WK-PAIR-COUNT)
045000         MOVE WS-CORE      TO WK-PAIR-CORE(WK-PAIR-COUNT)
045100         PERFORM C900-TRIMMED-LENGTH THRU C900-TRIMMED-LENGTH-EX
045200         MOVE WS-GEN-IX2 TO WK-PAIR-CORE-LEN(WK-PAIR-COUNT)
045300         MOVE ZERO TO WK-PAIR-CLUSTER-IX(WK-PAIR-COUNT)
045400     END-IF.
045500 D000-ADD-PAIR-EX.
045600     EXIT.
045700
045800 D005-CHECK-ONE-PAIR.
045900     IF  WK-PAIR-CUST(WS-GEN-IX) = WS-CUST-TRIM AND
046000         WK-PAIR-CORE(WS-GEN-IX) = WS-CORE
046100         GO TO D000-ADD-PAIR-EX
046200     END-IF.
046300     ADD 1 TO WS-GEN-IX.
046400 D005-CHECK-ONE-PAIR-EX.
046500     EXIT.
046600
046700*    RETURNS TRIMMED LENGTH OF WS-CORE IN WS-GEN-IX2
046800 C900-TRIMMED-LENGTH.
046900     MOVE ZERO TO WS-GEN-IX2.
047000     MOVE 200 TO WS-SCAN-IX.
047100     PERFORM C905-CHECK-ONE-TRIM-CHAR
047200        THRU C905-CHECK-ONE-TRIM-CHAR-EX
047300        UNTIL WS-SCAN-IX < 1.
047400 C900-TRIMMED-LENGTH-EX.
047500     EXIT.
047600
047700 C905-CHECK-ONE-TRIM-CHAR.
047800     IF  WS-CORE(WS-SCAN-IX:1) NOT = SPACE
047900         MOVE WS-SCAN-IX TO WS-GEN-IX2
048000         GO TO C900-TRIMMED-LENGTH-EX
048100     END-IF.
048200     SUBTRACT 1 FROM WS-SCAN-IX.
048300 C905-CHECK-ONE-TRIM-CHAR-EX.
048400     EXIT.
048500
048600*---------------------------------------------------------------*
048700 A100-CLUSTER-AND-ASSIGN.
048800*---------------------------------------------------------------*
048900     PERFORM E000-BUILD-GRMIN-TABLE THRU E099-BUILD-GRMIN-EX.
049000     PERFORM E100-BUCKET-AND-CLUSTER THRU E199-BUCKET-EX.
049100     PERFORM E200-MERGE-SWEEP THRU E299-MERGE-SWEEP-EX.
049200     PERFORM E200-MERGE-SWEEP THRU E299-MERGE-SWEEP-EX.
049300     PERFORM E300-ASSIGN-PROJECT-IDS THRU E399-ASSIGN-EX.
049400 A199-CLUSTER-EX.
049500     EXIT.
049600
049700*    BUILD PER-CUSTOMER MIN NON-EMPTY CORE LENGTH
049800 E000-BUILD-GRMIN-TABLE.
049900     MOVE ZERO TO WK-GRMIN-COUNT.
050000     MOVE 1 TO WS-GEN-IX.
050100     PERFORM E005-CHECK-ONE-GRMIN-SOURCE
050200        THRU E005-CHECK-ONE-GRMIN-SOURCE-EX
050300        UNTIL WS-GEN-IX > WK-PAIR-COUNT.
050400 E099-BUILD-GRMIN-EX.
050500     EXIT.
050600
050700 E005-CHECK-ONE-GRMIN-SOURCE.
050800     IF  WK-PAIR-CORE-LEN(WS-GEN-IX) > 0
050900         PERFORM E010-UPDATE-GRMIN-ENTRY
051000            THRU E010-UPDATE-GRMIN-ENTRY-EX
051100     END-IF.
051200     ADD 1 TO WS-GEN-IX.
051300 E005-CHECK-ONE-GRMIN-SOURCE-EX.
051400     EXIT.
051500
051600 E010-UPDATE-GRMIN-ENTRY.
051700     MOVE 1 TO WS-GEN-IX2.
051800     PERFORM E015-CHECK-ONE-GRMIN-ENTRY
051900        THRU E015-CHECK-ONE-GRMIN-ENTRY-EX
052000        UNTIL WS-GEN-IX2 > WK-GRMIN-COUNT.
052100     IF  WK-GRMIN-COUNT < 300
052200         ADD 1 TO WK-GRMIN-COUNT
052300         MOVE WK-PAIR-CUST(WS-GEN-IX)
052400            TO WK-GRMIN-CUST(WK-GRMIN-COUNT)
052500         MOVE WK-PAIR-CORE-LEN(WS-GEN-IX)
052600            TO WK-GRMIN-LEN(WK-GRMIN-COUNT)
052700     END-IF.
052800 E010-UPDATE-GRMIN-ENTRY-EX.
052900     EXIT.
053000
053100 E015-CHECK-ONE-GRMIN-ENTRY.
053200     IF  WK-GRMIN-CUST(WS-GEN-IX2) =
053300                     WK-PAIR-CUST(WS-GEN-IX)
053400         IF  WK-PAIR-CORE-LEN(WS-GEN-IX) <
053500                     WK-GRMIN-LEN(WS-GEN-IX2)
053600             MOVE WK-PAIR-CORE-LEN(WS-GEN-IX)
053700                TO WK-GRMIN-LEN(WS-GEN-IX2)
053800         END-IF
053900         GO TO E010-UPDATE-GRMIN-ENTRY-EX
054000     END-IF.
054100     ADD 1 TO WS-GEN-IX2.
054200 E015-CHECK-ONE-GRMIN-ENTRY-EX.
054300     EXIT.
054400
054500*    BUCKET BY (CUSTOMER,PREFIX); WITHIN A BUCKET PROCESS
054600*    LONGEST-FIRST, EACH CORE JOINS THE FIRST CLUSTER WHOSE
054700*    REPRESENTATIVE IS >= 0.88 SIMILAR, ELSE FOUNDS A NEW ONE.
054800*    BUCKETS OVER 80 ENTRIES SKIP SIMILARITY (EACH ITS OWN
054900*    CLUSTER).
055000 E100-BUCKET-AND-CLUSTER.
055100     MOVE ZERO TO WK-CLUST-COUNT.
055200     MOVE 1 TO WS-GEN-IX.
055300     PERFORM E105-CHECK-ONE-BUCKET-SOURCE
055400        THRU E105-CHECK-ONE-BUCKET-SOURCE-EX
055500        UNTIL WS-GEN-IX > WK-PAIR-COUNT.
055600 E199-BUCKET-EX.
055700     EXIT.
055800
055900 E105-CHECK-ONE-BUCKET-SOURCE.
056000     IF  WK-PAIR-CLUSTER-IX(WS-GEN-IX) = ZERO
056100         PERFORM E110-PROCESS-ONE-BUCKET
056200            THRU E110-PROCESS-ONE-BUCKET-EX
056300     END-IF.
056400     ADD 1 TO WS-GEN-IX.
056500 E105-CHECK-ONE-BUCKET-SOURCE-EX.
056600     EXIT.
056700
056800*    WS-GEN-IX POINTS AT AN UNBUCKETED PAIR. FINDS ALL PAIRS
056900*    SHARING ITS (CUSTOMER,PREFIX) BUCKET AND CLUSTERS THEM.
057000 E110-PROCESS-ONE-BUCKET.
057100     MOVE WK-PAIR-CUST(WS-GEN-IX) TO WS-PREFIX-CUST.
057200     PERFORM E120-PREFIX-LEN-FOR-CUST
057300        THRU E120-PREFIX-LEN-FOR-CUST-EX.
057400*    WS-GEN-IX2 NOW HOLDS THE BUCKET PREFIX LENGTH
057500     MOVE ZERO TO WS-SIM-RUN.
057600     MOVE WS-GEN-IX TO WS-SIM-I.
057700     PERFORM E115-CHECK-ONE-BUCKET-MEMBER
057800        THRU E115-CHECK-ONE-BUCKET-MEMBER-EX
057900        UNTIL WS-SIM-I > WK-PAIR-COUNT.
058000*    WS-SIM-RUN = SIZE OF THIS BUCKET (MARKED -1 = IN-BUCKET,
058100*    NOT-YET-CLUSTERED).  LARGE BUCKETS SKIP SIMILARITY.
058200     IF  WS-SIM-RUN > 80
058300         MOVE 1 TO WS-SIM-I
058400         PERFORM E118-CHECK-ONE-LARGE-BUCKET-ENTRY
058500            THRU E118-CHECK-ONE-LARGE-BUCKET-ENTRY-EX
058600            UNTIL WS-SIM-I > WK-PAIR-COUNT
058700     ELSE
058800         PERFORM E130-CLUSTER-BUCKET-BY-SIMILARITY
058900            THRU E130-CLUSTER-BUCKET-EX
059000     END-IF.
059100 E110-PROCESS-ONE-BUCKET-EX.
059200     EXIT.
059300
059400 E115-CHECK-ONE-BUCKET-MEMBER.
059500     IF  WK-PAIR-CLUSTER-IX(WS-SIM-I) = ZERO AND
059600         WK-PAIR-CUST(WS-SIM-I) = WS-PREFIX-CUST
059700         IF  WS-GEN-IX2 = ZERO OR
059800             WK-PAIR-CORE(WS-SIM-I)(1:WS-GEN-IX2) =
059900             WK-PAIR-CORE(WS-GEN-IX)(1:WS-GEN-IX2)
060000             MOVE -1 TO WK-PAIR-CLUSTER-IX(WS-SIM-I)
060100             ADD 1 TO WS-SIM-RUN
060200         END-IF
060300     END-IF.
060400     ADD 1 TO WS-SIM-I.
060500 E115-CHECK-ONE-BUCKET-MEMBER-EX.
060600     EXIT.
060700
060800 E118-CHECK-ONE-LARGE-BUCKET-ENTRY.
060900     IF  WK-PAIR-CLUSTER-IX(WS-SIM-I) = -1
061000         PERFORM F000-FOUND-NEW-CLUSTER
061100            THRU F000-FOUND-NEW-CLUSTER-EX
061200         MOVE WK-CLUST-COUNT TO
061300                 WK-PAIR-CLUSTER-IX(WS-SIM-I)
061400     END-IF.
061500     ADD 1 TO WS-SIM-I.
061600 E118-CHECK-ONE-LARGE-BUCKET-ENTRY-EX.
061700     EXIT.
061800
061900*    PREFIX LENGTH = MIN(8, SHORTEST NON-EMPTY CORE FOR THIS
062000*    CUSTOMER).  RETURNED IN WS-GEN-IX2.
062100 E120-PREFIX-LEN-FOR-CUST.
062200     MOVE 8 TO WS-GEN-IX2.
062300     MOVE 1 TO WS-SIM-J.
062400     PERFORM E125-CHECK-ONE-PREFIX-SOURCE
062500        THRU E125-CHECK-ONE-PREFIX-SOURCE-EX
062600        UNTIL WS-SIM-J > WK-GRMIN-COUNT.
062700 E120-PREFIX-LEN-FOR-CUST-EX.
062800     EXIT.
062900
063000 E125-CHECK-ONE-PREFIX-SOURCE.
063100     IF  WK-GRMIN-CUST(WS-SIM-J) = WS-PREFIX-CUST
063200         IF  WK-GRMIN-LEN(WS-SIM-J) < WS-GEN-IX2
063300             MOVE WK-GRMIN-LEN(WS-SIM-J) TO WS-GEN-IX2
063400         END-IF
063500         GO TO E120-PREFIX-LEN-FOR-CUST-EX
063600     END-IF.
063700     ADD 1 TO WS-SIM-J.
063800 E125-CHECK-ONE-PREFIX-SOURCE-EX.
063900     EXIT.
064000
064100*    PROCESS A BUCKET (ALL PAIRS TAGGED -1) LONGEST-CORE-FIRST.
064200 E130-CLUSTER-BUCKET-BY-SIMILARITY.
064300     PERFORM E140-CLUSTER-NEXT-LONGEST
064400        THRU E140-CLUSTER-NEXT-LONGEST-EX
064500        UNTIL WS-SIM-RUN = ZERO.
064600 E130-CLUSTER-BUCKET-EX.
064700     EXIT.
064800
064900 E140-CLUSTER-NEXT-LONGEST.
065000*    FIND THE LONGEST REMAINING UNCLUSTERED (-1) ENTRY
065100     MOVE ZERO TO WS-SIM-BEST.
065200     MOVE ZERO TO WS-SIM-I.
065300     MOVE 1 TO WS-SIM-J.
065400     PERFORM E145-CHECK-ONE-LONGEST-CANDIDATE
065500        THRU E145-CHECK-ONE-LONGEST-CANDIDATE-EX
065600        UNTIL WS-SIM-J > WK-PAIR-COUNT.
065700     IF  WS-SIM-I = ZERO
065800         MOVE ZERO TO WS-SIM-RUN
065900         GO TO E140-CLUSTER-NEXT-LONGEST-EX
066000     END-IF.
066100*    TRY EACH EXISTING CLUSTER FOUNDED SO FAR IN THIS PROGRAM
066200*    RUN FOR THE SAME CUSTOMER
066300     MOVE "N" TO WS-SIM-FOUND-SUB.
066400     MOVE 1 TO WS-CLUST-IX.
066500     PERFORM E148-CHECK-ONE-CLUSTER-FOR-JOIN
066600        THRU E148-CHECK-ONE-CLUSTER-FOR-JOIN-EX
066700        UNTIL WS-CLUST-IX > WK-CLUST-COUNT.
066800 E140-CLUSTER-NEXT-LONGEST-JOINED.
066900     IF  WS-SIM-FOUND-SUB = "N"
067000         PERFORM F000-FOUND-NEW-CLUSTER
067100            THRU F000-FOUND-NEW-CLUSTER-EX
067200         MOVE WK-CLUST-COUNT TO WK-PAIR-CLUSTER-IX(WS-SIM-I)
067300     END-IF.
067400     SUBTRACT 1 FROM WS-SIM-RUN.
067500 E140-CLUSTER-NEXT-LONGEST-EX.
067600     EXIT.
067700
067800 E145-CHECK-ONE-LONGEST-CANDIDATE.
067900     IF  WK-PAIR-CLUSTER-IX(WS-SIM-J) = -1
068000         IF  WK-PAIR-CORE-LEN(WS-SIM-J) > WS-SIM-BEST
068100             MOVE WK-PAIR-CORE-LEN(WS-SIM-J) TO WS-SIM-BEST
068200             MOVE WS-SIM-J TO WS-SIM-I
068300         END-IF
068400     END-IF.
068500     ADD 1 TO WS-SIM-J.
068600 E145-CHECK-ONE-LONGEST-CANDIDATE-EX.
068700     EXIT.
068800
068900 E148-CHECK-ONE-CLUSTER-FOR-JOIN.
069000     IF  WK-CLUST-CUST(WS-CLUST-IX) = WS-PREFIX-CUST AND
069100         WK-CLUST-IS-ACTIVE(WS-CLUST-IX)
069200         MOVE WK-PAIR-CORE(WS-SIM-I)     TO WS-SIM-SHORT
069300         MOVE WK-CLUST-REP-CORE(WS-CLUST-IX) TO WS-SIM-LONG
069400         PERFORM C500-SIMILARITY THRU C500-SIMILARITY-EX
069500         IF  WS-SIM-RATIO >= 0.88
069600             MOVE WS-CLUST-IX TO
069700                     WK-PAIR-CLUSTER-IX(WS-SIM-I)
069800             MOVE "Y" TO WS-SIM-FOUND-SUB
069900             GO TO E140-CLUSTER-NEXT-LONGEST-JOINED
070000         END-IF
070100     END-IF.
070200     ADD 1 TO WS-CLUST-IX.
070300 E148-CHECK-ONE-CLUSTER-FOR-JOIN-EX.
070400     EXIT.
070500
070600*    FOUND A NEW CLUSTER AT WK-PAIR-CORE(WS-SIM-I) (OR WS-SIM-I
070700*    WHEN CALLED FOR THE OVERSIZE-BUCKET CASE)
070800 F000-FOUND-NEW-CLUSTER.
070900     IF  WK-CLUST-COUNT < 2000
071000         ADD 1 TO WK-CLUST-COUNT
071100         MOVE WK-PAIR-CUST(WS-SIM-I) TO
071200                 WK-CLUST-CUST(WK-CLUST-COUNT)
071300         MOVE WK-PAIR-CORE(WS-SIM-I) TO
071400                 WK-CLUST-REP-CORE(WK-CLUST-COUNT)
071500         MOVE WK-PAIR-CORE-LEN(WS-SIM-I) TO
071600                 WK-CLUST-REP-LEN(WK-CLUST-COUNT)
071700         MOVE "Y" TO WK-CLUST-ACTIVE(WK-CLUST-COUNT)
071800         MOVE SPACES TO WK-CLUST-PROJID(WK-CLUST-COUNT)
071900     END-IF.
072000 F000-FOUND-NEW-CLUSTER-EX.
072100     EXIT.
072200
072300*    UP TO TWO MERGE SWEEPS - ONE MERGE PER CALL, AMONG ACTIVE
072400*    CLUSTERS OF THE SAME CUSTOMER
072500 E200-MERGE-SWEEP.
072600     MOVE 1 TO WS-CLUST-IX.
072700     PERFORM E205-CHECK-ONE-MERGE-SOURCE
072800        THRU E205-CHECK-ONE-MERGE-SOURCE-EX
072900        UNTIL WS-CLUST-IX > WK-CLUST-COUNT.
073000 E299-MERGE-SWEEP-EX.
073100     EXIT.
073200
073300 E205-CHECK-ONE-MERGE-SOURCE.
073400     IF  WK-CLUST-IS-ACTIVE(WS-CLUST-IX)
073500         MOVE WS-CLUST-IX TO WS-GEN-IX
073600         PERFORM E207-CHECK-ONE-MERGE-TARGET
073700            THRU E207-CHECK-ONE-MERGE-TARGET-EX
073800            UNTIL WS-GEN-IX > WK-CLUST-COUNT
073900     END-IF.
074000     ADD 1 TO WS-CLUST-IX.
074100 E205-CHECK-ONE-MERGE-SOURCE-EX.
074200     EXIT.
074300
074400 E207-CHECK-ONE-MERGE-TARGET.
074500     IF  WS-GEN-IX NOT = WS-CLUST-IX AND
074600         WK-CLUST-IS-ACTIVE(WS-GEN-IX) AND
074700         WK-CLUST-CUST(WS-GEN-IX) =
074800             WK-CLUST-CUST(WS-CLUST-IX)
074900         MOVE WK-CLUST-REP-CORE(WS-CLUST-IX)
075000            TO WS-SIM-SHORT
075100         MOVE WK-CLUST-REP-CORE(WS-GEN-IX)
075200            TO WS-SIM-LONG
075300         PERFORM C500-SIMILARITY
075400            THRU C500-SIMILARITY-EX
075500         IF  WS-SIM-RATIO >= 0.88
075600             PERFORM E210-MERGE-CLUSTERS
075700                THRU E210-MERGE-CLUSTERS-EX
075800             GO TO E299-MERGE-SWEEP-EX
075900         END-IF
076000     END-IF.
076100     ADD 1 TO WS-GEN-IX.
076200 E207-CHECK-ONE-MERGE-TARGET-EX.
076300     EXIT.
076400
076500*    MERGE CLUSTER WS-GEN-IX INTO CLUSTER WS-CLUST-IX
076600 E210-MERGE-CLUSTERS.
076700     IF  WK-CLUST-REP-LEN(WS-GEN-IX) >
076800         WK-CLUST-REP-LEN(WS-CLUST-IX)
076900         MOVE WK-CLUST-REP-CORE(WS-GEN-IX) TO
077000                 WK-CLUST-REP-CORE(WS-CLUST-IX)
077100         MOVE WK-CLUST-REP-LEN(WS-GEN-IX) TO
077200                 WK-CLUST-REP-LEN(WS-CLUST-IX)
077300     END-IF.
077400     MOVE "N" TO WK-CLUST-ACTIVE(WS-GEN-IX).
077500     MOVE 1 TO WS-SIM-J.
077600     PERFORM E215-REPOINT-ONE-MERGED-PAIR
077700        THRU E215-REPOINT-ONE-MERGED-PAIR-EX
077800        UNTIL WS-SIM-J > WK-PAIR-COUNT.
077900 E210-MERGE-CLUSTERS-EX.
078000     EXIT.
078100
078200 E215-REPOINT-ONE-MERGED-PAIR.
078300     IF  WK-PAIR-CLUSTER-IX(WS-SIM-J) = WS-GEN-IX
078400         MOVE WS-CLUST-IX TO WK-PAIR-CLUSTER-IX(WS-SIM-J)
078500     END-IF.
078600     ADD 1 TO WS-SIM-J.
078700 E215-REPOINT-ONE-MERGED-PAIR-EX.
078800     EXIT.
078900
079000*    ASSIGN A PROJECT ID TO EVERY ACTIVE CLUSTER (GROUP-3)
079100 E300-ASSIGN-PROJECT-IDS.
079200     MOVE ZERO TO WS-TOT-PROJECTS.
079300     MOVE 1 TO WS-CLUST-IX.
079400     PERFORM E305-ASSIGN-ONE-PROJECT-ID
079500        THRU E305-ASSIGN-ONE-PROJECT-ID-EX
079600        UNTIL WS-CLUST-IX > WK-CLUST-COUNT.
079700 E399-ASSIGN-EX.
079800     EXIT.
079900
080000 E305-ASSIGN-ONE-PROJECT-ID.
080100     IF  WK-CLUST-IS-ACTIVE(WS-CLUST-IX)
080200         MOVE WK-CLUST-CUST(WS-CLUST-IX) TO WS-CUST-TRIM
080300         MOVE WK-CLUST-REP-CORE(WS-CLUST-IX) TO WS-CORE
080400         PERFORM D300-MAKE-PROJECT-ID
080500            THRU D300-MAKE-PROJECT-ID-EX
080600         MOVE WS-DIGEST-OUT TO
080700                     WK-CLUST-PROJID(WS-CLUST-IX)(42:12)
080800         MOVE WS-SANITIZED-CUST TO
080900                     WK-CLUST-PROJID(WS-CLUST-IX)(1:40)
081000         MOVE "_" TO WK-CLUST-PROJID(WS-CLUST-IX)(41:1)
081100         ADD 1 TO WS-TOT-PROJECTS
081200     END-IF.
081300     ADD 1 TO WS-CLUST-IX.
081400 E305-ASSIGN-ONE-PROJECT-ID-EX.
081500     EXIT.
081600
081700*---------------------------------------------------------------*
081800*  GROUP-2 SIMILARITY (SEE PROGRAM HEADER NOTE)                  *
081900*  WS-SIM-SHORT / WS-SIM-LONG MUST HOLD THE TWO CORES (ORDER     *
082000*  DOESN'T MATTER - THIS PARAGRAPH SORTS THEM).  RESULT IN       *
082100*  WS-SIM-RATIO.                                                *
082200*---------------------------------------------------------------*
082300 C500-SIMILARITY.
082400     MOVE WS-SIM-SHORT TO WS-CORE.
082500     PERFORM C900-TRIMMED-LENGTH THRU C900-TRIMMED-LENGTH-EX.
082600     MOVE WS-GEN-IX2 TO WS-SIM-SHORT-LEN.
082700     MOVE WS-SIM-LONG TO WS-CORE.
082800     PERFORM C900-TRIMMED-LENGTH THRU C900-TRIMMED-LENGTH-EX.
082900     MOVE WS-GEN-IX2 TO WS-SIM-LONG-LEN.
083000
083100     IF  WS-SIM-SHORT-LEN > WS-SIM-LONG-LEN
083200         MOVE WS-SIM-SHORT TO WS-CORE-TMP
083300         MOVE WS-SIM-LONG  TO WS-SIM-SHORT
083400         MOVE WS-CORE-TMP  TO WS-SIM-LONG
083500         MOVE WS-SIM-LONG-LEN TO WS-GEN-IX
083600         MOVE WS-SIM-SHORT-LEN TO WS-SIM-LONG-LEN
083700         MOVE WS-GEN-IX TO WS-SIM-SHORT-LEN
083800     END-IF.
083900
084000     MOVE ZERO TO WS-SIM-RATIO.
084100     IF  WS-SIM-SHORT-LEN = ZERO OR WS-SIM-LONG-LEN = ZERO
084200         GO TO C500-SIMILARITY-EX
084300     END-IF.
084400
084500     IF  WS-SIM-LONG-LEN > ZERO
084600         COMPUTE WS-SIM-RATIO ROUNDED =
084700             WS-SIM-SHORT-LEN / WS-SIM-LONG-LEN
084800     END-IF.
084900     IF  WS-SIM-RATIO < 0.5
085000         MOVE ZERO TO WS-SIM-RATIO
085100         GO TO C500-SIMILARITY-EX
085200     END-IF.
085300
085400*    SUBSTRING FAST PATH
085500     MOVE "N" TO WS-SIM-FOUND-SUB.
085600     MOVE 1 TO WS-SIM-I.
085700     PERFORM C510-CHECK-ONE-SUBSTRING-POS
085800        THRU C510-CHECK-ONE-SUBSTRING-POS-EX
085900        UNTIL WS-SIM-I > WS-SIM-LONG-LEN -
086000                         WS-SIM-SHORT-LEN + 1
086100           OR WS-SIM-FOUND-SUB = "Y".
086200     IF  WS-SIM-FOUND-SUB = "Y" AND WS-SIM-RATIO >= 0.8
086300         MOVE 0.9 TO WS-SIM-RATIO
086400         GO TO C500-SIMILARITY-EX
086500     END-IF.
086600
086700*    LONGEST COMMON CONTIGUOUS SUBSTRING - SINGLE BLOCK
086800     MOVE ZERO TO WS-SIM-BEST.
086900     MOVE 1 TO WS-SIM-I.
087000     PERFORM C520-CHECK-ONE-I-POS
087100        THRU C520-CHECK-ONE-I-POS-EX
087200        UNTIL WS-SIM-I > WS-SIM-SHORT-LEN.
087300     COMPUTE WS-SIM-RATIO ROUNDED =
087400         (2 * WS-SIM-BEST) /
087500         (WS-SIM-SHORT-LEN + WS-SIM-LONG-LEN).
087600 C500-SIMILARITY-EX.
087700     EXIT.
087800
087900 C510-CHECK-ONE-SUBSTRING-POS.
088000     IF  WS-SIM-LONG(WS-SIM-I:WS-SIM-SHORT-LEN) =
088100         WS-SIM-SHORT(1:WS-SIM-SHORT-LEN)
088200         MOVE "Y" TO WS-SIM-FOUND-SUB
088300     END-IF.
088400     ADD 1 TO WS-SIM-I.
088500 C510-CHECK-ONE-SUBSTRING-POS-EX.
088600     EXIT.
088700
088800 C520-CHECK-ONE-I-POS.
088900     MOVE 1 TO WS-SIM-J.
089000     PERFORM C525-CHECK-ONE-J-POS
089100        THRU C525-CHECK-ONE-J-POS-EX
089200        UNTIL WS-SIM-J > WS-SIM-LONG-LEN.
089300     ADD 1 TO WS-SIM-I.
089400 C520-CHECK-ONE-I-POS-EX.
089500     EXIT.
089600
089700 C525-CHECK-ONE-J-POS.
089800     MOVE ZERO TO WS-SIM-BLOCK-IX.
089900     MOVE ZERO TO WS-SIM-K.
090000     PERFORM C530-CHECK-ONE-K-POS
090100        THRU C530-CHECK-ONE-K-POS-EX
090200        UNTIL WS-SIM-I + WS-SIM-K >
090300                  WS-SIM-SHORT-LEN
090400             OR WS-SIM-J + WS-SIM-K >
090500                  WS-SIM-LONG-LEN
090600             OR WS-SIM-SHORT(WS-SIM-I + WS-SIM-K:1)
090700                NOT =
090800                WS-SIM-LONG(WS-SIM-J + WS-SIM-K:1).
090900     IF  WS-SIM-BLOCK-IX > WS-SIM-BEST
091000         MOVE WS-SIM-BLOCK-IX TO WS-SIM-BEST
091100     END-IF.
091200     ADD 1 TO WS-SIM-J.
091300 C525-CHECK-ONE-J-POS-EX.
091400     EXIT.
091500
091600 C530-CHECK-ONE-K-POS.
091700     ADD 1 TO WS-SIM-BLOCK-IX.
091800     ADD 1 TO WS-SIM-K.
091900 C530-CHECK-ONE-K-POS-EX.
092000     EXIT.
092100
092200*---------------------------------------------------------------*
092300*  GROUP-3 - SANITIZED CUSTOMER + 12-CHAR DIGEST                 *
092400*  WS-CUST-TRIM AND WS-CORE MUST BE SET.  RESULT IN              *
092500*  WS-SANITIZED-CUST AND WS-DIGEST-OUT.                          *
092600*---------------------------------------------------------------*
092700 D300-MAKE-PROJECT-ID.
092800     PERFORM D310-SANITIZE-CUSTOMER THRU D310-SANITIZE-EX.
092900     PERFORM D320-MAKE-DIGEST-12 THRU D320-MAKE-DIGEST-EX.
093000 D300-MAKE-PROJECT-ID-EX.
093100     EXIT.
093200
093300 D310-SANITIZE-CUSTOMER.
093400     MOVE SPACES TO WS-SANITIZED-CUST.
093500     MOVE 1 TO WS-SCAN-IX.
093600     PERFORM D315-SANITIZE-ONE-CHAR
093700        THRU D315-SANITIZE-ONE-CHAR-EX
093800        UNTIL WS-SCAN-IX > 40.
093900 D310-SANITIZE-EX.
094000     EXIT.
094100
094200 D315-SANITIZE-ONE-CHAR.
094300     MOVE WS-CUST-TRIM(WS-SCAN-IX:1) TO WS-SCAN-CHAR.
094400     IF  WS-SCAN-CHAR >= X"80"
094500         MOVE WS-SCAN-CHAR TO WS-SANITIZED-CUST(WS-SCAN-IX:1)
094600     ELSE
094700         IF  WS-SCAN-CHAR IS ALPHABETIC OR
094800             WS-SCAN-CHAR IS NUMERIC
094900             MOVE WS-SCAN-CHAR TO
095000                     WS-SANITIZED-CUST(WS-SCAN-IX:1)
095100         ELSE
095200             MOVE "_" TO WS-SANITIZED-CUST(WS-SCAN-IX:1)
095300         END-IF
095400     END-IF.
095500     ADD 1 TO WS-SCAN-IX.
095600 D315-SANITIZE-ONE-CHAR-EX.
095700     EXIT.
095800
095900*    TWO INDEPENDENT ROLLING CHECKSUMS OF CUSTOMER + NEWLINE +
096000*    REPRESENTATIVE CORE, EACH FORMATTED AS 6 HEX DIGITS.  THE
096100*    INPUT STRING IS PROCESSED TWO BYTES AT A TIME BY REDEFINING
096200*    IT AS A TABLE OF UNSIGNED BINARY HALFWORDS, SO EACH STEP
096300*    FOLDS ONE RAW HALFWORD'S BIT PATTERN INTO THE RUNNING TOTAL
096400*    - SEE PROGRAM HEADER NOTE.
096500 D320-MAKE-DIGEST-12.
096600     MOVE SPACES TO WS-DIGEST-INPUT.
096700     MOVE WS-CUST-TRIM TO WS-DIGEST-INPUT(1:40).
096800     MOVE X"0A" TO WS-DIGEST-INPUT(41:1).
096900     MOVE WS-CORE TO WS-DIGEST-INPUT(42:200).
097000     MOVE ZERO TO WS-HASH-1 WS-HASH-2.
097100     MOVE 1 TO WS-DIGEST-IX.
097200     PERFORM D325-FOLD-ONE-DIGEST-CHUNK
097300        THRU D325-FOLD-ONE-DIGEST-CHUNK-EX
097400        UNTIL WS-DIGEST-IX > 121.
097500     MOVE SPACES TO WS-DIGEST-OUT.
097600     MOVE WS-HASH-1 TO WS-HASH-QUOT.
097700     MOVE 6 TO WS-NIBBLE-IX.
097800     PERFORM D330-EMIT-ONE-HASH1-NIBBLE
097900        THRU D330-EMIT-ONE-HASH1-NIBBLE-EX
098000        UNTIL WS-NIBBLE-IX < 1.
098100     MOVE WS-HASH-2 TO WS-HASH-QUOT.
098200     MOVE 12 TO WS-NIBBLE-IX.
098300     PERFORM D335-EMIT-ONE-HASH2-NIBBLE
098400        THRU D335-EMIT-ONE-HASH2-NIBBLE-EX
098500        UNTIL WS-NIBBLE-IX < 7.
098600 D320-MAKE-DIGEST-EX.
098700     EXIT.
098800
098900 D325-FOLD-ONE-DIGEST-CHUNK.
099000     COMPUTE WS-HASH-TEMP =
099100         WS-HASH-1 * 31 + WS-DIGEST-CHUNK(WS-DIGEST-IX) + 1.
099200     DIVIDE WS-HASH-TEMP BY 99991
099300         GIVING WS-HASH-QUOT REMAINDER WS-HASH-1.
099400     COMPUTE WS-HASH-TEMP =
099500         WS-HASH-2 * 37 + WS-DIGEST-CHUNK(WS-DIGEST-IX) + 1.
099600     DIVIDE WS-HASH-TEMP BY 99989
099700         GIVING WS-HASH-QUOT REMAINDER WS-HASH-2.
099800     ADD 1 TO WS-DIGEST-IX.
099900 D325-FOLD-ONE-DIGEST-CHUNK-EX.
100000     EXIT.
100100 D330-EMIT-ONE-HASH1-NIBBLE.
100200     DIVIDE WS-HASH-QUOT BY 16
100300         GIVING WS-HASH-QUOT REMAINDER WS-HASH-REM.
100400     MOVE WK-HEX-DIGIT(WS-HASH-REM + 1)
100500        TO WS-DIGEST-OUT(WS-NIBBLE-IX:1).
100600     SUBTRACT 1 FROM WS-NIBBLE-IX.
100700 D330-EMIT-ONE-HASH1-NIBBLE-EX.
100800     EXIT.
100900 D335-EMIT-ONE-HASH2-NIBBLE.
101000     DIVIDE WS-HASH-QUOT BY 16
101100         GIVING WS-HASH-QUOT REMAINDER WS-HASH-REM.
101200     MOVE WK-HEX-DIGIT(WS-HASH-REM + 1)
101300        TO WS-DIGEST-OUT(WS-NIBBLE-IX:1).
101400     SUBTRACT 1 FROM WS-NIBBLE-IX.
101500 D335-EMIT-ONE-HASH2-NIBBLE-EX.
101600     EXIT.
101700
101800*---------------------------------------------------------------*
101900*  PASS 2 - LOOK UP EACH RECORD'S PROJECT ID AND WRITE THE       *
102000*  GROUPED OUTPUT RECORD.                                       *
102100*---------------------------------------------------------------*
102200 A200-PASS2-WRITE-GROUPED.
102300*---------------------------------------------------------------*
102400     OPEN INPUT TDRCLN01.
102500     IF  NOT WK-C-SUCCESSFUL
102600         MOVE 8 TO WK-C-STAGE-RC
102700         STRING "TDRGRP1 - REOPEN FILE ERROR - TDRCLN01, STATUS "
102800                WK-C-FILE-STATUS DELIMITED BY SIZE
102900                INTO WK-C-STAGE-MSG
103000         DISPLAY WK-C-STAGE-MSG
103100         GO TO A299-PASS2-EX
103200     END-IF.
103300     OPEN OUTPUT TDRGRP01.
103400     IF  NOT WK-C-SUCCESSFUL
103500         MOVE 8 TO WK-C-STAGE-RC
103600         STRING "TDRGRP1 - OPEN FILE ERROR - TDRGRP01, STATUS "
103700                WK-C-FILE-STATUS DELIMITED BY SIZE
103800                INTO WK-C-STAGE-MSG
103900         DISPLAY WK-C-STAGE-MSG
104000         CLOSE TDRCLN01
104100         GO TO A299-PASS2-EX
104200     END-IF.
104300
104400     MOVE "N" TO WS-EOF-SW.
104500     PERFORM B300-READ-PASS2 THRU B300-READ-PASS2-EX.
104600     PERFORM B400-WRITE-ONE-GROUPED
104700        THRU B400-WRITE-ONE-GROUPED-EX
104800        UNTIL WS-EOF.
104900     CLOSE TDRCLN01.
105000     CLOSE TDRGRP01.
105100 A299-PASS2-EX.
105200     EXIT.
105300
105400 B300-READ-PASS2.
105500     READ TDRCLN01
105600         AT END MOVE "Y" TO WS-EOF-SW.
105700 B300-READ-PASS2-EX.
105800     EXIT.
105900
106000 B400-WRITE-ONE-GROUPED.
106100     MOVE SPACES             TO WK-C-TDRGRP01.
106200     MOVE CL-CUSTOMER        TO GR-CUSTOMER.
106300     MOVE CL-PROJECT-NAME    TO GR-PROJECT-NAME.
106400     MOVE CL-PUBLISH-DATE    TO GR-PUBLISH-DATE.
106500     MOVE CL-WINNER          TO GR-WINNER.
106600     MOVE CL-AMOUNT-RAW      TO GR-AMOUNT-RAW.
106700     MOVE CL-SOURCE-FILE     TO GR-SOURCE-FILE.
106800     MOVE CL-RECORD-TYPE     TO GR-RECORD-TYPE.
106900     MOVE CL-PROJECT-CORE    TO GR-PROJECT-CORE.
107000     MOVE CL-AMOUNT-WAN      TO GR-AMOUNT-WAN.
107100     MOVE CL-AMOUNT-UNIT     TO GR-AMOUNT-UNIT.
107200     MOVE CL-AMOUNT-MISSING  TO GR-AMOUNT-MISSING.
107300
107400     MOVE CL-PROJECT-CORE TO WS-CORE.
107500     MOVE CL-CUSTOMER     TO WS-CUST-TRIM.
107600     PERFORM C100-CANONICAL-CORE THRU C100-CANONICAL-CORE-EX.
107700     PERFORM D500-LOOKUP-PROJECT-ID
107800        THRU D500-LOOKUP-PROJECT-ID-EX.
107900
108000     MOVE CL-PROJECT-NAME TO WS-ROUND-TITLE.
108100     PERFORM C700-PARSE-TENDER-ROUND
108200        THRU C700-PARSE-TENDER-ROUND-EX.
108300     MOVE WS-ROUND-VALUE TO GR-TENDER-ROUND.
108400
108500     WRITE WK-C-TDRGRP01.
108600     PERFORM B300-READ-PASS2 THRU B300-READ-PASS2-EX.
108700 B400-WRITE-ONE-GROUPED-EX.
108800     EXIT.
108900
109000*    LOOK UP THE PROJECT ID ASSIGNED DURING A100 TO THE PAIR
109100*    (WS-CUST-TRIM,WS-CORE).  IF NO PAIR MATCHES (SHOULD NOT
109200*    HAPPEN SINCE PASS 1 READ THE SAME FILE) A PROJECT ID IS
109300*    CONSTRUCTED DIRECTLY FROM THIS RECORD'S OWN CORE AS A
109400*    FALLBACK, PER THE GROUP-3 RULE.
109500 D500-LOOKUP-PROJECT-ID.
109600     MOVE SPACES TO GR-PROJECT-ID.
109700     MOVE 1 TO WS-GEN-IX.
109800     PERFORM D505-CHECK-ONE-PAIR-ENTRY
109900        THRU D505-CHECK-ONE-PAIR-ENTRY-EX
110000        UNTIL WS-GEN-IX > WK-PAIR-COUNT.
110100     PERFORM D300-MAKE-PROJECT-ID THRU D300-MAKE-PROJECT-ID-EX.
110200     MOVE WS-SANITIZED-CUST TO GR-PROJECT-ID(1:40).
110300     MOVE "_"               TO GR-PROJECT-ID(41:1).
110400     MOVE WS-DIGEST-OUT     TO GR-PROJECT-ID(42:12).
110500 D500-LOOKUP-PROJECT-ID-EX.
110600     EXIT.
110700
110800 D505-CHECK-ONE-PAIR-ENTRY.
110900     IF  WK-PAIR-CUST(WS-GEN-IX) = WS-CUST-TRIM AND
111000         WK-PAIR-CORE(WS-GEN-IX) = WS-CORE
111100         MOVE WK-PAIR-CLUSTER-IX(WS-GEN-IX) TO WS-CLUST-IX
111200         IF  WS-CLUST-IX > ZERO
111300             MOVE WK-CLUST-PROJID(WS-CLUST-IX)
111400                TO GR-PROJECT-ID
111500         END-IF
111600         GO TO D500-LOOKUP-PROJECT-ID-EX
111700     END-IF.
111800     ADD 1 TO WS-GEN-IX.
111900 D505-CHECK-ONE-PAIR-ENTRY-EX.
112000     EXIT.
112100
112200*---------------------------------------------------------------*
112300*  GROUP-4 - TENDER ROUND PARSED FROM THE FULL TITLE.  SCANS     *
112400*  LEFT TO RIGHT FOR THE FIRST OCCURRENCE OF THE UNIT GLYPH      *
112500*  "次"/"批"/"期" AND LOOKS BACK FROM THERE FOR A ONE-OR-TWO     *
112600*  DIGIT ARABIC NUMBER OR A ONE-OR-TWO GLYPH CHINESE NUMERAL     *
112700*  (SINGLE DIGIT, THE BARE TENS GLYPH 十, OR THE TWO-GLYPH       *
112800*  COMPOUNDS X十 = X*10 AND 十X = 10+X).  A LEADING "第" OR       *
112900*  BRACKET IS NOT CHECKED FOR SEPARATELY - WHATEVER NUMBER-LIKE  *
113000*  TOKEN SITS DIRECTLY BEFORE THE UNIT GLYPH IS TAKEN AS THE     *
113100*  ROUND, WHICH COVERS ALL THREE FORMS IN THE TITLES THIS BATCH  *
113200*  SEES WITHOUT NEEDING TO TELL THEM APART.  UNPARSEABLE OR      *
113300*  ABSENT DEFAULTS TO 1.  WS-ROUND-TITLE MUST BE SET BEFORE      *
113400*  CALLING; RESULT RETURNED IN WS-ROUND-VALUE.                   *
113500*---------------------------------------------------------------*
113600 C700-PARSE-TENDER-ROUND.
113700     MOVE 1   TO WS-ROUND-VALUE.
113800     MOVE "N" TO WS-ROUND-FOUND.
113900     MOVE 7 TO WS-ROUND-IX.
114000     PERFORM C710-CHECK-ONE-ROUND-POS
114100        THRU C710-CHECK-ONE-ROUND-POS-EX
114200        UNTIL WS-ROUND-IX > 198 OR WS-ROUND-FOUND = "Y".
114300     IF  WS-ROUND-FOUND = "N" OR WS-ROUND-VALUE < 1
114400         MOVE 1 TO WS-ROUND-VALUE
114500     END-IF.
114600 C700-PARSE-TENDER-ROUND-EX.
114700     EXIT.
114800
114900 C710-CHECK-ONE-ROUND-POS.
115000     IF  WS-ROUND-TITLE(WS-ROUND-IX:3) = "次" OR
115100         WS-ROUND-TITLE(WS-ROUND-IX:3) = "批" OR
115200         WS-ROUND-TITLE(WS-ROUND-IX:3) = "期"
115300         PERFORM C740-LOOKBACK-NUMBER THRU C740-EX
115400     END-IF.
115500     ADD 1 TO WS-ROUND-IX.
115600 C710-CHECK-ONE-ROUND-POS-EX.
115700     EXIT.
115800
115900*    WS-ROUND-IX POINTS AT THE UNIT GLYPH.  TRIES, IN ORDER: A
116000*    TWO-DIGIT ARABIC NUMBER, A ONE-DIGIT ARABIC NUMBER, A
116100*    TWO-GLYPH CHINESE COMPOUND, A SINGLE CHINESE NUMERAL GLYPH.
116200 C740-LOOKBACK-NUMBER.
116300     IF  WS-ROUND-TITLE(WS-ROUND-IX - 2:2) IS NUMERIC
116400         MOVE WS-ROUND-TITLE(WS-ROUND-IX - 2:2) TO WS-ROUND-VALUE
116500         MOVE "Y" TO WS-ROUND-FOUND
116600         GO TO C740-EX
116700     END-IF.
116800     IF  WS-ROUND-TITLE(WS-ROUND-IX - 1:1) IS NUMERIC
116900         MOVE WS-ROUND-TITLE(WS-ROUND-IX - 1:1) TO WS-ROUND-DIGIT-1
117000         MOVE WS-ROUND-DIGIT-1 TO WS-ROUND-VALUE
117100         MOVE "Y" TO WS-ROUND-FOUND
117200         GO TO C740-EX
117300     END-IF.
117400     PERFORM C750-TRY-CHINESE-COMPOUND THRU C750-EX.
117500     IF  WS-ROUND-FOUND = "Y"
117600         GO TO C740-EX
117700     END-IF.
117800     MOVE 1 TO WS-GEN-IX.
117900     PERFORM C745-CHECK-ONE-CNUM-MATCH
118000        THRU C745-CHECK-ONE-CNUM-MATCH-EX
118100        UNTIL WS-GEN-IX > 10 OR WS-ROUND-FOUND = "Y".
118200 C740-EX.
118300     EXIT.
118400
118500 C745-CHECK-ONE-CNUM-MATCH.
118600     IF  WS-ROUND-TITLE(WS-ROUND-IX - 3:3) =
118700         WK-CNUM-CHAR(WS-GEN-IX)
118800         MOVE WK-CNUM-VAL(WS-GEN-IX) TO WS-ROUND-VALUE
118900         MOVE "Y" TO WS-ROUND-FOUND
119000     END-IF.
119100     ADD 1 TO WS-GEN-IX.
119200 C745-CHECK-ONE-CNUM-MATCH-EX.
119300     EXIT.
119400
119500*    LOOKS FOR A TENS GLYPH (十) PAIRED WITH A DIGIT GLYPH,
119600*    SIX BYTES BACK FROM THE UNIT GLYPH - EITHER ORDER.
119700 C750-TRY-CHINESE-COMPOUND.
119800     MOVE ZERO TO WS-CNUM-IX1 WS-CNUM-IX2.
119900     MOVE 1 TO WS-GEN-IX.
120000     PERFORM C755-CHECK-ONE-COMPOUND-GLYPH
120100        THRU C755-CHECK-ONE-COMPOUND-GLYPH-EX
120200        UNTIL WS-GEN-IX > 10.
120300     IF  WS-CNUM-IX1 = 10 AND WS-CNUM-IX2 >= 1 AND
120400         WS-CNUM-IX2 <= 9
120500         COMPUTE WS-ROUND-VALUE = 10 + WS-CNUM-IX2
120600         MOVE "Y" TO WS-ROUND-FOUND
120700     END-IF.
120800     IF  WS-ROUND-FOUND = "N" AND WS-CNUM-IX2 = 10 AND
120900         WS-CNUM-IX1 >= 1 AND WS-CNUM-IX1 <= 9
121000         COMPUTE WS-ROUND-VALUE = WS-CNUM-IX1 * 10
121100         MOVE "Y" TO WS-ROUND-FOUND
121200     END-IF.
121300 C750-EX.
121400     EXIT.
121500
121600 C755-CHECK-ONE-COMPOUND-GLYPH.
121700     IF  WS-ROUND-TITLE(WS-ROUND-IX - 6:3) =
121800         WK-CNUM-CHAR(WS-GEN-IX)
121900         MOVE WS-GEN-IX TO WS-CNUM-IX1
122000     END-IF.
122100     IF  WS-ROUND-TITLE(WS-ROUND-IX - 3:3) =
122200         WK-CNUM-CHAR(WS-GEN-IX)
122300         MOVE WS-GEN-IX TO WS-CNUM-IX2
122400     END-IF.
122500     ADD 1 TO WS-GEN-IX.
122600 C755-CHECK-ONE-COMPOUND-GLYPH-EX.
122700     EXIT.
122800******************************************************************
122900*************** END OF PROGRAM SOURCE - TDRGRP1 ***************
123000******************************************************************
