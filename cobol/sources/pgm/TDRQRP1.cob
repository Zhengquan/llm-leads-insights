000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDRQRP1.
000500 AUTHOR.         RAJIV S LALL.
000600 INSTALLATION.   SYSTEMS GROUP - INSIGHTS BATCH.
000700 DATE-WRITTEN.   30 JUN 2001.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  QUALITY REPORT STAGE OF THE TENDER/BID LEADS
001200*               INSIGHTS BATCH.  READS TENDER-LINKED ONCE AND
001300*               ACCUMULATES THE MISSING-AMOUNT AND UNIT-OF-
001400*               MEASURE COUNTS BY CUSTOMER AND BY RECORD TYPE,
001500*               THE TENDER/BID BALANCE BY PROJECT ID, AND THE
001600*               CORE PROJECT-NAME QUALITY COUNTS (QUALITY-1 /
001700*               QUALITY-2).  PRINTS THE SIX-SECTION QUALITY
001800*               REPORT TO TDRQRP01 AND DROPS THE UNDERLYING
001900*               FIGURES TO SIX FLAT SUMMARY FILES FOR WHOEVER
002000*               ON THE DESK WANTS TO PICK THEM UP IN A SPREAD-
002100*               SHEET WITHOUT RE-RUNNING THE JOB.
002200*______________________________________________________________
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TCR0577  18/04/2023 KDP  - SECTION 6 OVERALL ROW NOW PRINTS
002600*                            THE EMPTY/SHORT PERCENT (2DP) IN
002700*                            PLACE OF THE RATE (4DP) SHOWN ON
002800*                            THE PER-CUSTOMER ROWS BELOW IT -
002900*                            SEE WS-PRINT-SEC6-OVERALL AND
003000*                            QS6-EMPTY-PCT/QS6-SHORT-PCT
003100*----------------------------------------------------------------*
003200* TCR0398  21/08/2011 RSL  - CARRY THE DEEPSEEK/QIANWEN KEYWORD
003300*                            CHANGE THROUGH TO THE REPORT
003400*                            HEADINGS ONLY - NO LOGIC CHANGE
003500*                            HERE, SEE TDRANL1/TDRKWD
003600*----------------------------------------------------------------*
003700* TCR0250  30/06/2001 RSL  - INITIAL VERSION - QUALITY REPORT
003800*                            STAGE ADDED BEHIND THE NEW WK-PROJ-
003900*                            TABLE ON TDRQAGG (TENDER/BID
004000*                            BALANCE SUMMARY, SECTION 5)
004100*================================================================
004200*
004300* NOTE - THE CUSTOMER AND PROJECT-ID TABLES ON TDRQAGG ARE BUILT
004400* BY A FIND-OR-ADD LINEAR SCAN, FIRST-APPEARANCE ORDER, THE SAME
004500* AS THE OLD ASCMWS RUN-CONTROL TOTALS TABLE ON THE PAYMENTS
004600* SIDE.  NO SEARCH VERB IN THIS SHOP'S STYLE - SEE D100/D200/
004700* D300 BELOW.
004800*
004900* NOTE - THE RECORD-TYPE CLASS LOOKUP (WK-CLASS-TABLE) IS THE
005000* SAME DECK LINK-1 USES ON TDRLNK1 - SEE TDRQAGG - SO THE
005100* TENDER/BID SPLIT IN SECTION 5 AGREES WITH THE LINK STAGE BY
005200* CONSTRUCTION.
005300*
005400 EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-AS400.
006000 OBJECT-COMPUTER.  IBM-AS400.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TDRLNK01 ASSIGN TO TDRLNK01
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800     SELECT TDRQRP01 ASSIGN TO TDRQRP01
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200     SELECT TDRQS01 ASSIGN TO TDRQS01
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500
007600     SELECT TDRQS02 ASSIGN TO TDRQS02
007700            ORGANIZATION      IS SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900
008000     SELECT TDRQS03 ASSIGN TO TDRQS03
008100            ORGANIZATION      IS SEQUENTIAL
008200            FILE STATUS       IS WK-C-FILE-STATUS.
008300
008400     SELECT TDRQS04 ASSIGN TO TDRQS04
008500            ORGANIZATION      IS SEQUENTIAL
008600            FILE STATUS       IS WK-C-FILE-STATUS.
008700
008800     SELECT TDRQS05 ASSIGN TO TDRQS05
008900            ORGANIZATION      IS SEQUENTIAL
009000            FILE STATUS       IS WK-C-FILE-STATUS.
009100
009200     SELECT TDRQS06 ASSIGN TO TDRQS06
009300            ORGANIZATION      IS SEQUENTIAL
009400            FILE STATUS       IS WK-C-FILE-STATUS.
009500
009600 EJECT
009700***************
009800 DATA DIVISION.
009900***************
010000 FILE SECTION.
010100**************
010200 FD  TDRLNK01
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-C-TDRLNK01.
010500 01  WK-C-TDRLNK01.
010600     COPY TDRLNKD.
010700
010800 FD  TDRQRP01
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS WK-C-TDRQRP01.
011100 01  WK-C-TDRQRP01             PIC X(132).
011200
011300* SECTION 1/2 - MISSING-AMOUNT RATE SUMMARY, BY CUSTOMER
011400 FD  TDRQS01
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS WK-C-TDRQS01.
011700 01  WK-C-TDRQS01.
011800     05  QS1-CUSTOMER              PIC X(40).
011900     05  QS1-TOTAL                 PIC S9(07) COMP.
012000     05  QS1-MISSING               PIC S9(07) COMP.
012100     05  QS1-RATE                  PIC S9(01)V9(04) COMP-3.
012200     05  QS1-PCT                   PIC S9(03)V9(02) COMP-3.
012300     05  FILLER                    PIC X(10).
012400
012500* SECTION 2 - MISSING-AMOUNT RATE SUMMARY, BY RECORD TYPE
012600 FD  TDRQS02
012700     LABEL RECORDS ARE OMITTED
012800     DATA RECORD IS WK-C-TDRQS02.
012900 01  WK-C-TDRQS02.
013000     05  QS2-RECTYPE               PIC X(02).
013100     05  FILLER                    PIC X(38).
013200     05  QS2-TOTAL                 PIC S9(07) COMP.
013300     05  QS2-MISSING               PIC S9(07) COMP.
013400     05  QS2-RATE                  PIC S9(01)V9(04) COMP-3.
013500     05  QS2-PCT                   PIC S9(03)V9(02) COMP-3.
013600     05  FILLER                    PIC X(10).
013700
013800* SECTION 3 - UNIT-OF-MEASURE DISTRIBUTION, BY CUSTOMER
013900 FD  TDRQS03
014000     LABEL RECORDS ARE OMITTED
014100     DATA RECORD IS WK-C-TDRQS03.
014200 01  WK-C-TDRQS03.
014300     05  QS3-CUSTOMER              PIC X(40).
014400     05  QS3-UNIT-W                PIC S9(07) COMP.
014500     05  QS3-UNIT-Y                PIC S9(07) COMP.
014600     05  QS3-UNIT-U                PIC S9(07) COMP.
014700     05  FILLER                    PIC X(10).
014800
014900* SECTION 4 - UNIT-OF-MEASURE DISTRIBUTION, BY RECORD TYPE
015000 FD  TDRQS04
015100     LABEL RECORDS ARE OMITTED
015200     DATA RECORD IS WK-C-TDRQS04.
015300 01  WK-C-TDRQS04.
015400     05  QS4-RECTYPE               PIC X(02).
015500     05  FILLER                    PIC X(38).
015600     05  QS4-UNIT-W                PIC S9(07) COMP.
015700     05  QS4-UNIT-Y                PIC S9(07) COMP.
015800     05  QS4-UNIT-U                PIC S9(07) COMP.
015900     05  FILLER                    PIC X(10).
016000
016100* SECTION 5 - TENDER/BID BALANCE SUMMARY, BY BALANCE-NOTE CODE
016200 FD  TDRQS05
016300     LABEL RECORDS ARE OMITTED
016400     DATA RECORD IS WK-C-TDRQS05.
016500 01  WK-C-TDRQS05.
016600     05  QS5-NOTE-CODE             PIC X(01).
016700     05  QS5-PROJECT-COUNT         PIC S9(07) COMP.
016800     05  FILLER                    PIC X(20).
016900
017000* SECTION 6 - CORE PROJECT-NAME QUALITY, OVERALL AND BY CUSTOMER
017100 FD  TDRQS06
017200     LABEL RECORDS ARE OMITTED
017300     DATA RECORD IS WK-C-TDRQS06.
017400 01  WK-C-TDRQS06.
017500     05  QS6-KEY                   PIC X(40).
017600     05  QS6-TOTAL                 PIC S9(07) COMP.
017700     05  QS6-EMPTY                 PIC S9(07) COMP.
017800     05  QS6-EMPTY-RATE            PIC S9(01)V9(04) COMP-3.
017900*    TCR0577 - OVERALL LINE REPORTS A 2DP PERCENT, NOT THE
018000*    4DP RATE - SEE P160-PRINT-SECTION6.
018100     05  QS6-EMPTY-PCT             PIC S9(03)V9(02) COMP-3.
018200     05  QS6-SHORT                 PIC S9(07) COMP.
018300     05  QS6-SHORT-RATE            PIC S9(01)V9(04) COMP-3.
018400     05  QS6-SHORT-PCT             PIC S9(03)V9(02) COMP-3.
018500     05  FILLER                    PIC X(04).
018600
018700*************************
018800 WORKING-STORAGE SECTION.
018900*************************
019000 01  FILLER              PIC X(24)  VALUE
019100     "** PROGRAM TDRQRP1  **".
019200
019300 01  WK-C-COMMON.
019400     COPY TDRCOMN.
019500
019600* QUALITY-REPORT AGGREGATION TABLES AND THE LINK-1/QUALITY-1
019700* CLASS LOOKUP - SAME DECK TDRLNK1 USES.
019800     COPY TDRQAGG.
019900
020000 01  WS-EOF-SW                  PIC X(01)  VALUE "N".
020100     88  WS-EOF                        VALUE "Y".
020200
020300 01  WS-TOT-READ                PIC S9(07) COMP VALUE ZERO.
020400
020500 01  WS-TODAY                   PIC 9(06)  VALUE ZERO.
020600 01  WS-TODAY-R REDEFINES WS-TODAY.
020700     05  WS-TODAY-YY             PIC 9(02).
020800     05  WS-TODAY-MM             PIC 9(02).
020900     05  WS-TODAY-DD             PIC 9(02).
021000
021100* ------------- FIND-OR-ADD / CLASSIFY SCRATCH AREAS --------------*
021200 01  WS-SCAN-IX                 PIC S9(05) COMP VALUE ZERO.
021300 01  WS-CLASS-IX                PIC S9(02) COMP VALUE ZERO.
021400 01  WS-REC-CLASS                PIC X(01) VALUE SPACES.
021500 01  WS-CUST-FOUND-IX            PIC S9(04) COMP VALUE ZERO.
021600 01  WS-RT-FOUND-IX              PIC S9(04) COMP VALUE ZERO.
021700 01  WS-PROJ-FOUND-IX            PIC S9(05) COMP VALUE ZERO.
021800
021900* ------------- CORE-NAME TRIMMED-LENGTH SCAN WORK AREA ------------*
022000 01  WS-CORE-LEN                 PIC S9(04) COMP VALUE ZERO.
022100
022200* ------------- SHARED RATE/PERCENT COMPUTATION (QUALITY-2) --------*
022300 01  WS-RATE-NUM                 PIC S9(07) COMP VALUE ZERO.
022400 01  WS-RATE-DEN                 PIC S9(07) COMP VALUE ZERO.
022500 01  WS-RATE-RESULT              PIC S9(01)V9(04) COMP-3 VALUE ZERO.
022600 01  WS-PCT-RESULT                PIC S9(03)V9(02) COMP-3 VALUE ZERO.
022700
022800* ------------- PRINT-LINE WORK AREA, ONE COLUMN LAYOUT PER --------*
022900* ------------- SECTION SHAPE, ALL THREE REDEFINING THE SAME -------*
023000* ------------- 132-BYTE PRINT LINE.  SECTIONS 2 AND 4 BORROW ------*
023100* ------------- THE SEC1/SEC3 LAYOUT - THE KEY COLUMN IS WIDE ------*
023200* ------------- ENOUGH TO CARRY A 2-CHAR RECORD-TYPE CODE TOO. -----*
023300 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
023400
023500 01  WS-PRINT-SEC1 REDEFINES WS-PRINT-LINE.
023600     05  WS-P1-KEY                PIC X(40).
023700     05  FILLER                   PIC X(02).
023800     05  WS-P1-TOTAL              PIC ZZZ,ZZ9.
023900     05  FILLER                   PIC X(02).
024000     05  WS-P1-MISSING            PIC ZZZ,ZZ9.
024100     05  FILLER                   PIC X(02).
024200     05  WS-P1-RATE               PIC Z.9999.
024300     05  FILLER                   PIC X(02).
024400     05  WS-P1-PCT                PIC ZZ9.99.
024500     05  WS-P1-PCT-SIGN           PIC X(01).
024600     05  FILLER                   PIC X(57).
024700
024800 01  WS-PRINT-SEC3 REDEFINES WS-PRINT-LINE.
024900     05  WS-P3-KEY                PIC X(40).
025000     05  FILLER                   PIC X(02).
025100     05  WS-P3-UNIT-W             PIC ZZZ,ZZ9.
025200     05  FILLER                   PIC X(02).
025300     05  WS-P3-UNIT-Y             PIC ZZZ,ZZ9.
025400     05  FILLER                   PIC X(02).
025500     05  WS-P3-UNIT-U             PIC ZZZ,ZZ9.
025600     05  FILLER                   PIC X(65).
025700
025800 01  WS-PRINT-SEC5 REDEFINES WS-PRINT-LINE.
025900     05  WS-P5-CODE               PIC X(01).
026000     05  FILLER                   PIC X(02).
026100     05  WS-P5-LABEL              PIC X(20).
026200     05  FILLER                   PIC X(02).
026300     05  WS-P5-COUNT              PIC ZZZ,ZZ9.
026400     05  FILLER                   PIC X(100).
026500
026600 01  WS-PRINT-SEC6 REDEFINES WS-PRINT-LINE.
026700     05  WS-P6-KEY                PIC X(40).
026800     05  FILLER                   PIC X(02).
026900     05  WS-P6-TOTAL              PIC ZZZ,ZZ9.
027000     05  FILLER                   PIC X(02).
027100     05  WS-P6-EMPTY              PIC ZZZ,ZZ9.
027200     05  FILLER                   PIC X(02).
027300     05  WS-P6-EMPTY-RATE         PIC Z.9999.
027400     05  FILLER                   PIC X(02).
027500     05  WS-P6-SHORT              PIC ZZZ,ZZ9.
027600     05  FILLER                   PIC X(02).
027700     05  WS-P6-SHORT-RATE         PIC Z.9999.
027800     05  FILLER                   PIC X(49).
027900
028000*    TCR0577 - SAME LINE, SAME SLOTS, AS WS-PRINT-SEC6 ABOVE -
028100*    THE "OVERALL" ROW PRINTS A 2DP PERCENT IN THE SAME BYTE
028200*    POSITIONS THE PER-CUSTOMER ROWS USE FOR THE 4DP RATE.
028300*    PIC Z.9999 AND PIC ZZ9.99 ARE BOTH SIX BYTES WIDE SO NO
028400*    OTHER COLUMN ON THE LINE MOVES.
028500 01  WS-PRINT-SEC6-OVERALL REDEFINES WS-PRINT-LINE.
028600     05  FILLER                   PIC X(40).
028700     05  FILLER                   PIC X(02).
028800     05  FILLER                   PIC X(07).
028900     05  FILLER                   PIC X(02).
029000     05  FILLER                   PIC X(07).
029100     05  FILLER                   PIC X(02).
029200     05  WS-P6-EMPTY-PCT          PIC ZZ9.99.
029300     05  FILLER                   PIC X(02).
029400     05  FILLER                   PIC X(07).
029500     05  FILLER                   PIC X(02).
029600     05  WS-P6-SHORT-PCT          PIC ZZ9.99.
029700     05  FILLER                   PIC X(49).
029800
029900*****************
030000 LINKAGE SECTION.
030100*****************
030200     COPY TDRSTAT.
030300
030400***************************
030500 PROCEDURE DIVISION USING WK-C-STAGE-RESULT.
030600***************************
030700 MAIN-MODULE.
030800     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.
030900     IF  NOT WK-STAGE-OKAY
031000         EXIT PROGRAM
031100     END-IF.
031200     PERFORM B000-ACCUMULATE THRU B099-ACCUMULATE-EX.
031300     PERFORM B250-SET-BALANCE-NOTES THRU B299-SET-BALANCE-NOTES-EX.
031400     PERFORM P000-PRINT-REPORT-HEADER THRU P000-PRINT-REPORT-HEADER-EX.
031500     PERFORM P110-PRINT-SECTION1 THRU P110-PRINT-SECTION1-EX.
031600     PERFORM P120-PRINT-SECTION2 THRU P120-PRINT-SECTION2-EX.
031700     PERFORM P130-PRINT-SECTION3 THRU P130-PRINT-SECTION3-EX.
031800     PERFORM P140-PRINT-SECTION4 THRU P140-PRINT-SECTION4-EX.
031900     PERFORM P150-PRINT-SECTION5 THRU P150-PRINT-SECTION5-EX.
032000     PERFORM P160-PRINT-SECTION6 THRU P160-PRINT-SECTION6-EX.
032100     PERFORM Z100-PRINT-PAGE-FOOTER THRU Z100-PRINT-PAGE-FOOTER-EX.
032200     CLOSE TDRLNK01 TDRQRP01 TDRQS01 TDRQS02 TDRQS03
032300           TDRQS04 TDRQS05 TDRQS06.
032400     DISPLAY "TDRQRP1 - RECORDS READ        " WS-TOT-READ.
032500     DISPLAY "TDRQRP1 - CUSTOMERS REPORTED  " WK-CUST-COUNT.
032600     DISPLAY "TDRQRP1 - PROJECTS BALANCED   " WK-PROJ-COUNT.
032700     EXIT PROGRAM.
032800
032900*---------------------------------------------------------------*
033000* A000 - OPEN THE INPUT FILE AND ALL SEVEN OUTPUT FILES.
033100*---------------------------------------------------------------*
033200 A000-OPEN-FILES.
033300*---------------------------------------------------------------*
033400     MOVE ZERO   TO WK-C-STAGE-RC.
033500     MOVE SPACES TO WK-C-STAGE-MSG.
033600     ACCEPT WS-TODAY FROM DATE.
033700     OPEN INPUT TDRLNK01.
033800     IF  NOT WK-C-SUCCESSFUL
033900         MOVE 8 TO WK-C-STAGE-RC
034000         STRING "TDRQRP1 - OPEN FILE ERROR - TDRLNK01, STATUS "
034100                WK-C-FILE-STATUS DELIMITED BY SIZE
034200                INTO WK-C-STAGE-MSG
034300         DISPLAY WK-C-STAGE-MSG
034400         GO TO A099-OPEN-FILES-EX
034500     END-IF.
034600     OPEN OUTPUT TDRQRP01.
034700     IF  NOT WK-C-SUCCESSFUL
034800         MOVE 8 TO WK-C-STAGE-RC
034900         STRING "TDRQRP1 - OPEN FILE ERROR - TDRQRP01, STATUS "
035000                WK-C-FILE-STATUS DELIMITED BY SIZE
035100                INTO WK-C-STAGE-MSG
035200         DISPLAY WK-C-STAGE-MSG
035300         CLOSE TDRLNK01
035400         GO TO A099-OPEN-FILES-EX
035500     END-IF.
035600     OPEN OUTPUT TDRQS01 TDRQS02 TDRQS03 TDRQS04 TDRQS05 TDRQS06.
035700     IF  NOT WK-C-SUCCESSFUL
035800         MOVE 8 TO WK-C-STAGE-RC
035900         STRING "TDRQRP1 - OPEN FILE ERROR - TDRQS0N, STATUS "
036000                WK-C-FILE-STATUS DELIMITED BY SIZE
036100                INTO WK-C-STAGE-MSG
036200         DISPLAY WK-C-STAGE-MSG
036300         CLOSE TDRLNK01 TDRQRP01
036400         GO TO A099-OPEN-FILES-EX
036500     END-IF.
036600 A099-OPEN-FILES-EX.
036700     EXIT.
036800
036900*---------------------------------------------------------------*
037000* B000 - READ TENDER-LINKED ONCE AND ROLL EVERY RECORD INTO THE
037100* CUSTOMER, RECORD-TYPE, AND PROJECT TABLES ON TDRQAGG.
037200*---------------------------------------------------------------*
037300 B000-ACCUMULATE.
037400*---------------------------------------------------------------*
037500     MOVE "N" TO WS-EOF-SW.
037600     PERFORM B100-READ-ONE-LINKED THRU B100-READ-ONE-LINKED-EX.
037700     PERFORM B200-ACCUMULATE-ONE
037800        THRU B200-ACCUMULATE-ONE-EX
037900        UNTIL WS-EOF.
038000 B099-ACCUMULATE-EX.
038100     EXIT.
038200
038300 B100-READ-ONE-LINKED.
038400     READ TDRLNK01
038500         AT END MOVE "Y" TO WS-EOF-SW.
038600 B100-READ-ONE-LINKED-EX.
038700     EXIT.
038800
038900 B200-ACCUMULATE-ONE.
039000     ADD 1 TO WS-TOT-READ.
039100     PERFORM C050-CLASSIFY-RECORD THRU C050-CLASSIFY-RECORD-EX.
039200     PERFORM C060-CORE-LENGTH THRU C060-CORE-LENGTH-EX.
039300
039400     PERFORM D100-FIND-OR-ADD-CUSTOMER
039500        THRU D100-FIND-OR-ADD-CUSTOMER-EX.
039600     IF  WS-CUST-FOUND-IX > 0
039700         ADD 1 TO WK-CUST-TOTAL(WS-CUST-FOUND-IX)
039800         IF  LK-AMOUNT-MISSING = "Y"
039900             ADD 1 TO WK-CUST-MISSING(WS-CUST-FOUND-IX)
040000         END-IF
040100         EVALUATE LK-AMOUNT-UNIT
040200             WHEN "W"  ADD 1 TO WK-CUST-UNIT-W(WS-CUST-FOUND-IX)
040300             WHEN "Y"  ADD 1 TO WK-CUST-UNIT-Y(WS-CUST-FOUND-IX)
040400             WHEN OTHER ADD 1 TO WK-CUST-UNIT-U(WS-CUST-FOUND-IX)
040500         END-EVALUATE
040600         IF  WS-CORE-LEN = 0
040700             ADD 1 TO WK-CUST-CORE-EMPTY(WS-CUST-FOUND-IX)
040800             ADD 1 TO WK-CORE-EMPTY
040900         ELSE
041000             IF  WS-CORE-LEN < 5
041100                 ADD 1 TO WK-CUST-CORE-SHORT(WS-CUST-FOUND-IX)
041200                 ADD 1 TO WK-CORE-SHORT
041300             END-IF
041400         END-IF
041500         ADD 1 TO WK-CORE-TOTAL
041600     END-IF.
041700
041800     PERFORM D200-FIND-OR-ADD-RECTYPE
041900        THRU D200-FIND-OR-ADD-RECTYPE-EX.
042000     IF  WS-RT-FOUND-IX > 0
042100         ADD 1 TO WK-RT-TOTAL(WS-RT-FOUND-IX)
042200         IF  LK-AMOUNT-MISSING = "Y"
042300             ADD 1 TO WK-RT-MISSING(WS-RT-FOUND-IX)
042400         END-IF
042500         EVALUATE LK-AMOUNT-UNIT
042600             WHEN "W"  ADD 1 TO WK-RT-UNIT-W(WS-RT-FOUND-IX)
042700             WHEN "Y"  ADD 1 TO WK-RT-UNIT-Y(WS-RT-FOUND-IX)
042800             WHEN OTHER ADD 1 TO WK-RT-UNIT-U(WS-RT-FOUND-IX)
042900         END-EVALUATE
043000     END-IF.
043100
043200     PERFORM D300-FIND-OR-ADD-PROJECT
043300        THRU D300-FIND-OR-ADD-PROJECT-EX.
043400     IF  WS-PROJ-FOUND-IX > 0
043500         EVALUATE WS-REC-CLASS
043600             WHEN "T"  ADD 1 TO WK-PROJ-TENDER-CT(WS-PROJ-FOUND-IX)
043700             WHEN "B"  ADD 1 TO WK-PROJ-BID-CT(WS-PROJ-FOUND-IX)
043800             WHEN OTHER ADD 1 TO WK-PROJ-OTHER-CT(WS-PROJ-FOUND-IX)
043900         END-EVALUATE
044000     END-IF.
044100
044200     PERFORM B100-READ-ONE-LINKED THRU B100-READ-ONE-LINKED-EX.
044300 B200-ACCUMULATE-ONE-EX.
044400     EXIT.
044500
044600*---------------------------------------------------------------*
044700* C050 - LINK-1/QUALITY-1 RECORD-TYPE CLASS LOOKUP AGAINST
044800* WK-CLASS-TABLE (TDRQAGG) - SAME LOOKUP TDRLNK1 USES.
044900*---------------------------------------------------------------*
045000 C050-CLASSIFY-RECORD.
045100     MOVE "O" TO WS-REC-CLASS.
045200     MOVE 1 TO WS-CLASS-IX.
045300     PERFORM C055-CHECK-ONE-CLASS-ENTRY
045400        THRU C055-CHECK-ONE-CLASS-ENTRY-EX
045500        UNTIL WS-CLASS-IX > 11.
045600 C050-CLASSIFY-RECORD-EX.
045700     EXIT.
045800
045900 C055-CHECK-ONE-CLASS-ENTRY.
046000     IF  LK-RECORD-TYPE = WK-CLASS-RTCODE(WS-CLASS-IX)
046100         MOVE WK-CLASS-VALUE(WS-CLASS-IX) TO WS-REC-CLASS
046200         MOVE 11 TO WS-CLASS-IX
046300     END-IF.
046400     ADD 1 TO WS-CLASS-IX.
046500 C055-CHECK-ONE-CLASS-ENTRY-EX.
046600     EXIT.
046700
046800*---------------------------------------------------------------*
046900* C060 - TRIMMED LENGTH OF LK-PROJECT-CORE, BY THE SAME
047000* BACKWARD-SCAN IDIOM AS TDRGRP1 C120/TDRANL1 C050.  ZERO MEANS
047100* THE CORE NAME IS BLANK - "EMPTY" FOR QUALITY-2.
047200*---------------------------------------------------------------*
047300 C060-CORE-LENGTH.
047400     MOVE ZERO TO WS-CORE-LEN.
047500     IF  LK-PROJECT-CORE NOT = SPACES
047600         MOVE 200 TO WS-SCAN-IX
047700         PERFORM C065-CHECK-ONE-CORE-CHAR
047800            THRU C065-CHECK-ONE-CORE-CHAR-EX
047900            UNTIL WS-SCAN-IX < 1
048000     END-IF.
048100 C060-CORE-LENGTH-EX.
048200     EXIT.
048300
048400 C065-CHECK-ONE-CORE-CHAR.
048500     IF  LK-PROJECT-CORE(WS-SCAN-IX:1) NOT = SPACE
048600         MOVE WS-SCAN-IX TO WS-CORE-LEN
048700         GO TO C060-CORE-LENGTH-EX
048800     END-IF.
048900     SUBTRACT 1 FROM WS-SCAN-IX.
049000 C065-CHECK-ONE-CORE-CHAR-EX.
049100     EXIT.
049200
049300*---------------------------------------------------------------*
049400* D100 - FIND WK-CUST-TABLE ENTRY FOR LK-CUSTOMER, ADDING A NEW
049500* ZEROED ENTRY, FIRST-APPEARANCE ORDER, IF NOT ALREADY THERE.
049600* RETURNS ZERO IN WS-CUST-FOUND-IX IF THE TABLE IS FULL (300).
049700*---------------------------------------------------------------*
049800 D100-FIND-OR-ADD-CUSTOMER.
049900     MOVE ZERO TO WS-CUST-FOUND-IX.
050000     MOVE 1 TO WS-SCAN-IX.
050100     PERFORM D105-CHECK-ONE-CUSTOMER
050200        THRU D105-CHECK-ONE-CUSTOMER-EX
050300        UNTIL WS-SCAN-IX > WK-CUST-COUNT.
050400     IF  WK-CUST-COUNT < 300
050500         ADD 1 TO WK-CUST-COUNT
050600         MOVE LK-CUSTOMER TO WK-CUST-NAME(WK-CUST-COUNT)
050700         MOVE ZERO        TO WK-CUST-TOTAL(WK-CUST-COUNT)
050800                              WK-CUST-MISSING(WK-CUST-COUNT)
050900                              WK-CUST-UNIT-W(WK-CUST-COUNT)
051000                              WK-CUST-UNIT-Y(WK-CUST-COUNT)
051100                              WK-CUST-UNIT-U(WK-CUST-COUNT)
051200                              WK-CUST-CORE-EMPTY(WK-CUST-COUNT)
051300                              WK-CUST-CORE-SHORT(WK-CUST-COUNT)
051400         MOVE WK-CUST-COUNT TO WS-CUST-FOUND-IX
051500     END-IF.
051600 D100-FIND-OR-ADD-CUSTOMER-EX.
051700     EXIT.
051800
051900 D105-CHECK-ONE-CUSTOMER.
052000     IF  WK-CUST-NAME(WS-SCAN-IX) = LK-CUSTOMER
052100         MOVE WS-SCAN-IX TO WS-CUST-FOUND-IX
052200         GO TO D100-FIND-OR-ADD-CUSTOMER-EX.
052300     END-IF.
052400     ADD 1 TO WS-SCAN-IX.
052500 D105-CHECK-ONE-CUSTOMER-EX.
052600     EXIT.
052700
052800*---------------------------------------------------------------*
052900* D200 - FIND WK-RT-TABLE ENTRY FOR LK-RECORD-TYPE, ADDING A NEW
053000* ZEROED ENTRY, FIRST-APPEARANCE ORDER, IF NOT ALREADY THERE.
053100*---------------------------------------------------------------*
053200 D200-FIND-OR-ADD-RECTYPE.
053300     MOVE ZERO TO WS-RT-FOUND-IX.
053400     MOVE 1 TO WS-SCAN-IX.
053500     PERFORM D205-CHECK-ONE-RECTYPE
053600        THRU D205-CHECK-ONE-RECTYPE-EX
053700        UNTIL WS-SCAN-IX > WK-RT-COUNT.
053800     IF  WK-RT-COUNT < 11
053900         ADD 1 TO WK-RT-COUNT
054000         MOVE LK-RECORD-TYPE TO WK-RT-CODE(WK-RT-COUNT)
054100         MOVE ZERO           TO WK-RT-TOTAL(WK-RT-COUNT)
054200                                 WK-RT-MISSING(WK-RT-COUNT)
054300                                 WK-RT-UNIT-W(WK-RT-COUNT)
054400                                 WK-RT-UNIT-Y(WK-RT-COUNT)
054500                                 WK-RT-UNIT-U(WK-RT-COUNT)
054600         MOVE WK-RT-COUNT TO WS-RT-FOUND-IX
054700     END-IF.
054800 D200-FIND-OR-ADD-RECTYPE-EX.
054900     EXIT.
055000
055100 D205-CHECK-ONE-RECTYPE.
055200     IF  WK-RT-CODE(WS-SCAN-IX) = LK-RECORD-TYPE
055300         MOVE WS-SCAN-IX TO WS-RT-FOUND-IX
055400         GO TO D200-FIND-OR-ADD-RECTYPE-EX.
055500     END-IF.
055600     ADD 1 TO WS-SCAN-IX.
055700 D205-CHECK-ONE-RECTYPE-EX.
055800     EXIT.
055900
056000*---------------------------------------------------------------*
056100* D300 - FIND WK-PROJ-TABLE ENTRY FOR LK-PROJECT-ID, ADDING A
056200* NEW ZEROED ENTRY, FIRST-APPEARANCE ORDER, IF NOT ALREADY THERE.
056300*---------------------------------------------------------------*
056400 D300-FIND-OR-ADD-PROJECT.
056500     MOVE ZERO TO WS-PROJ-FOUND-IX.
056600     MOVE 1 TO WS-SCAN-IX.
056700     PERFORM D305-CHECK-ONE-PROJECT
056800        THRU D305-CHECK-ONE-PROJECT-EX
056900        UNTIL WS-SCAN-IX > WK-PROJ-COUNT.
057000     IF  WK-PROJ-COUNT < 8000
057100         ADD 1 TO WK-PROJ-COUNT
057200         MOVE LK-PROJECT-ID TO WK-PROJ-ID(WK-PROJ-COUNT)
057300         MOVE ZERO          TO WK-PROJ-TENDER-CT(WK-PROJ-COUNT)
057400                                WK-PROJ-BID-CT(WK-PROJ-COUNT)
057500                                WK-PROJ-OTHER-CT(WK-PROJ-COUNT)
057600         MOVE "N"           TO WK-PROJ-NOTE(WK-PROJ-COUNT)
057700         MOVE WK-PROJ-COUNT TO WS-PROJ-FOUND-IX
057800     END-IF.
057900 D300-FIND-OR-ADD-PROJECT-EX.
058000     EXIT.
058100
058200 D305-CHECK-ONE-PROJECT.
058300     IF  WK-PROJ-ID(WS-SCAN-IX) = LK-PROJECT-ID
058400         MOVE WS-SCAN-IX TO WS-PROJ-FOUND-IX
058500         GO TO D300-FIND-OR-ADD-PROJECT-EX.
058600     END-IF.
058700     ADD 1 TO WS-SCAN-IX.
058800 D305-CHECK-ONE-PROJECT-EX.
058900     EXIT.
059000
059100*---------------------------------------------------------------*
059200* B250 - QUALITY-1.  ONE PASS OVER WK-PROJ-TABLE, SETTING EACH
059300* PROJECT'S BALANCE NOTE FROM ITS TENDER/BID COUNTS AND ROLLING
059400* THE RESULT INTO WK-BAL-SUMMARY FOR SECTION 5.  A PROJECT'S
059500* "OTHER" COUNT PLAYS NO PART IN THE NOTE - TENDER/BID ONLY.
059600*---------------------------------------------------------------*
059700 B250-SET-BALANCE-NOTES.
059800*---------------------------------------------------------------*
059900     MOVE ZERO TO WK-BAL-BOTH-CT WK-BAL-TENDER-CT
060000                  WK-BAL-BID-CT  WK-BAL-NEITHER-CT.
060100     MOVE 1 TO WS-SCAN-IX.
060200     PERFORM B255-SET-ONE-BALANCE-NOTE
060300        THRU B255-SET-ONE-BALANCE-NOTE-EX
060400        UNTIL WS-SCAN-IX > WK-PROJ-COUNT.
060500 B299-SET-BALANCE-NOTES-EX.
060600     EXIT.
060700
060800 B255-SET-ONE-BALANCE-NOTE.
060900     EVALUATE TRUE
061000         WHEN WK-PROJ-TENDER-CT(WS-SCAN-IX) = 0
061100              AND WK-PROJ-BID-CT(WS-SCAN-IX) > 0
061200             MOVE "D" TO WK-PROJ-NOTE(WS-SCAN-IX)
061300             ADD 1 TO WK-BAL-BID-CT
061400         WHEN WK-PROJ-TENDER-CT(WS-SCAN-IX) > 0
061500              AND WK-PROJ-BID-CT(WS-SCAN-IX) = 0
061600             MOVE "T" TO WK-PROJ-NOTE(WS-SCAN-IX)
061700             ADD 1 TO WK-BAL-TENDER-CT
061800         WHEN WK-PROJ-TENDER-CT(WS-SCAN-IX) > 0
061900              AND WK-PROJ-BID-CT(WS-SCAN-IX) > 0
062000             MOVE "B" TO WK-PROJ-NOTE(WS-SCAN-IX)
062100             ADD 1 TO WK-BAL-BOTH-CT
062200         WHEN OTHER
062300             MOVE "N" TO WK-PROJ-NOTE(WS-SCAN-IX)
062400             ADD 1 TO WK-BAL-NEITHER-CT
062500     END-EVALUATE.
062600     ADD 1 TO WS-SCAN-IX.
062700 B255-SET-ONE-BALANCE-NOTE-EX.
062800     EXIT.
062900
063000*---------------------------------------------------------------*
063100* B900 - QUALITY-2.  SHARED RATE/PERCENT PARAGRAPH - CALLER
063200* LOADS WS-RATE-NUM/WS-RATE-DEN FIRST.  ROUNDED ON THE COMPUTE
063300* VERB GIVES THE REQUIRED HALF-UP ROUNDING (4 DP RATE, THEN 2 DP
063400* PERCENT OF THE ROUNDED RATE).  A ZERO DENOMINATOR GIVES ZERO
063500* ON BOTH, NOT A DIVIDE-BY-ZERO ABEND.
063600*---------------------------------------------------------------*
063700 B900-COMPUTE-RATE.
063800     IF  WS-RATE-DEN = 0
063900         MOVE ZERO TO WS-RATE-RESULT
064000         MOVE ZERO TO WS-PCT-RESULT
064100     ELSE
064200         COMPUTE WS-RATE-RESULT ROUNDED =
064300                 WS-RATE-NUM / WS-RATE-DEN
064400         COMPUTE WS-PCT-RESULT ROUNDED =
064500                 WS-RATE-RESULT * 100
064600     END-IF.
064700 B900-COMPUTE-RATE-EX.
064800     EXIT.
064900
065000*---------------------------------------------------------------*
065100* P000 - REPORT HEADER, SAME Y2K-EXPANDED RUN-DATE BANNER AS THE
065200* REST OF THE PIPELINE (SEE TDRCOMN TCR0241).
065300*---------------------------------------------------------------*
065400 P000-PRINT-REPORT-HEADER.
065500*---------------------------------------------------------------*
065600     MOVE SPACES TO WS-PRINT-LINE.
065700     STRING "TENDER/BID LEADS INSIGHTS - QUALITY REPORT - RUN "
065800            "20" WS-TODAY-YY "-" WS-TODAY-MM "-" WS-TODAY-DD
065900            DELIMITED BY SIZE INTO WS-PRINT-LINE
066000     END-STRING.
066100     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
066200     MOVE SPACES TO WS-PRINT-LINE.
066300     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
066400 P000-PRINT-REPORT-HEADER-EX.
066500     EXIT.
066600
066700*---------------------------------------------------------------*
066800* P110 - SECTION 1.  MISSING-AMOUNT RATE, BY CUSTOMER.
066900*---------------------------------------------------------------*
067000 P110-PRINT-SECTION1.
067100*---------------------------------------------------------------*
067200     MOVE SPACES TO WS-PRINT-LINE.
067300     STRING "SECTION 1 - MISSING-AMOUNT RATE BY CUSTOMER"
067400            DELIMITED BY SIZE INTO WS-PRINT-LINE
067500     END-STRING.
067600     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
067700     MOVE 1 TO WS-SCAN-IX.
067800     PERFORM P115-PRINT-ONE-SECTION1-LINE
067900        THRU P115-PRINT-ONE-SECTION1-LINE-EX
068000        UNTIL WS-SCAN-IX > WK-CUST-COUNT.
068100 P110-PRINT-SECTION1-EX.
068200     EXIT.
068300
068400 P115-PRINT-ONE-SECTION1-LINE.
068500     MOVE WK-CUST-TOTAL(WS-SCAN-IX)   TO WS-RATE-DEN.
068600     MOVE WK-CUST-MISSING(WS-SCAN-IX) TO WS-RATE-NUM.
068700     PERFORM B900-COMPUTE-RATE THRU B900-COMPUTE-RATE-EX.
068800     MOVE SPACES TO WS-PRINT-LINE.
068900     MOVE WK-CUST-NAME(WS-SCAN-IX)    TO WS-P1-KEY.
069000     MOVE WK-CUST-TOTAL(WS-SCAN-IX)   TO WS-P1-TOTAL.
069100     MOVE WK-CUST-MISSING(WS-SCAN-IX) TO WS-P1-MISSING.
069200     MOVE WS-RATE-RESULT              TO WS-P1-RATE.
069300     MOVE WS-PCT-RESULT               TO WS-P1-PCT.
069400     MOVE "%"                         TO WS-P1-PCT-SIGN.
069500     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
069600     MOVE SPACES                      TO WK-C-TDRQS01.
069700     MOVE WK-CUST-NAME(WS-SCAN-IX)    TO QS1-CUSTOMER.
069800     MOVE WK-CUST-TOTAL(WS-SCAN-IX)   TO QS1-TOTAL.
069900     MOVE WK-CUST-MISSING(WS-SCAN-IX) TO QS1-MISSING.
070000     MOVE WS-RATE-RESULT              TO QS1-RATE.
070100     MOVE WS-PCT-RESULT               TO QS1-PCT.
070200     WRITE WK-C-TDRQS01.
070300     ADD 1 TO WS-SCAN-IX.
070400 P115-PRINT-ONE-SECTION1-LINE-EX.
070500     EXIT.
070600
070700*---------------------------------------------------------------*
070800* P120 - SECTION 2.  MISSING-AMOUNT RATE, BY RECORD TYPE.
070900*---------------------------------------------------------------*
071000 P120-PRINT-SECTION2.
071100*---------------------------------------------------------------*
071200     MOVE SPACES TO WS-PRINT-LINE.
071300     STRING "SECTION 2 - MISSING-AMOUNT RATE BY RECORD TYPE"
071400            DELIMITED BY SIZE INTO WS-PRINT-LINE
071500     END-STRING.
071600     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
071700     MOVE 1 TO WS-SCAN-IX.
071800     PERFORM P125-PRINT-ONE-SECTION2-LINE
071900        THRU P125-PRINT-ONE-SECTION2-LINE-EX
072000        UNTIL WS-SCAN-IX > WK-RT-COUNT.
072100 P120-PRINT-SECTION2-EX.
072200     EXIT.
072300
072400 P125-PRINT-ONE-SECTION2-LINE.
072500     MOVE WK-RT-TOTAL(WS-SCAN-IX)   TO WS-RATE-DEN.
072600     MOVE WK-RT-MISSING(WS-SCAN-IX) TO WS-RATE-NUM.
072700     PERFORM B900-COMPUTE-RATE THRU B900-COMPUTE-RATE-EX.
072800     MOVE SPACES TO WS-PRINT-LINE.
072900     MOVE WK-RT-CODE(WS-SCAN-IX)    TO WS-P1-KEY.
073000     MOVE WK-RT-TOTAL(WS-SCAN-IX)   TO WS-P1-TOTAL.
073100     MOVE WK-RT-MISSING(WS-SCAN-IX) TO WS-P1-MISSING.
073200     MOVE WS-RATE-RESULT            TO WS-P1-RATE.
073300     MOVE WS-PCT-RESULT             TO WS-P1-PCT.
073400     MOVE "%"                       TO WS-P1-PCT-SIGN.
073500     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
073600     MOVE SPACES                    TO WK-C-TDRQS02.
073700     MOVE WK-RT-CODE(WS-SCAN-IX)    TO QS2-RECTYPE.
073800     MOVE WK-RT-TOTAL(WS-SCAN-IX)   TO QS2-TOTAL.
073900     MOVE WK-RT-MISSING(WS-SCAN-IX) TO QS2-MISSING.
074000     MOVE WS-RATE-RESULT            TO QS2-RATE.
074100     MOVE WS-PCT-RESULT             TO QS2-PCT.
074200     WRITE WK-C-TDRQS02.
074300     ADD 1 TO WS-SCAN-IX.
074400 P125-PRINT-ONE-SECTION2-LINE-EX.
074500     EXIT.
074600
074700*---------------------------------------------------------------*
074800* P130 - SECTION 3.  UNIT-OF-MEASURE DISTRIBUTION, BY CUSTOMER.
074900*---------------------------------------------------------------*
075000 P130-PRINT-SECTION3.
075100*---------------------------------------------------------------*
075200     MOVE SPACES TO WS-PRINT-LINE.
075300     STRING "SECTION 3 - UNIT-OF-MEASURE DISTRIBUTION BY CUSTOMER"
075400            DELIMITED BY SIZE INTO WS-PRINT-LINE
075500     END-STRING.
075600     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
075700     MOVE 1 TO WS-SCAN-IX.
075800     PERFORM P135-PRINT-ONE-SECTION3-LINE
075900        THRU P135-PRINT-ONE-SECTION3-LINE-EX
076000        UNTIL WS-SCAN-IX > WK-CUST-COUNT.
076100 P130-PRINT-SECTION3-EX.
076200     EXIT.
076300
076400 P135-PRINT-ONE-SECTION3-LINE.
076500     MOVE SPACES TO WS-PRINT-LINE.
076600     MOVE WK-CUST-NAME(WS-SCAN-IX)    TO WS-P3-KEY.
076700     MOVE WK-CUST-UNIT-W(WS-SCAN-IX)  TO WS-P3-UNIT-W.
076800     MOVE WK-CUST-UNIT-Y(WS-SCAN-IX)  TO WS-P3-UNIT-Y.
076900     MOVE WK-CUST-UNIT-U(WS-SCAN-IX)  TO WS-P3-UNIT-U.
077000     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
077100     MOVE SPACES                      TO WK-C-TDRQS03.
077200     MOVE WK-CUST-NAME(WS-SCAN-IX)    TO QS3-CUSTOMER.
077300     MOVE WK-CUST-UNIT-W(WS-SCAN-IX)  TO QS3-UNIT-W.
077400     MOVE WK-CUST-UNIT-Y(WS-SCAN-IX)  TO QS3-UNIT-Y.
077500     MOVE WK-CUST-UNIT-U(WS-SCAN-IX)  TO QS3-UNIT-U.
077600     WRITE WK-C-TDRQS03.
077700     ADD 1 TO WS-SCAN-IX.
077800 P135-PRINT-ONE-SECTION3-LINE-EX.
077900     EXIT.
078000
078100*---------------------------------------------------------------*
078200* P140 - SECTION 4.  UNIT-OF-MEASURE DISTRIBUTION, BY RECORD
078300* TYPE.
078400*---------------------------------------------------------------*
078500 P140-PRINT-SECTION4.
078600*---------------------------------------------------------------*
078700     MOVE SPACES TO WS-PRINT-LINE.
078800     STRING "SECTION 4 - UNIT-OF-MEASURE DISTRIBUTION BY RECORD "
078900            "TYPE" DELIMITED BY SIZE INTO WS-PRINT-LINE
079000     END-STRING.
079100     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
079200     MOVE 1 TO WS-SCAN-IX.
079300     PERFORM P145-PRINT-ONE-SECTION4-LINE
079400        THRU P145-PRINT-ONE-SECTION4-LINE-EX
079500        UNTIL WS-SCAN-IX > WK-RT-COUNT.
079600 P140-PRINT-SECTION4-EX.
079700     EXIT.
079800
079900 P145-PRINT-ONE-SECTION4-LINE.
080000     MOVE SPACES TO WS-PRINT-LINE.
080100     MOVE WK-RT-CODE(WS-SCAN-IX)     TO WS-P3-KEY.
080200     MOVE WK-RT-UNIT-W(WS-SCAN-IX)   TO WS-P3-UNIT-W.
080300     MOVE WK-RT-UNIT-Y(WS-SCAN-IX)   TO WS-P3-UNIT-Y.
080400     MOVE WK-RT-UNIT-U(WS-SCAN-IX)   TO WS-P3-UNIT-U.
080500     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
080600     MOVE SPACES                     TO WK-C-TDRQS04.
080700     MOVE WK-RT-CODE(WS-SCAN-IX)     TO QS4-RECTYPE.
080800     MOVE WK-RT-UNIT-W(WS-SCAN-IX)   TO QS4-UNIT-W.
080900     MOVE WK-RT-UNIT-Y(WS-SCAN-IX)   TO QS4-UNIT-Y.
081000     MOVE WK-RT-UNIT-U(WS-SCAN-IX)   TO QS4-UNIT-U.
081100     WRITE WK-C-TDRQS04.
081200     ADD 1 TO WS-SCAN-IX.
081300 P145-PRINT-ONE-SECTION4-LINE-EX.
081400     EXIT.
081500
081600*---------------------------------------------------------------*
081700* P150 - SECTION 5.  TENDER/BID BALANCE SUMMARY, BY BALANCE-NOTE
081800* CODE.  FOUR FIXED LINES - B/T/D/N - FROM WK-BAL-SUMMARY.
081900*---------------------------------------------------------------*
082000 P150-PRINT-SECTION5.
082100*---------------------------------------------------------------*
082200     MOVE SPACES TO WS-PRINT-LINE.
082300     STRING "SECTION 5 - TENDER/BID BALANCE SUMMARY"
082400            DELIMITED BY SIZE INTO WS-PRINT-LINE
082500     END-STRING.
082600     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
082700
082800     MOVE SPACES            TO WS-PRINT-LINE
082900     MOVE "B"                TO WS-P5-CODE
083000     MOVE "BOTH LINKED"      TO WS-P5-LABEL
083100     MOVE WK-BAL-BOTH-CT     TO WS-P5-COUNT
083200     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
083300     MOVE SPACES             TO WK-C-TDRQS05.
083400     MOVE "B"                TO QS5-NOTE-CODE.
083500     MOVE WK-BAL-BOTH-CT     TO QS5-PROJECT-COUNT.
083600     WRITE WK-C-TDRQS05.
083700
083800     MOVE SPACES             TO WS-PRINT-LINE
083900     MOVE "T"                TO WS-P5-CODE
084000     MOVE "TENDER ONLY"      TO WS-P5-LABEL
084100     MOVE WK-BAL-TENDER-CT   TO WS-P5-COUNT
084200     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
084300     MOVE SPACES             TO WK-C-TDRQS05.
084400     MOVE "T"                TO QS5-NOTE-CODE.
084500     MOVE WK-BAL-TENDER-CT   TO QS5-PROJECT-COUNT.
084600     WRITE WK-C-TDRQS05.
084700
084800     MOVE SPACES             TO WS-PRINT-LINE
084900     MOVE "D"                TO WS-P5-CODE
085000     MOVE "BID ONLY"         TO WS-P5-LABEL
085100     MOVE WK-BAL-BID-CT      TO WS-P5-COUNT
085200     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
085300     MOVE SPACES             TO WK-C-TDRQS05.
085400     MOVE "D"                TO QS5-NOTE-CODE.
085500     MOVE WK-BAL-BID-CT      TO QS5-PROJECT-COUNT.
085600     WRITE WK-C-TDRQS05.
085700
085800     MOVE SPACES             TO WS-PRINT-LINE
085900     MOVE "N"                TO WS-P5-CODE
086000     MOVE "NEITHER"          TO WS-P5-LABEL
086100     MOVE WK-BAL-NEITHER-CT  TO WS-P5-COUNT
086200     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
086300     MOVE SPACES             TO WK-C-TDRQS05.
086400     MOVE "N"                TO QS5-NOTE-CODE.
086500     MOVE WK-BAL-NEITHER-CT  TO QS5-PROJECT-COUNT.
086600     WRITE WK-C-TDRQS05.
086700 P150-PRINT-SECTION5-EX.
086800     EXIT.
086900
087000*---------------------------------------------------------------*
087100* P160 - SECTION 6.  CORE PROJECT-NAME QUALITY, OVERALL THEN BY
087200* CUSTOMER.  THE OVERALL LINE PRINTS EMPTY/SHORT AS A 2DP
087300* PERCENT (WS-PRINT-SEC6-OVERALL), THE PER-CUSTOMER LINES BELOW
087400* (P165) PRINT THE SAME COLUMNS AS A 4DP RATE (WS-PRINT-SEC6) -
087500* TWO VIEWS OF THE SAME BYTE POSITIONS, NOT TWO FIGURES.  THE
087600* QS6-EMPTY-PCT/QS6-SHORT-PCT FIELDS CARRY THE OVERALL PERCENT
087700* IN THE EXTRACT FILE THE SAME WAY.
087800*---------------------------------------------------------------*
087900 P160-PRINT-SECTION6.
088000*---------------------------------------------------------------*
088100     MOVE SPACES TO WS-PRINT-LINE.
088200     STRING "SECTION 6 - CORE PROJECT-NAME QUALITY"
088300            DELIMITED BY SIZE INTO WS-PRINT-LINE
088400     END-STRING.
088500     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
088600
088700     MOVE WK-CORE-TOTAL TO WS-RATE-DEN.
088800     MOVE WK-CORE-EMPTY TO WS-RATE-NUM.
088900     PERFORM B900-COMPUTE-RATE THRU B900-COMPUTE-RATE-EX.
089000     MOVE SPACES             TO WS-PRINT-LINE
089100     MOVE "OVERALL"          TO WS-P6-KEY
089200     MOVE WK-CORE-TOTAL      TO WS-P6-TOTAL
089300     MOVE WK-CORE-EMPTY      TO WS-P6-EMPTY
089400     MOVE WS-PCT-RESULT      TO WS-P6-EMPTY-PCT.
089500     MOVE WK-CORE-SHORT TO WS-RATE-NUM.
089600     PERFORM B900-COMPUTE-RATE THRU B900-COMPUTE-RATE-EX.
089700     MOVE WK-CORE-SHORT      TO WS-P6-SHORT
089800     MOVE WS-PCT-RESULT      TO WS-P6-SHORT-PCT
089900     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
090000     MOVE SPACES             TO WK-C-TDRQS06.
090100     MOVE "OVERALL"          TO QS6-KEY.
090200     MOVE WK-CORE-TOTAL      TO QS6-TOTAL.
090300     MOVE WK-CORE-EMPTY      TO QS6-EMPTY.
090400     MOVE WK-CORE-SHORT      TO QS6-SHORT.
090500     MOVE WS-PCT-RESULT      TO QS6-SHORT-PCT.
090600     MOVE WK-CORE-EMPTY      TO WS-RATE-NUM.
090700     MOVE WK-CORE-TOTAL      TO WS-RATE-DEN.
090800     PERFORM B900-COMPUTE-RATE THRU B900-COMPUTE-RATE-EX.
090900     MOVE WS-PCT-RESULT      TO QS6-EMPTY-PCT.
091000     WRITE WK-C-TDRQS06.
091100
091200     MOVE 1 TO WS-SCAN-IX.
091300     PERFORM P165-PRINT-ONE-SECTION6-CUST-LINE
091400        THRU P165-PRINT-ONE-SECTION6-CUST-LINE-EX
091500        UNTIL WS-SCAN-IX > WK-CUST-COUNT.
091600 P160-PRINT-SECTION6-EX.
091700     EXIT.
091800
091900 P165-PRINT-ONE-SECTION6-CUST-LINE.
092000     MOVE WK-CUST-TOTAL(WS-SCAN-IX)      TO WS-RATE-DEN.
092100     MOVE WK-CUST-CORE-EMPTY(WS-SCAN-IX) TO WS-RATE-NUM.
092200     PERFORM B900-COMPUTE-RATE THRU B900-COMPUTE-RATE-EX.
092300     MOVE SPACES TO WS-PRINT-LINE.
092400     MOVE WK-CUST-NAME(WS-SCAN-IX)        TO WS-P6-KEY.
092500     MOVE WK-CUST-TOTAL(WS-SCAN-IX)       TO WS-P6-TOTAL.
092600     MOVE WK-CUST-CORE-EMPTY(WS-SCAN-IX)  TO WS-P6-EMPTY.
092700     MOVE WS-RATE-RESULT                  TO WS-P6-EMPTY-RATE.
092800     MOVE SPACES                          TO WK-C-TDRQS06.
092900     MOVE WK-CUST-NAME(WS-SCAN-IX)        TO QS6-KEY.
093000     MOVE WK-CUST-TOTAL(WS-SCAN-IX)       TO QS6-TOTAL.
093100     MOVE WK-CUST-CORE-EMPTY(WS-SCAN-IX)  TO QS6-EMPTY.
093200     MOVE WS-RATE-RESULT                  TO QS6-EMPTY-RATE.
093300     MOVE WK-CUST-CORE-SHORT(WS-SCAN-IX)  TO WS-RATE-NUM.
093400     PERFORM B900-COMPUTE-RATE THRU B900-COMPUTE-RATE-EX.
093500     MOVE WK-CUST-CORE-SHORT(WS-SCAN-IX)  TO WS-P6-SHORT.
093600     MOVE WS-RATE-RESULT                  TO WS-P6-SHORT-RATE.
093700     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
093800     MOVE WK-CUST-CORE-SHORT(WS-SCAN-IX)  TO QS6-SHORT.
093900     MOVE WS-RATE-RESULT                  TO QS6-SHORT-RATE.
094000     WRITE WK-C-TDRQS06.
094100     ADD 1 TO WS-SCAN-IX.
094200 P165-PRINT-ONE-SECTION6-CUST-LINE-EX.
094300     EXIT.
094400
094500*---------------------------------------------------------------*
094600* Z100 - REPORT FOOTER / END OF REPORT MARKER.
094700*---------------------------------------------------------------*
094800 Z100-PRINT-PAGE-FOOTER.
094900*---------------------------------------------------------------*
095000     MOVE SPACES TO WS-PRINT-LINE.
095100     STRING "*** END OF QUALITY REPORT ***"
095200            DELIMITED BY SIZE INTO WS-PRINT-LINE
095300     END-STRING.
095400     WRITE WK-C-TDRQRP01 FROM WS-PRINT-LINE.
095500 Z100-PRINT-PAGE-FOOTER-EX.
095600     EXIT.
095700
095800******************************************************************
095900*************** END OF PROGRAM SOURCE - TDRQRP1 ***************
096000******************************************************************
